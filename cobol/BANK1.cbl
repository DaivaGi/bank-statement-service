000100* ----------------------------------------------------------------
000200* PROGRAMA    : BANK1                                             
000300* PROPOSITO   : PROGRAMA DE CONTROL DEL SUBSISTEMA DE EXTRACTOS.  
000400*               LEE CONTROL-FILE (TARJETAS DE PETICION) Y DESPACHA
000500*               CADA PETICION A BANK10 (IMPORTACION), BANK2       
000600*               (CALCULO DE SALDO) O BANK9 (EXPORTACION), VOLCANDO
000700*               LOS RESUMENES DE IMPORTACION/EXPORTACION A        
000800*               BALANCE-REPORT.                                   
000900* ----------------------------------------------------------------
001000* ES EL UNICO PROGRAMA DEL SUBSISTEMA QUE SE LANZA DIRECTAMENTE   
001100* POR JCL; BANK2, BANK3, BANK9 Y BANK10 SOLO SE INVOCAN MEDIANTE  
001200* CALL DESDE ESTE PROGRAMA O, EN EL CASO DE BANK3, DESDE BANK2/   
001300* BANK9/BANK10.                                                   
001400* ----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.                                         
001600 PROGRAM-ID. BANK1.                                               
001700 AUTHOR. J M RUIZ.                                                
001800 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.               
001900 DATE-WRITTEN. 28/06/1990.                                        
002000 DATE-COMPILED.                                                   
002100 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                 
002200                                                                  
002300* ----------------------------------------------------------------
002400* HISTORIAL DE MODIFICACIONES                                     
002500* ----------------------------------------------------------------
002600* 28/06/1990  JMR  ALTA INICIAL. MENU DE CAJERO AUTOMATICO (SALDO,
002700*                  MOVIMIENTOS, RETIRADA, INGRESO, TRANSFERENCIA, 
002800*                  LISTADO, ENTRADAS, CAMBIO DE CLAVE).           
002900* 14/02/1991  LG   SE CORRIGE EL CONTROL DE INTENTOS DE CLAVE     
003000*                  CUANDO LA TARJETA NO TIENE MOVIMIENTOS PREVIOS.
003100* 11/11/1992  LG   LIMPIEZA DE PANTALLAS, SIN CAMBIO FUNCIONAL.   
003200* 19/08/1996  CS   REESTRUCTURACION PARA SUBSISTEMA DE EXTRACTOS. 
003300*                  SE RETIRA EL MENU DE CAJERO (PANTALLA, TARJETAS
003400*                  E INTENTOS); PASA A SER EL PROGRAMA DE CONTROL 
003500*                  POR LOTES DEL SUBSISTEMA.                      
003600* 19/08/1996  CS   SE LEE CONTROL-FILE (TARJETAS DE PETICION) Y SE
003700*                  DESPACHA A BANK10/BANK2/BANK9 SEGUN EL TIPO DE 
003800*                  PETICION (I/B/E).                              
003900* 03/02/1997  CS   SE AMPLIA LA TARJETA DE PETICION PARA ADMITIR  
004000*                  VARIAS CUENTAS (HASTA 20) SEPARADAS POR ";",   
004100*                  NECESARIO PARA LA EXPORTACION.                 
004200* 17/09/1998  APA  REVISION MILENIO: SIN CAMBIOS DE PICTURE, LAS  
004300*                  FECHAS DE LA TARJETA YA VIAJABAN CON ANO DE 4  
004400*                  DIGITOS.                                       
004500* 05/01/1999  APA  CIERRE DE REVISION Y2K. SIN INCIDENCIAS.       
004600* 22/05/2000  CS   SE RECOGEN LOS CONTADORES DEVUELTOS POR BANK10 Y
004700*                  BANK9 Y SE VUELCAN COMO RESUMEN A BALANCE-     
004800*                  REPORT. PET. SIS-205.                          
004900* 23/10/2003  RAM  NO SE ESCRIBE RESUMEN DE IMPORTACION NI DE     
005000*                  EXPORTACION CUANDO LA PETICION HA SIDO         
005100*                  RECHAZADA POR BANK10/BANK9. REQ. 1120.         
005200* 05/02/2004  RAM  BALANCE-REPORT SE ABRE AHORA EN EXTEND (NO     
005300*                  OUTPUT) AL ESCRIBIR LOS RESUMENES, PORQUE EL   
005400*                  FICHERO PUEDE LLEVAR YA SALDOS ESCRITOS POR    
005500*                  BANK2 EN LA MISMA EJECUCION; SOLO BANK1, Y SOLO
005600*                  UNA VEZ AL PRINCIPIO DE LA EJECUCION, LO CREA  
005700*                  VACIO. DETECTADO EN CONCILIACION. REQ. 1201.   
005800* 18/11/2006  CS   REVISION GENERAL DE COMENTARIOS TRAS AUDITORIA 
005900*                  INTERNA DE MANTENIMIENTO. SIN CAMBIO FUNCIONAL.
006000*                  PET. SIS-1301.                                 
006100* 22/06/2011  RAM  SE AMPLIA EL COMENTARIO DE CABECERA DE CADA    
006200*                  PARRAFO PARA FACILITAR EL MANTENIMIENTO A      
006300*                  PERSONAL NUEVO DEL EQUIPO. PET. SIS-1560.      
006400* 04/03/2009  CS   SE DOCUMENTA EL FORMATO DE LA TARJETA DE       
006500*                  PETICION (TIPO,CUENTAS,DESDE,HASTA) EN LA      
006600*                  CABECERA DE PARTIR-TARJETA.                    
006700* ----------------------------------------------------------------
006800* NOTA GENERAL: EL FORMATO DE LA TARJETA DE PETICION              
006900* (TIPO,CUENTAS,DESDE,HASTA) ES PROPIO DE ESTE TALLER; NO VIENE   
007000* DE NINGUN ESTANDAR EXTERNO. "CUENTAS" ES UNA LISTA DE CUENTAS   
007100* SEPARADAS POR ";", CON UNA SOLA ENTRADA EN LAS PETICIONES DE    
007200* TIPO "B" (SALDO) Y HASTA 20 EN LAS DE TIPO "E" (EXPORTACION).   
007300* ----------------------------------------------------------------
007400                                                                  
007500 ENVIRONMENT DIVISION.                                            
007600 CONFIGURATION SECTION.                                           
007700* UPSI-0 ES EL MISMO SWITCH DE TRAZA DE TODO EL SUBSISTEMA DE     
007800* EXTRACTOS, COMUN A BANK2/BANK3/BANK9/BANK10.                    
007900 SPECIAL-NAMES.                                                   
008000     UPSI-0 IS TRAZA-ACTIVA.                                      
008100                                                                  
008200 INPUT-OUTPUT SECTION.                                            
008300 FILE-CONTROL.                                                    
008400*    FICHERO DE ENTRADA CON LAS TARJETAS DE PETICION DEL LOTE,    
008500*    LINE SEQUENTIAL PORQUE LO PREPARA EL OPERADOR A MANO O UN    
008600*    PROCESO DE PLANIFICACION ANTERIOR.                           
008700     SELECT CONTROL-FILE ASSIGN TO DISK                           
008800     ORGANIZATION IS LINE SEQUENTIAL                              
008900     FILE STATUS IS FSC.                                          
009000                                                                  
009100*    FICHERO DE SALIDA COMPARTIDO CON BANK2; AQUI SE TRUNCA UNA   
009200*    SOLA VEZ AL PRINCIPIO DE LA EJECUCION Y LUEGO SOLO SE ABRE   
009300*    EN EXTEND.                                                   
009400     SELECT BALANCE-REPORT ASSIGN TO DISK                         
009500     ORGANIZATION IS LINE SEQUENTIAL                              
009600     FILE STATUS IS FSB.                                          
009700                                                                  
009800 DATA DIVISION.                                                   
009900 FILE SECTION.                                                    
010000* --------------------------------------------------------------  
010100* TARJETAS DE PETICION DEL LOTE (TIPO,CUENTAS,DESDE,HASTA)        
010200* --------------------------------------------------------------  
010300 FD CONTROL-FILE                                                  
010400     LABEL RECORD STANDARD.                                       
010500 01 LINEA-CONTROL              PIC X(700).                        
010600*    ANCHO DE 700 PORQUE CTL-CUENTAS-TXT PUEDE LLEVAR HASTA 20    
010700*    CUENTAS DE 34 CARACTERES SEPARADAS POR ";".                  
010800 01 LINEA-CONTROL-TRAZA REDEFINES LINEA-CONTROL.                  
010900*    SOLO PARA LA TRAZA UPON CONSOLE; SE MUESTRAN LOS PRIMEROS 60 
011000*    CARACTERES PORQUE UNA TARJETA CON MUCHAS CUENTAS PUEDE SER   
011100*    DEMASIADO LARGA PARA LA CONSOLA DEL OPERADOR.                
011200     02 LCT-PRIMEROS-60         PIC X(60).                        
011300     02 FILLER                  PIC X(640).                       
011400                                                                  
011500* --------------------------------------------------------------  
011600* INFORME DE SALDOS Y RESUMENES DEL SUBSISTEMA DE EXTRACTOS       
011700* (COMPARTIDO CON BANK2, QUE ESCRIBE LAS LINEAS DE SALDO)         
011800* --------------------------------------------------------------  
011900 FD BALANCE-REPORT                                                
012000     LABEL RECORD STANDARD.                                       
012100 01 LINEA-REPORT                PIC X(132).                       
012200*    132 ES EL ANCHO CLASICO DE LISTADO DE ESTE TALLER; TANTO     
012300*    LAS LINEAS DE SALDO DE BANK2 COMO LOS RESUMENES DE ESTE      
012400*    PROGRAMA SE ESCRIBEN CON "WRITE LINEA-REPORT FROM ...".      
012500                                                                  
012600 WORKING-STORAGE SECTION.                                         
012700* FSC: FILE STATUS DE CONTROL-FILE. FSB: FILE STATUS DE           
012800* BALANCE-REPORT. SE COMPRUEBAN TRAS CADA OPEN.                   
012900 77 FSC                         PIC X(2).                         
013000 77 FSB                         PIC X(2).                         
013100                                                                  
013200* --------------------------------------------------------------  
013300* TOKENS DE LA TARJETA DE PETICION (SEPARADOS POR COMA)           
013400* --------------------------------------------------------------  
013500 77 POS-COMA                    PIC 9(3) COMP.                    
013600*    PUNTERO DE UNSTRING, COMPARTIDO POR LOS TRES UNSTRING DE     
013700*    PARTIR-TARJETA.                                              
013800 01 RESTO-LINEA                 PIC X(700).                       
013900*    COPIA DE TRABAJO DE LINEA-CONTROL SOBRE LA QUE SE APLICA EL  
014000*    UNSTRING; MISMO ANCHO QUE LINEA-CONTROL PARA NO TRUNCAR UNA  
014100*    TARJETA CON MUCHAS CUENTAS.                                  
014200                                                                  
014300 01 CTL-TIPO                    PIC X(1).                         
014400     88 CTL-ES-IMPORT            VALUE "I".                       
014500     88 CTL-ES-BALANCE           VALUE "B".                       
014600     88 CTL-ES-EXPORT            VALUE "E".                       
014700*    PRIMER CAMPO DE LA TARJETA; CUALQUIER OTRO VALOR NO ACTIVA   
014800*    NINGUNA DE LAS TRES CONDICIONES 88 Y LA TARJETA SE IGNORA    
014900*    SIN AVISO (VER LEER-TARJETA).                                
015000 01 CTL-CUENTAS-TXT              PIC X(680).                      
015100*    SEGUNDO CAMPO, LA LISTA DE CUENTAS SIN PARTIR AUN POR ";".   
015200 01 CTL-FECHA-DESDE              PIC X(19).                       
015300 01 CTL-FECHA-HASTA              PIC X(19).                       
015400*    TERCER Y CUARTO CAMPO; EN BLANCO SIGNIFICA "SIN LIMITE" EN   
015500*    ESE EXTREMO DEL RANGO, IGUAL QUE EN BANK2/BANK9.             
015600                                                                  
015700* --------------------------------------------------------------  
015800* LISTA DE CUENTAS DE LA TARJETA (SEPARADAS POR ";" DENTRO DE     
015900* CTL-CUENTAS-TXT; UNA SOLA ENTRADA EN LAS PETICIONES DE SALDO)   
016000* --------------------------------------------------------------  
016100 77 POS-PUNTOYCOMA              PIC 9(3) COMP.                    
016200*    PUNTERO DE UNSTRING INDEPENDIENTE DE POS-COMA, PORQUE SE USA 
016300*    EN UN PARRAFO DISTINTO Y SOBRE UN CAMPO DISTINTO.            
016400 01 RESTO-CUENTAS               PIC X(680).                       
016500*    COPIA DE TRABAJO DE CTL-CUENTAS-TXT, MISMO MOTIVO QUE        
016600*    RESTO-LINEA.                                                 
016700 77 CTL-TOTAL-CUENTAS           PIC 9(2) COMP.                    
016800*    NUMERO REAL DE CUENTAS ENCONTRADAS EN LA TARJETA, SIEMPRE    
016900*    <= 20.                                                       
017000                                                                  
017100 01 TABLA-CUENTAS-CTL.                                            
017200     05 CTL-CUENTA OCCURS 20 TIMES PIC X(34) VALUE SPACES.        
017300*       HASTA 20 CUENTAS; EL MISMO TOPE QUE ADMITEN TABLA-        
017400*       CUENTAS-B9 Y LA TABLA DE BUSQUEDA DE BANK9.               
017500 01 TABLA-CUENTAS-CTL-R REDEFINES TABLA-CUENTAS-CTL.              
017600*    VISTA DE UNA SOLA CADENA POR ENTRADA; NO SE USA HOY EN       
017700*    NINGUNA TRAZA, SE MANTIENE POR SIMETRIA CON TABLA-SALDOS-R   
017800*    DE BANK2.                                                    
017900     05 CTL-CUENTA-ENTRY OCCURS 20 TIMES PIC X(34).               
018000                                                                  
018100* --------------------------------------------------------------  
018200* AREA DE PASO DE PARAMETROS PARA EL CALL "BANK2"                 
018300* --------------------------------------------------------------  
018400 01 B2-CUENTA                   PIC X(34).                        
018500*    SOLO SE TRASLADA LA PRIMERA CUENTA DE LA TARJETA; UNA        
018600*    PETICION DE SALDO SOLO ADMITE UNA CUENTA, AUNQUE LA TARJETA  
018700*    TRAJERA MAS DE UNA POR ERROR DEL OPERADOR.                   
018800 01 B2-FECHA-DESDE               PIC X(19).                       
018900 01 B2-FECHA-HASTA               PIC X(19).                       
019000 01 B2-ERROR-IND                 PIC X(1).                        
019100     88 B2-ES-VALIDO              VALUE "S".                      
019200     88 B2-ES-ERROR               VALUE "N".                      
019300*    BANK2 NO DEVUELVE NINGUN CONTADOR, SOLO ESTE INDICADOR Y EL  
019400*    MENSAJE; LA LINEA DE SALDO LA ESCRIBE BANK2 DIRECTAMENTE.    
019500 01 B2-ERROR-MSG                 PIC X(60).                       
019600                                                                  
019700* --------------------------------------------------------------  
019800* AREA DE PASO DE PARAMETROS PARA EL CALL "BANK9"                 
019900* --------------------------------------------------------------  
020000 77 B9-TOTAL-CUENTAS            PIC 9(2) COMP.                    
020100 01 TABLA-CUENTAS-B9.                                             
020200     05 B9-CUENTA OCCURS 20 TIMES PIC X(34) VALUE SPACES.         
020300*       SE RELLENA COPIANDO TABLA-CUENTAS-CTL ENTERA EN           
020400*       PROCESAR-EXPORT, NO CUENTA A CUENTA.                      
020500 01 B9-FECHA-DESDE              PIC X(19).                        
020600 01 B9-FECHA-HASTA              PIC X(19).                        
020700 01 B9-ERROR-IND                PIC X(1).                         
020800     88 B9-ES-VALIDO             VALUE "S".                       
020900     88 B9-ES-ERROR              VALUE "N".                       
021000 01 B9-ERROR-MSG                PIC X(60).                        
021100 01 B9-TOTAL-REGISTROS          PIC 9(09).                        
021200*    UNICO DATO DE SALIDA DISTINTO DEL INDICADOR DE ERROR; SE     
021300*    VUELCA A BALANCE-REPORT EN ESCRIBIR-RESUMEN-EXPORT.          
021400                                                                  
021500* --------------------------------------------------------------  
021600* AREA DE PASO DE PARAMETROS PARA EL CALL "BANK10"                
021700* --------------------------------------------------------------  
021800* BANK10 NO RECIBE NINGUN PARAMETRO DE NEGOCIO DESDE ESTA TARJETA 
021900* (SIEMPRE IMPORTA EL MISMO IMPORT-FILE); SOLO DEVUELVE RESULTADO 
022000* Y CONTADORES.                                                   
022100 01 B10-ERROR-IND               PIC X(1).                         
022200     88 B10-ES-VALIDO            VALUE "S".                       
022300     88 B10-ES-ERROR             VALUE "N".                       
022400 01 B10-ERROR-MSG               PIC X(60).                        
022500 01 B10-IMPORTADOS              PIC 9(09).                        
022600*    LINEAS DE DATOS GRABADAS CON EXITO EN EL MAESTRO.            
022700 01 B10-DUPLICADOS              PIC 9(09).                        
022800*    LINEAS DE DATOS DESCARTADAS POR COINCIDIR CON UN REGISTRO YA 
022900*    EXISTENTE.                                                   
023000                                                                  
023100* --------------------------------------------------------------  
023200* LINEAS DE RESUMEN VOLCADAS A BALANCE-REPORT                     
023300* --------------------------------------------------------------  
023400 01 LINEA-RESUMEN-IMPORT.                                         
023500*    CONSTRUIDA CON LITERALES FILLER + LOS DOS CONTADORES         
023600*    EDITADOS, EN LUGAR DE CON STRING, PORQUE EL FORMATO ES FIJO  
023700*    Y NO CAMBIA DE UNA EJECUCION A OTRA.                         
023800     05 FILLER                  PIC X(20) VALUE                   
023900         "RESUMEN IMPORTACION ".                                  
024000     05 FILLER                  PIC X(11) VALUE "IMPORTADOS=".    
024100     05 LRI-IMPORTADOS           PIC ZZZZZZZZ9.                   
024200     05 FILLER                  PIC X(2) VALUE SPACES.            
024300     05 FILLER                  PIC X(11) VALUE "DUPLICADOS=".    
024400     05 LRI-DUPLICADOS           PIC ZZZZZZZZ9.                   
024500     05 FILLER                  PIC X(70) VALUE SPACES.           
024600*       RELLENO HASTA COMPLETAR LOS 132 DE LINEA-REPORT.          
024700 01 LINEA-RESUMEN-IMPORT-R REDEFINES LINEA-RESUMEN-IMPORT.        
024800*    SOLO PARA LA TRAZA UPON CONSOLE DE ESCRIBIR-RESUMEN-IMPORT.  
024900     05 LRI-PRIMEROS-60          PIC X(60).                       
025000     05 FILLER                  PIC X(72).                        
025100                                                                  
025200 01 LINEA-RESUMEN-EXPORT.                                         
025300*    MISMA TECNICA DE CONSTRUCCION QUE LINEA-RESUMEN-IMPORT, CON  
025400*    UN UNICO CONTADOR.                                           
025500     05 FILLER                  PIC X(20) VALUE                   
025600         "RESUMEN EXPORTACION ".                                  
025700     05 FILLER                  PIC X(16) VALUE                   
025800         "TOTAL-REGISTROS=".                                      
025900     05 LRE-TOTAL-REGISTROS      PIC ZZZZZZZZ9.                   
026000     05 FILLER                  PIC X(87) VALUE SPACES.           
026100*       RELLENO HASTA COMPLETAR LOS 132 DE LINEA-REPORT.          
026200                                                                  
026300* ----------------------------------------------------------------
026400* PINICIO                                                         
026500* PUNTO DE ENTRADA UNICO. TRUNCA BALANCE-REPORT, ABRE CONTROL-FILE
026600* Y DESPACHA TODAS LAS TARJETAS DEL LOTE.                         
026700* ----------------------------------------------------------------
026800 PROCEDURE DIVISION.                                              
026900 PINICIO.                                                         
027000* SOLO BANK1, Y SOLO UNA VEZ AL PRINCIPIO DE LA EJECUCION, DEJA   
027100* BALANCE-REPORT VACIO; BANK2 Y EL PROPIO BANK1 LO ABREN DESPUES  
027200* EN EXTEND PARA ACUMULAR SALDOS Y RESUMENES DE LA MISMA LOTE.    
027300     OPEN OUTPUT BALANCE-REPORT.                                  
027400     CLOSE BALANCE-REPORT.                                        
027500                                                                  
027600     OPEN INPUT CONTROL-FILE.                                     
027700     IF FSC NOT = "00"                                            
027800         IF TRAZA-ACTIVA                                          
027900             DISPLAY "BANK1 - NO SE PUEDE ABRIR CONTROL-FILE"     
028000                 UPON CONSOLE                                     
028100         END-IF                                                   
028200         GO TO PFIN                                               
028300     END-IF.                                                      
028400                                                                  
028500*    BARRIDO COMPLETO DE TODAS LAS TARJETAS DEL LOTE EN UNA UNICA 
028600*    LLAMADA A LEER-TARJETA, QUE SE ENCARGA INTERNAMENTE DE SU    
028700*    PROPIO BUCLE HASTA FIN DE FICHERO.                           
028800     PERFORM LEER-TARJETA THRU LEER-TARJETA-EXIT.                 
028900                                                                  
029000     CLOSE CONTROL-FILE.                                          
029100                                                                  
029200 PFIN.                                                            
029300*    UNICO PUNTO DE SALIDA, SE LLEGUE POR EL CAMINO NORMAL O POR  
029400*    UN GO TO CUANDO CONTROL-FILE NO SE PUEDE ABRIR.              
029500     EXIT PROGRAM.                                                
029600                                                                  
029700* ----------------------------------------------------------------
029800* LEER-TARJETA                                                    
029900* RECORRE CONTROL-FILE TARJETA A TARJETA Y DESPACHA CADA UNA A    
030000* BANK10, BANK2 O BANK9 SEGUN EL TIPO DE PETICION.                
030100* ----------------------------------------------------------------
030200 LEER-TARJETA.                                                    
030300*    FIN DE FICHERO NORMAL: SE DEJA DE LEER, NO ES UN ERROR.      
030400     READ CONTROL-FILE AT END                                     
030500         GO TO LEER-TARJETA-EXIT.                                 
030600                                                                  
030700     IF TRAZA-ACTIVA                                              
030800         DISPLAY "BANK1 - TARJETA: " LCT-PRIMEROS-60              
030900             UPON CONSOLE                                         
031000     END-IF.                                                      
031100                                                                  
031200*    PRIMERO SE PARTE LA TARJETA EN SUS CUATRO CAMPOS, LUEGO LA   
031300*    LISTA DE CUENTAS DENTRO DEL SEGUNDO CAMPO.                   
031400     PERFORM PARTIR-TARJETA THRU PARTIR-TARJETA-EXIT.             
031500     PERFORM PARTIR-CUENTAS THRU PARTIR-CUENTAS-EXIT.             
031600                                                                  
031700*    LAS TRES CONDICIONES SON MUTUAMENTE EXCLUYENTES (CTL-TIPO ES 
031800*    UN UNICO CARACTER); SI CTL-TIPO NO ES "I"/"B"/"E" LA TARJETA 
031900*    SIMPLEMENTE NO DISPARA NINGUN PROCESO, SIN AVISO NI RECHAZO. 
032000     IF CTL-ES-IMPORT                                             
032100         PERFORM PROCESAR-IMPORT THRU PROCESAR-IMPORT-EXIT        
032200     END-IF.                                                      
032300     IF CTL-ES-BALANCE                                            
032400         PERFORM PROCESAR-BALANCE THRU PROCESAR-BALANCE-EXIT      
032500     END-IF.                                                      
032600     IF CTL-ES-EXPORT                                             
032700         PERFORM PROCESAR-EXPORT THRU PROCESAR-EXPORT-EXIT        
032800     END-IF.                                                      
032900                                                                  
033000     GO TO LEER-TARJETA.                                          
033100                                                                  
033200 LEER-TARJETA-EXIT.                                               
033300*    SE LLEGA AQUI CUANDO CONTROL-FILE SE HA AGOTADO; EN ESE      
033400*    PUNTO YA SE HA DESPACHADO (O IGNORADO) CADA TARJETA DEL LOTE.
033500     EXIT.                                                        
033600                                                                  
033700* ----------------------------------------------------------------
033800* PARTIR-TARJETA                                                  
033900* DESGLOSA LA LINEA EN SUS CUATRO CAMPOS: TIPO,CUENTAS,DESDE,     
034000* HASTA. EL ULTIMO CAMPO SE TOMA COMO RESTO DE LA LINEA.          
034100* ----------------------------------------------------------------
034200 PARTIR-TARJETA.                                                  
034300*    SE LIMPIAN LOS CUATRO CAMPOS ANTES DE PARTIR; SI LA TARJETA  
034400*    TRAJERA MENOS CAMPOS DE LOS ESPERADOS, LOS QUE FALTEN        
034500*    QUEDARAN EN BLANCO EN LUGAR DE CONSERVAR EL VALOR DE LA      
034600*    TARJETA ANTERIOR.                                            
034700     MOVE SPACES TO CTL-TIPO.                                     
034800     MOVE SPACES TO CTL-CUENTAS-TXT.                              
034900     MOVE SPACES TO CTL-FECHA-DESDE.                              
035000     MOVE SPACES TO CTL-FECHA-HASTA.                              
035100     MOVE 1 TO POS-COMA.                                          
035200     MOVE LINEA-CONTROL TO RESTO-LINEA.                           
035300                                                                  
035400*    LOS TRES PRIMEROS CAMPOS SE PARTEN POR COMA CON UNSTRING;    
035500*    EL CUARTO (DESDE EL UNSTRING DEL TERCER CAMPO EN ADELANTE)   
035600*    SE TOMA COMO RESTO DE LA LINEA, SIN UNSTRING, PORQUE NO HAY  
035700*    UNA COMA FINAL QUE LO DELIMITE.                              
035800     UNSTRING RESTO-LINEA DELIMITED BY ","                        
035900         INTO CTL-TIPO                                            
036000         WITH POINTER POS-COMA                                    
036100     END-UNSTRING.                                                
036200     UNSTRING RESTO-LINEA DELIMITED BY ","                        
036300         INTO CTL-CUENTAS-TXT                                     
036400         WITH POINTER POS-COMA                                    
036500     END-UNSTRING.                                                
036600     UNSTRING RESTO-LINEA DELIMITED BY ","                        
036700         INTO CTL-FECHA-DESDE                                     
036800         WITH POINTER POS-COMA                                    
036900     END-UNSTRING.                                                
037000                                                                  
037100*    GUARDA DE SEGURIDAD: SI LA TARJETA NO TRAE CUARTO CAMPO, EL  
037200*    PUNTERO HABRA SUPERADO LOS 700 CARACTERES DE RESTO-LINEA Y   
037300*    NO SE INTENTA UN MOVE FUERA DE RANGO.                        
037400     IF POS-COMA <= 700                                           
037500         MOVE RESTO-LINEA (POS-COMA:) TO CTL-FECHA-HASTA          
037600     END-IF.                                                      
037700                                                                  
037800 PARTIR-TARJETA-EXIT.                                             
037900*    CTL-TIPO/CTL-CUENTAS-TXT/CTL-FECHA-DESDE/CTL-FECHA-HASTA     
038000*    QUEDAN LISTOS PARA PARTIR-CUENTAS Y PARA LOS PARRAFOS        
038100*    PROCESAR-*.                                                  
038200     EXIT.                                                        
038300                                                                  
038400* ----------------------------------------------------------------
038500* PARTIR-CUENTAS                                                  
038600* DESGLOSA CTL-CUENTAS-TXT (SEPARADO POR ";") EN LA TABLA DE      
038700* CUENTAS DE LA TARJETA, HASTA 20 ENTRADAS.                       
038800* ----------------------------------------------------------------
038900 PARTIR-CUENTAS.                                                  
039000*    SE LIMPIA LA TABLA ANTES DE RELLENARLA, PARA QUE NO QUEDEN   
039100*    RESTOS DE LA TARJETA ANTERIOR EN LAS ENTRADAS QUE ESTA VEZ   
039200*    NO SE VAYAN A USAR.                                          
039300     MOVE SPACES TO TABLA-CUENTAS-CTL.                            
039400     MOVE 0 TO CTL-TOTAL-CUENTAS.                                 
039500     MOVE 1 TO POS-PUNTOYCOMA.                                    
039600     MOVE CTL-CUENTAS-TXT TO RESTO-CUENTAS.                       
039700                                                                  
039800 PARTIR-CUENTAS-LOOP.                                             
039900*    TRIPLE CONDICION DE PARADA: EL TOPE FISICO DE LA TABLA (20), 
040000*    EL PUNTERO AGOTANDO EL CAMPO, O QUE LO QUE QUEDA DEL CAMPO   
040100*    YA ESTE TOTALMENTE EN BLANCO (NO HAY MAS CUENTAS).           
040200     IF CTL-TOTAL-CUENTAS >= 20                                   
040300         GO TO PARTIR-CUENTAS-EXIT                                
040400     END-IF.                                                      
040500     IF POS-PUNTOYCOMA > 680                                      
040600         GO TO PARTIR-CUENTAS-EXIT                                
040700     END-IF.                                                      
040800     IF RESTO-CUENTAS (POS-PUNTOYCOMA:) = SPACES                  
040900         GO TO PARTIR-CUENTAS-EXIT                                
041000     END-IF.                                                      
041100                                                                  
041200     ADD 1 TO CTL-TOTAL-CUENTAS.                                  
041300     UNSTRING RESTO-CUENTAS DELIMITED BY ";"                      
041400         INTO CTL-CUENTA (CTL-TOTAL-CUENTAS)                      
041500         WITH POINTER POS-PUNTOYCOMA                              
041600     END-UNSTRING.                                                
041700     GO TO PARTIR-CUENTAS-LOOP.                                   
041800                                                                  
041900 PARTIR-CUENTAS-EXIT.                                             
042000*    CTL-TOTAL-CUENTAS QUEDA CON EL NUMERO REAL DE CUENTAS        
042100*    ENCONTRADAS; LAS ENTRADAS POR ENCIMA DE ESE VALOR EN         
042200*    TABLA-CUENTAS-CTL SIGUEN EN BLANCO.                          
042300     EXIT.                                                        
042400                                                                  
042500* ----------------------------------------------------------------
042600* PROCESAR-IMPORT                                                 
042700* INVOCA BANK10 Y, SI LA IMPORTACION NO HA SIDO RECHAZADA, VUELCA 
042800* EL RESUMEN DE IMPORTADOS/DUPLICADOS A BALANCE-REPORT.           
042900* ----------------------------------------------------------------
043000 PROCESAR-IMPORT.                                                 
043100*    SE PARTE SIEMPRE DE "EXITO" Y SE DEJA QUE BANK10 LO CORRIJA  
043200*    SI ALGO FALLA (CABECERA INVALIDA, FICHERO NO DISPONIBLE...). 
043300     MOVE "S" TO B10-ERROR-IND.                                   
043400     MOVE SPACES TO B10-ERROR-MSG.                                
043500     MOVE 0 TO B10-IMPORTADOS.                                    
043600     MOVE 0 TO B10-DUPLICADOS.                                    
043700                                                                  
043800*    ESTA TARJETA NO LLEVA NINGUN PARAMETRO DE NEGOCIO PARA       
043900*    BANK10: SIEMPRE IMPORTA EL MISMO IMPORT-FILE.                
044000     CALL "BANK10" USING B10-ERROR-IND                            
044100                           B10-ERROR-MSG                          
044200                           B10-IMPORTADOS                         
044300                           B10-DUPLICADOS.                        
044400                                                                  
044500*    SI BANK10 RECHAZO LA IMPORTACION NO SE ESCRIBE NINGUN        
044600*    RESUMEN (REQ. 1120); SOLO SE DEJA CONSTANCIA EN LA TRAZA.    
044700     IF B10-ES-ERROR                                              
044800         IF TRAZA-ACTIVA                                          
044900             DISPLAY "BANK1 - IMPORTACION RECHAZADA: "            
045000                 B10-ERROR-MSG UPON CONSOLE                       
045100         END-IF                                                   
045200     ELSE                                                         
045300         PERFORM ESCRIBIR-RESUMEN-IMPORT THRU                     
045400             ESCRIBIR-RESUMEN-IMPORT-EXIT                         
045500     END-IF.                                                      
045600                                                                  
045700 PROCESAR-IMPORT-EXIT.                                            
045800*    B10-IMPORTADOS/B10-DUPLICADOS NO SE PROPAGAN MAS ALLA DE     
045900*    ESTE PARRAFO; SOLO SE USAN PARA LA LINEA DE RESUMEN.         
046000     EXIT.                                                        
046100                                                                  
046200* ----------------------------------------------------------------
046300* PROCESAR-BALANCE                                                
046400* TRASLADA LA CUENTA Y EL RANGO DE FECHAS DE LA TARJETA A LAS     
046500* VARIABLES DE PASO Y INVOCA BANK2, QUE ESCRIBE DIRECTAMENTE EL   
046600* SALDO EN BALANCE-REPORT.                                        
046700* ----------------------------------------------------------------
046800 PROCESAR-BALANCE.                                                
046900*    UNA PETICION DE SALDO SOLO USA LA PRIMERA CUENTA DE LA       
047000*    TARJETA; SI LA TARJETA NO TRAJO NINGUNA CUENTA SE LLAMA A    
047100*    BANK2 CON LA CUENTA EN BLANCO, QUE NO ENCONTRARA NINGUNA     
047200*    OPERACION Y NO ESCRIBIRA NINGUNA LINEA DE SALDO.             
047300     IF CTL-TOTAL-CUENTAS > 0                                     
047400         MOVE CTL-CUENTA (1) TO B2-CUENTA                         
047500     ELSE                                                         
047600         MOVE SPACES TO B2-CUENTA                                 
047700     END-IF.                                                      
047800     MOVE CTL-FECHA-DESDE TO B2-FECHA-DESDE.                      
047900     MOVE CTL-FECHA-HASTA TO B2-FECHA-HASTA.                      
048000     MOVE "S" TO B2-ERROR-IND.                                    
048100     MOVE SPACES TO B2-ERROR-MSG.                                 
048200                                                                  
048300*    A DIFERENCIA DE BANK9/BANK10, BANK2 NO DEVUELVE CONTADORES:  
048400*    LA LINEA DE SALDO YA LA HA ESCRITO EL PROPIO BANK2 EN        
048500*    BALANCE-REPORT ANTES DE RETORNAR AQUI.                       
048600     CALL "BANK2" USING B2-CUENTA                                 
048700                          B2-FECHA-DESDE                          
048800                          B2-FECHA-HASTA                          
048900                          B2-ERROR-IND                            
049000                          B2-ERROR-MSG.                           
049100                                                                  
049200*    NO HAY RESUMEN QUE ESCRIBIR PARA UNA PETICION DE SALDO, SOLO 
049300*    SE DEJA CONSTANCIA EN LA TRAZA SI BANK2 LA RECHAZO.          
049400     IF TRAZA-ACTIVA AND B2-ES-ERROR                              
049500         DISPLAY "BANK1 - BALANCE RECHAZADO: " B2-ERROR-MSG       
049600             UPON CONSOLE                                         
049700     END-IF.                                                      
049800                                                                  
049900 PROCESAR-BALANCE-EXIT.                                           
050000*    A DIFERENCIA DE PROCESAR-IMPORT/PROCESAR-EXPORT, ESTE        
050100*    PARRAFO NUNCA LLAMA A UN ESCRIBIR-RESUMEN-*, PORQUE BANK2 YA 
050200*    HA ESCRITO SU PROPIA LINEA DIRECTAMENTE.                     
050300     EXIT.                                                        
050400                                                                  
050500* ----------------------------------------------------------------
050600* PROCESAR-EXPORT                                                 
050700* TRASLADA LA LISTA DE CUENTAS Y EL RANGO DE FECHAS DE LA TARJETA 
050800* A LAS VARIABLES DE PASO, INVOCA BANK9 Y, SI LA EXPORTACION NO HA
050900* SIDO RECHAZADA, VUELCA EL RESUMEN DE REGISTROS A BALANCE-REPORT.
051000* ----------------------------------------------------------------
051100 PROCESAR-EXPORT.                                                 
051200*    A DIFERENCIA DE PROCESAR-BALANCE, AQUI SE TRASLADA LA TABLA  
051300*    DE CUENTAS COMPLETA (TODAS LAS QUE TRAJO LA TARJETA), NO     
051400*    SOLO LA PRIMERA.                                             
051500     MOVE CTL-TOTAL-CUENTAS TO B9-TOTAL-CUENTAS.                  
051600     MOVE TABLA-CUENTAS-CTL TO TABLA-CUENTAS-B9.                  
051700     MOVE CTL-FECHA-DESDE TO B9-FECHA-DESDE.                      
051800     MOVE CTL-FECHA-HASTA TO B9-FECHA-HASTA.                      
051900     MOVE "S" TO B9-ERROR-IND.                                    
052000     MOVE SPACES TO B9-ERROR-MSG.                                 
052100     MOVE 0 TO B9-TOTAL-REGISTROS.                                
052200                                                                  
052300     CALL "BANK9" USING B9-TOTAL-CUENTAS                          
052400                          TABLA-CUENTAS-B9                        
052500                          B9-FECHA-DESDE                          
052600                          B9-FECHA-HASTA                          
052700                          B9-ERROR-IND                            
052800                          B9-ERROR-MSG                            
052900                          B9-TOTAL-REGISTROS.                     
053000                                                                  
053100*    MISMO CRITERIO QUE EN PROCESAR-IMPORT: SI BANK9 RECHAZO LA   
053200*    EXPORTACION NO SE ESCRIBE RESUMEN ALGUNO (REQ. 1120).        
053300     IF B9-ES-ERROR                                               
053400         IF TRAZA-ACTIVA                                          
053500             DISPLAY "BANK1 - EXPORTACION RECHAZADA: "            
053600                 B9-ERROR-MSG UPON CONSOLE                        
053700         END-IF                                                   
053800     ELSE                                                         
053900         PERFORM ESCRIBIR-RESUMEN-EXPORT THRU                     
054000             ESCRIBIR-RESUMEN-EXPORT-EXIT                         
054100     END-IF.                                                      
054200                                                                  
054300 PROCESAR-EXPORT-EXIT.                                            
054400*    B9-TOTAL-REGISTROS NO SE PROPAGA MAS ALLA DE ESTE PARRAFO;   
054500*    SOLO SE USA PARA LA LINEA DE RESUMEN.                        
054600     EXIT.                                                        
054700                                                                  
054800* ----------------------------------------------------------------
054900* ESCRIBIR-RESUMEN-IMPORT                                         
055000* SE ABRE EN EXTEND PORQUE BALANCE-REPORT PUEDE LLEVAR YA SALDOS  
055100* U OTROS RESUMENES ESCRITOS EN LA MISMA EJECUCION.               
055200* ----------------------------------------------------------------
055300 ESCRIBIR-RESUMEN-IMPORT.                                         
055400     MOVE B10-IMPORTADOS TO LRI-IMPORTADOS.                       
055500     MOVE B10-DUPLICADOS TO LRI-DUPLICADOS.                       
055600                                                                  
055700*    OPEN EXTEND AÑADE AL FINAL SIN TRUNCAR; SI EL FICHERO NO     
055800*    EXISTIERA TODAVIA (CASO QUE NO DEBERIA DARSE, YA QUE PINICIO 
055900*    LO CREA SIEMPRE) FSB VENDRIA "35" Y SE ABRE EN OUTPUT COMO   
056000*    RESPALDO, IGUAL QUE HACE BANK2.                              
056100     OPEN EXTEND BALANCE-REPORT.                                  
056200     IF FSB = "35"                                                
056300         OPEN OUTPUT BALANCE-REPORT                               
056400     END-IF.                                                      
056500                                                                  
056600     IF TRAZA-ACTIVA                                              
056700         DISPLAY "BANK1 - RESUMEN IMPORT: " LRI-PRIMEROS-60       
056800             UPON CONSOLE                                         
056900     END-IF.                                                      
057000                                                                  
057100     WRITE LINEA-REPORT FROM LINEA-RESUMEN-IMPORT.                
057200     CLOSE BALANCE-REPORT.                                        
057300                                                                  
057400 ESCRIBIR-RESUMEN-IMPORT-EXIT.                                    
057500*    SE CIERRA INMEDIATAMENTE DESPUES DE ESCRIBIR LA LINEA, PARA  
057600*    QUE BANK2 (SI SE LLAMA A CONTINUACION EN LA MISMA EJECUCION) 
057700*    PUEDA ABRIR EL FICHERO SIN CONFLICTO.                        
057800     EXIT.                                                        
057900                                                                  
058000* ----------------------------------------------------------------
058100* ESCRIBIR-RESUMEN-EXPORT                                         
058200* SE ABRE EN EXTEND POR EL MISMO MOTIVO QUE ESCRIBIR-RESUMEN-     
058300* IMPORT.                                                         
058400* ----------------------------------------------------------------
058500 ESCRIBIR-RESUMEN-EXPORT.                                         
058600     MOVE B9-TOTAL-REGISTROS TO LRE-TOTAL-REGISTROS.              
058700                                                                  
058800     OPEN EXTEND BALANCE-REPORT.                                  
058900     IF FSB = "35"                                                
059000         OPEN OUTPUT BALANCE-REPORT                               
059100     END-IF.                                                      
059200                                                                  
059300     WRITE LINEA-REPORT FROM LINEA-RESUMEN-EXPORT.                
059400     CLOSE BALANCE-REPORT.                                        
059500                                                                  
059600 ESCRIBIR-RESUMEN-EXPORT-EXIT.                                    
059700*    ULTIMO PARRAFO DEL PROGRAMA; TRAS EL, EL CONTROL VUELVE A    
059800*    PROCESAR-EXPORT Y DE AHI A LEER-TARJETA PARA LA SIGUIENTE    
059900*    TARJETA DEL LOTE.                                            
060000     EXIT.                                                        
