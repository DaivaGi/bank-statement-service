000100* ----------------------------------------------------------------
000200* PROGRAMA    : BANK2                                             
000300* PROPOSITO   : CALCULO DE SALDOS POR MONEDA PARA UNA CUENTA DEL  
000400*               SUBSISTEMA DE EXTRACTOS. RECORRE EL MAESTRO DE    
000500*               OPERACIONES Y EMITE BALANCE-REPORT.               
000600* ----------------------------------------------------------------
000700* INVOCADO POR CALL "BANK2" USING DESDE BANK1 (PROCESAR-BALANCE)  
000800* PARA CADA TARJETA DE CONTROL DE TIPO "B". ESTE PROGRAMA ABRE EL 
000900* MAESTRO EL SOLO, CALCULA Y ESCRIBE DIRECTAMENTE SU PROPIA PARTE 
001000* DE BALANCE-REPORT; BANK1 NO INTERVIENE EN EL CONTENIDO, SOLO EN 
001100* DECIDIR CUANDO LLAMAR Y QUE CUENTA/RANGO PASAR.                 
001200* ----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.                                         
001400 PROGRAM-ID. BANK2.                                               
001500 AUTHOR. J M RUIZ.                                                
001600 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.               
001700 DATE-WRITTEN. 02/07/1990.                                        
001800 DATE-COMPILED.                                                   
001900 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                 
002000                                                                  
002100* ----------------------------------------------------------------
002200* HISTORIAL DE MODIFICACIONES                                     
002300* ----------------------------------------------------------------
002400* 02/07/1990  JMR  ALTA INICIAL. CONSULTA DE SALDO EN CAJERO      
002500*                  (PANTALLA), UNA SOLA MONEDA (EUR).             
002600* 14/02/1991  LG   SE CORRIGE LECTURA DEL ULTIMO MOVIMIENTO DE    
002700*                  LA CUENTA CUANDO EL FICHERO ESTA VACIO.        
002800* 11/11/1992  LG   LIMPIEZA DE PANTALLAS, SIN CAMBIO FUNCIONAL.   
002900* 19/08/1996  CS   REESTRUCTURACION PARA SUBSISTEMA DE EXTRACTOS. 
003000*                  SE RETIRA PANTALLA DE CAJERO. PASA A SER       
003100*                  PROGRAMA BATCH INVOCADO DESDE BANK1 (CONTROL-  
003200*                  FILE). SALDO SE CALCULA POR RANGO DE FECHAS.   
003300* 19/08/1996  CS   SE ANADE SOPORTE MULTIMONEDA MEDIANTE          
003400*                  TABLA-SALDOS (OPERACIONES YA NO SON SOLO EUR). 
003500* 03/02/1997  CS   SE INVOCA BANK3 PARA VALIDAR EL RANGO DESDE/   
003600*                  HASTA ANTES DE RECORRER EL MAESTRO.            
003700* 17/09/1998  APA  REVISION MILENIO: SUSTITUIDO EL CALCULO DE     
003800*                  FECHA ACTUAL POR DESCOMPOSICION DE ANO EN 4    
003900*                  DIGITOS (FH-ANO-SIGLO / FH-ANO-CORTO).         
004000* 05/01/1999  APA  CIERRE DE REVISION Y2K. SIN INCIDENCIAS.       
004100* 22/05/2000  CS   SE AMPLIA CABECERA DEL INFORME PARA MOSTRAR EL 
004200*                  RANGO DESDE/HASTA SOLICITADO. PET. SIS-205.    
004300* 14/04/2001  CS   SE AJUSTA ANCHO DE IMPORTE EN EL INFORME A     
004400*                  15 DIGITOS ENTEROS PARA CUENTAS CORPORATIVAS.  
004500* 23/10/2003  RAM  SE CIERRA BALANCE-REPORT SIEMPRE, INCLUSO SI   
004600*                  LA CUENTA NO TIENE MOVIMIENTOS (SIN ESCRIBIR   
004700*                  LINEA DE DETALLE EN ESE CASO). REQ. 1120.      
004800* 05/02/2004  RAM  SE CORRIGE EL PASO A CENTIMOS DE IMPORTES      
004900*                  NEGATIVOS: LA PARTE DECIMAL SE RESTABA MAL Y   
005000*                  EL SALDO SALIA DESVIADO EN CUENTAS CON CARGOS. 
005100*                  DETECTADO EN CONCILIACION. REQ. 1188.          
005200* 11/02/2004  RAM  SE CORRIGE APERTURA DE BALANCE-REPORT: ABRIR EN
005300*                  OUTPUT BORRABA EL RESUMEN DE IMPORTACION QUE YA
005400*                  HABIA ESCRITO BANK1 EN LA MISMA EJECUCION. AHORA
005500*                  SE ABRE EN EXTEND Y SOLO SE CREA SI FSB = "35" 
005600*                  (FICHERO TODAVIA NO EXISTE). REQ. 1201.        
005700* 30/06/2005  CS   SE DOCUMENTA CON MAS DETALLE EL SENTIDO DE CADA
005800*                  TABLA Y AREA DE TRABAJO DE ESTE PROGRAMA TRAS  
005900*                  UNA AUDITORIA INTERNA DE MANTENIMIENTO. SIN    
006000*                  CAMBIO FUNCIONAL. PET. SIS-1356.               
006100* 12/09/2007  APA  SE REVISA EL LIMITE DE 10 MONEDAS DE           
006200*                  TABLA-SALDOS A PETICION DE OPERACIONES; SE     
006300*                  CONFIRMA QUE ES SUFICIENTE, NO SE AMPLIA.      
006400* 04/03/2009  CS   SE ANADEN COMENTARIOS DE CABECERA A TODOS LOS  
006500*                  PARRAFOS QUE NO LO TENIAN, TRAS LA AUDITORIA DE
006600*                  NORMATIVA DE DOCUMENTACION DE EXTRACTOS.       
006650* 18/03/2015  RAM  SE AMPLIA OPE-IMPORTE-ENT (Y LOS CAMPOS DE     
006660*                  TRABAJO DERIVADOS: CENT-IMPORTE-LINEA,         
006665*                  ENT-IMPORTE-LINEA Y LS-IMPORTE-ENT) DE 15 A    
006670*                  17 DIGITOS ENTEROS, PARA AJUSTARSE AL ANCHO    
006675*                  DE IMPORTE DEFINIDO PARA TODO EL SUBSISTEMA.   
006680*                  PET. SIS-1601.                                 
006681* 09/08/2026  RAM  EL FILLER DE OPERACION-REG-FECHA SOLO CUBRIA   
006682*                  393 BYTES Y EL COMENTARIO DECIA "471 BYTES",   
006683*                  CUANDO OPERACION-REG MIDE 452. NO LLEGABA A    
006684*                  CORROMPER OPF-FECHA-SOLO, PERO LA REDEFINES    
006685*                  SE QUEDABA CORTA Y EL COMENTARIO ERA FALSO.    
006686*                  SE AMPLIA EL FILLER A X(399) Y SE CORRIGE EL   
006687*                  COMENTARIO. PET. SIS-1688.                     
006700* ----------------------------------------------------------------
006800                                                                  
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100* UPSI-0 ACTIVA LA TRAZA DE DIAGNOSTICO A CONSOLA; COMPARTIDO CON 
007200* EL RESTO DEL SUBSISTEMA DE EXTRACTOS (BANK1/BANK3/BANK9/BANK10).
007300 SPECIAL-NAMES.                                                   
007400     UPSI-0 IS TRAZA-ACTIVA.                                      
007500                                                                  
007600 INPUT-OUTPUT SECTION.                                            
007700 FILE-CONTROL.                                                    
007800*    OPTIONAL PORQUE EL PRIMER BALANCE DE UNA INSTALACION NUEVA   
007900*    SE PUEDE PEDIR ANTES DE QUE BANK10 HAYA IMPORTADO NADA; EN   
008000*    ESE CASO EL MAESTRO TODAVIA NO EXISTE EN DISCO.              
008100     SELECT OPTIONAL OPERACIONES ASSIGN TO DISK                   
008200     ORGANIZATION IS INDEXED                                      
008300     ACCESS MODE IS DYNAMIC                                       
008400*    DYNAMIC PORQUE ESTE PROGRAMA SOLO LEE SECUENCIAL             
008500*    (READ ... NEXT RECORD), PERO EL MISMO FICHERO LO ABRE        
008600*    BANK10 EN MODO RANDOM PARA COMPROBAR DUPLICADOS.             
008700     RECORD KEY IS OPE-NUM                                        
008800     FILE STATUS IS FSO.                                          
008900                                                                  
009000*    LINE SEQUENTIAL: SALIDA DE TEXTO PLANO PARA EL OPERADOR,     
009100*    COMPARTIDA CON BANK1 (VER HISTORIAL 11/02/2004).             
009200     SELECT BALANCE-REPORT ASSIGN TO DISK                         
009300     ORGANIZATION IS LINE SEQUENTIAL                              
009400*    SIN RECORD KEY: ES UN FICHERO DE TEXTO DE SOLO ESCRITURA     
009500*    DESDE EL PUNTO DE VISTA DE BANK2, NUNCA SE LEE DE VUELTA.    
009600     FILE STATUS IS FSB.                                          
009700                                                                  
009800 DATA DIVISION.                                                   
009900 FILE SECTION.                                                    
010000* --------------------------------------------------------------  
010100* MAESTRO DE OPERACIONES DEL SUBSISTEMA DE EXTRACTOS              
010200* MISMO LAYOUT REPETIDO SIN COPY EN BANK2/BANK3/BANK9/BANK10,     
010300* SEGUN LA COSTUMBRE DE LA CASA; CUALQUIER CAMBIO DE CAMPO HAY    
010400* QUE REPLICARLO A MANO EN LOS CUATRO PROGRAMAS.                  
010500* --------------------------------------------------------------  
010600 FD OPERACIONES                                                   
010700     LABEL RECORD STANDARD                                        
010800     VALUE OF FILE-ID IS "operaciones.ubd".                       
010900 01 OPERACION-REG.                                                
011000     02 OPE-NUM               PIC  9(09).                         
011100*        SURROGATE NUMERICO ASIGNADO POR BANK10 AL IMPORTAR, NO   
011200*        VIENE EN EL FICHERO CSV DE ENTRADA.                      
011300     02 OPE-CUENTA            PIC  X(34).                         
011400     02 OPE-FECHA-HORA        PIC  X(19).                         
011500*        AAAA-MM-DDTHH:MM:SS; SE GUARDA COMO TEXTO PARA PODER     
011600*        COMPARAR POR RANGO CON UN SIMPLE COMPARADOR DE CADENA.   
011700     02 OPE-BENEFICIARIO      PIC  X(255).                        
011800*        NOMBRE DEL BENEFICIARIO TAL CUAL LLEGA EN EL FICHERO DE  
011900*        IMPORTACION; BANK2 NO LO USA PARA NADA, SOLO LO LEE AL   
012000*        PASO POR SER PARTE DEL MISMO REGISTRO DE 01 NIVEL.       
012100     02 OPE-COMENTARIO        PIC  X(100).                        
012200*        COMENTARIO LIBRE DE LA OPERACION, TAMPOCO SE USA EN EL   
012300*        CALCULO DE SALDO, SOLO EN EL LISTADO DE BANK9.           
012400     02 OPE-IMPORTE-ENT       PIC S9(17).                         
012500     02 OPE-IMPORTE-DEC       PIC  9(02).                         
012600*        IMPORTE PARTIDO EN ENTERO CON SIGNO + DECIMAL SIN SIGNO, 
012700*        AL ESTILO xxx-IMPORTE-ENT/-DEC DE TODA LA CASA.          
012800     02 OPE-MONEDA            PIC  X(03).                         
012900*        CODIGO ISO DE TRES LETRAS EN MAYUSCULAS; ES LA CLAVE DE  
013000*        AGRUPACION DE TABLA-SALDOS.                              
013100     02 FILLER                PIC  X(13).                         
013200*        RELLENO HASTA EL ANCHO FIJO DEL REGISTRO, POR SI EN EL   
013300*        FUTURO SE ANADE ALGUN CAMPO SIN TENER QUE REORGANIZAR EL 
013400*        MAESTRO (COSTUMBRE HEREDADA DE LAS TARJETAS DEL CAJERO). 
013500 01 OPERACION-REG-FECHA REDEFINES OPERACION-REG.                  
013600*    VISTA ALTERNATIVA PARA LA TRAZA DE "OPERACION EN RANGO" EN   
013700*    LEER-OPERACIONES-CUENTA; SOLO SE USA OPF-FECHA-SOLO.         
013800     02 OPF-NUM               PIC  9(09).                         
013900     02 OPF-CUENTA            PIC  X(34).                         
014000     02 OPF-FECHA-SOLO        PIC  X(10).                         
014100*        SOLO LOS 10 PRIMEROS CARACTERES DE OPE-FECHA-HORA        
014200*        (AAAA-MM-DD), SIN LA PARTE DE HORA, PARA LA TRAZA.       
014300     02 FILLER                PIC  X(399).                        
014400*        RESTO DEL REGISTRO SIN INTERES PARA ESTA VISTA; SE       
014500*        DECLARA PARA QUE LA REDEFINES CUBRA EXACTAMENTE LOS      
014600*        MISMOS 452 BYTES QUE OPERACION-REG (9+34+10+399).        
014700                                                                  
014800* BALANCE-REPORT ES LINE SEQUENTIAL DE 132 POSICIONES; LLEVA LA   
014900* CABECERA + LINEAS DE SALDO DE ESTE PROGRAMA Y TAMBIEN, ESCRITOS 
015000* POR BANK1, LOS RESUMENES DE IMPORTACION/EXPORTACION.            
015100 FD BALANCE-REPORT                                                
015200     LABEL RECORD STANDARD.                                       
015300 01 LINEA-REPORT               PIC X(132).                        
015400*    AREA GENERICA DE ESCRITURA; CADA PARRAFO LA RELLENA A TRAVES 
015500*    DE WRITE ... FROM CON EL GRUPO QUE TOCA (LINEA-CABECERA O    
015600*    LINEA-SALDO-MONEDA), NUNCA SE LE HACE MOVE DIRECTO.          
015700                                                                  
015800 WORKING-STORAGE SECTION.                                         
015900* FSO ES EL FILE STATUS DEL MAESTRO DE OPERACIONES; FSB EL DE     
016000* BALANCE-REPORT. SE COMPRUEBAN TRAS CADA OPEN, NUNCA TRAS UN     
016100* READ/WRITE SALVO DONDE EL COMENTARIO LOCAL LO INDIQUE.          
016200 77 FSO                        PIC X(2).                          
016300 77 FSB                        PIC X(2).                          
016400                                                                  
016500* --------------------------------------------------------------  
016600* FECHA DE EJECUCION (SIN FUNCION CURRENT-DATE, VER REVISION      
016700* MILENIO DE 17/09/1998). SOLO SE USA PARA LA TRAZA A CONSOLA,    
016800* NO SE ESCRIBE EN EL INFORME.                                    
016900* --------------------------------------------------------------  
017000 01 FECHA-HOY-AAMMDD           PIC 9(6).                          
017100 01 FECHA-HOY-R REDEFINES FECHA-HOY-AAMMDD.                       
017200     05 FH-ANO-CORTO           PIC 9(2).                          
017300     05 FH-MES                 PIC 9(2).                          
017400     05 FH-DIA                 PIC 9(2).                          
017500 77 FH-ANO-SIGLO                PIC 9(4) COMP.                    
017600                                                                  
017700* --------------------------------------------------------------  
017800* TABLA DE SALDOS ACUMULADOS POR MONEDA                           
017900* HASTA 10 MONEDAS DISTINTAS POR EJECUCION, QUE ES MAS DE LO QUE  
018000* UNIZARBANK LIQUIDA HOY; SE DEJA MARGEN COMO EN LAS TABLAS DE    
018100* CUENTAS DE BANK1/BANK9.                                         
018200* --------------------------------------------------------------  
018300 01 TABLA-SALDOS.                                                 
018400     05 SALDO-ENTRY OCCURS 10 TIMES.                              
018500*        UNA ENTRADA POR MONEDA DISTINTA ENCONTRADA EN EL RANGO;  
018600*        EL ORDEN DE LAS ENTRADAS ES EL ORDEN DE PRIMERA          
018700*        APARICION, NO ALFABETICO.                                
018800         10 SAL-MONEDA         PIC X(3) VALUE SPACES.             
018900         10 SAL-CENT-ACUM      PIC S9(19) VALUE 0.                
019000*            ACUMULADOR EN CENTIMOS (NO EN UNIDADES) PARA NO      
019100*            PERDER PRECISION AL SUMAR MUCHOS MOVIMIENTOS; SOLO   
019200*            SE DESHACE LA CONVERSION AL ESCRIBIR EL INFORME.     
019300         10 FILLER             PIC X(1) VALUE SPACES.             
019400 01 TABLA-SALDOS-R REDEFINES TABLA-SALDOS.                        
019500*    VISTA DE UNA SOLA CADENA POR ENTRADA, SOLO PARA LA TRAZA DE  
019600*    ALTA DE NUEVA MONEDA EN ACUMULAR-EN-MONEDA-ALTA.             
019700     05 SALDO-ENTRY-R OCCURS 10 TIMES PIC X(21).                  
019800                                                                  
019900* TOTAL-MONEDAS CUENTA CUANTAS ENTRADAS DE TABLA-SALDOS ESTAN EN  
020000* USO; IX-MONEDA ES EL SUBINDICE DE RECORRIDO/BUSQUEDA COMPARTIDO 
020100* POR TODOS LOS PARRAFOS QUE TOCAN LA TABLA.                      
020200 77 TOTAL-MONEDAS               PIC 9(2) COMP.                    
020300 77 IX-MONEDA                   PIC 9(2) COMP.                    
020400* INDICADOR DE ACUMULAR-EN-MONEDA: "S" SI LA MONEDA DE LA         
020500* OPERACION YA TENIA ENTRADA EN LA TABLA, "N" SI HAY QUE DAR UNA  
020600* DE ALTA NUEVA.                                                  
020700 77 MONEDA-ENCONTRADA-IND       PIC X(1).                         
020800     88 MONEDA-ENCONTRADA       VALUE "S".                        
020900     88 MONEDA-NO-ENCONTRADA    VALUE "N".                        
021000                                                                  
021100* CAMPOS DE TRABAJO PARA LA CONVERSION IMPORTE <-> CENTIMOS.      
021200* CENT-IMPORTE-LINEA ES EL IMPORTE DE LA OPERACION ACTUAL YA EN   
021300* CENTIMOS; CENT-IMPORTE-RESTO Y ENT-IMPORTE-LINEA SON EL RESTO Y 
021400* EL COCIENTE AL DESHACER LA CONVERSION EN ESCRIBIR-LINEAS-SALDO. 
021500* S9(19) EN CENT-IMPORTE-LINEA PORQUE S9(17) * 100 PUEDE LLEGAR A 
021600* NECESITAR DOS DIGITOS MAS QUE EL IMPORTE ORIGINAL A S9(17)V99   
021700 77 CENT-IMPORTE-LINEA          PIC S9(19).                       
021800 77 CENT-IMPORTE-RESTO          PIC S9(02).                       
021900 77 ENT-IMPORTE-LINEA           PIC S9(17).                       
022000                                                                  
022100* --------------------------------------------------------------  
022200* AREA DE PASO DE PARAMETROS PARA EL CALL "BANK3"                 
022300* PREFIJO VAL3- PARA DEJAR CLARO QUE ES EL AREA LINKAGE DE BANK3  
022400* VISTA DESDE BANK2, NO CONFUNDIR CON LOS CAMPOS BAL- PROPIOS.    
022500* --------------------------------------------------------------  
022600* "01" = VERIFICAR-RANGO-FECHAS, "02" = VERIFICAR-CABECERA; BANK2 
022700* SOLO USA LA "01", PERO EL CAMPO SE DECLARA IGUAL QUE EN BANK9 Y 
022800* BANK10 PARA QUE LOS TRES PROGRAMAS LLAMEN A BANK3 DEL MISMO     
022900* MODO.                                                           
023000 01 VAL3-FUNCION-COD            PIC X(2).                         
023100 01 VAL3-FECHA-DESDE            PIC X(19).                        
023200 01 VAL3-FECHA-HASTA            PIC X(19).                        
023300* VAL3-CABECERA-LINEA NO SE USA EN LA FUNCION "01"; SE DEJA A     
023400* BLANCOS SOLO PORQUE BANK3 EXIGE EL PARAMETRO EN SU LINKAGE.     
023500 01 VAL3-CABECERA-LINEA         PIC X(200).                       
023600 01 VAL3-ERROR-IND              PIC X(1).                         
023700 01 VAL3-ERROR-MSG              PIC X(60).                        
023800                                                                  
023900* LINEA DE CABECERA DEL EXTRACTO: CUENTA + RANGO SOLICITADO (NO   
024000* LA FECHA DE EJECUCION, VER PET. SIS-205 DE 22/05/2000).         
024100 01 LINEA-CABECERA.                                               
024200     05 FILLER                 PIC X(16) VALUE "EXTRACTO CUENTA ".
024300     05 LC-CUENTA               PIC X(34).                        
024400*        NUMERO DE CUENTA SOLICITADO, SIN FORMATEAR; VIENE TAL    
024500*        CUAL DE BAL-CUENTA.                                      
024600     05 FILLER                 PIC X(7) VALUE " DESDE ".          
024700     05 LC-DESDE                PIC X(19).                        
024800     05 FILLER                 PIC X(7) VALUE " HASTA ".          
024900     05 LC-HASTA                PIC X(19).                        
025000*        LC-DESDE/LC-HASTA PUEDEN QUEDAR A BLANCOS SI EL LLAMADOR 
025100*        NO LIMITO ESE LADO DEL RANGO; SE IMPRIME TAL CUAL, SIN   
025200*        SUSTITUIR POR NINGUN TEXTO DE "SIN LIMITE".              
025300     05 FILLER                 PIC X(30) VALUE SPACES.            
025400                                                                  
025500* LINEA DE DETALLE, UNA POR MONEDA CON MOVIMIENTOS. IMPORTE CON   
025600* SIGNO LEADING SEPARATE (IGUAL QUE EN LAS PANTALLAS ANTIGUAS DE  
025700* CAJERO) PARA QUE EL SIGNO SE VEA SIEMPRE DELANTE DEL NUMERO.    
025800 01 LINEA-SALDO-MONEDA.                                           
025900     05 FILLER                 PIC X(4) VALUE SPACES.             
026000     05 LS-MONEDA               PIC X(3).                         
026100     05 FILLER                 PIC X(2) VALUE SPACES.             
026200     05 LS-IMPORTE-ENT          SIGN IS LEADING SEPARATE          
026300                                 PIC -9(17).                      
026400*        PARTE ENTERA DEL SALDO CON SIGNO VISIBLE DELANTE.        
026500     05 FILLER                 PIC X(1) VALUE ",".                
026600     05 LS-IMPORTE-DEC          PIC 99.                           
026700*        PARTE DECIMAL SIEMPRE SIN SIGNO (EL SIGNO DEL SALDO LO   
026800*        LLEVA SOLO LS-IMPORTE-ENT).                              
026900     05 FILLER                 PIC X(97) VALUE SPACES.            
027000                                                                  
027100* --------------------------------------------------------------  
027200* PARAMETROS DE LLAMADA DESDE BANK1 (PROCESAR-BALANCE)            
027300* --------------------------------------------------------------  
027400 LINKAGE SECTION.                                                 
027500* CUENTA A CALCULAR; SE ESPERA EL MISMO FORMATO QUE OPE-CUENTA EN 
027600* EL MAESTRO (SIN CEROS DE RELLENO, COMPARACION EXACTA).          
027700 01 BAL-CUENTA                 PIC X(34).                         
027800* RANGO SOLICITADO; SI CUALQUIERA DE LOS DOS VIENE A BLANCOS ESE  
027900* LADO DEL RANGO QUEDA ABIERTO (VER LEER-OPERACIONES-CUENTA).     
028000 01 BAL-FECHA-DESDE            PIC X(19).                         
028100 01 BAL-FECHA-HASTA            PIC X(19).                         
028200 01 BAL-ERROR-IND              PIC X(1).                          
028300     88 BAL-ES-VALIDO          VALUE "S".                         
028400     88 BAL-ES-ERROR           VALUE "N".                         
028500*    BAL-CUENTA/BAL-FECHA-DESDE/BAL-FECHA-HASTA SON DE ENTRADA;   
028600*    BAL-ERROR-IND/BAL-ERROR-MSG SON DE SALIDA, BANK1 LOS MIRA AL 
028700*    VOLVER PARA DECIDIR SI ESCRIBE TRAZA DE RECHAZO.             
028800 01 BAL-ERROR-MSG              PIC X(60).                         
028900                                                                  
029000* ORDEN DE PARAMETROS FIJADO EN 19/08/1996 Y NUNCA REORDENADO     
029100* DESDE ENTONCES; CUALQUIER CAMBIO DE ORDEN AQUI OBLIGARIA A      
029200* REVISAR TAMBIEN EL CALL "BANK2" DE BANK1.                       
029300 PROCEDURE DIVISION USING BAL-CUENTA                              
029400                           BAL-FECHA-DESDE                        
029500                           BAL-FECHA-HASTA                        
029600                           BAL-ERROR-IND                          
029700                           BAL-ERROR-MSG.                         
029800                                                                  
029900* ----------------------------------------------------------------
030000* PINICIO                                                         
030100* PUNTO DE ENTRADA UNICO. VALIDA EL RANGO, RECORRE EL MAESTRO Y   
030200* ESCRIBE CABECERA + LINEAS DE SALDO; SI NO HAY MOVIMIENTOS EN LA 
030300* CUENTA/RANGO PEDIDO NO SE ESCRIBE NINGUNA LINEA DE DETALLE      
030400* (REQ. 1120), PERO BALANCE-REPORT SE CIERRA IGUAL.               
030500* ----------------------------------------------------------------
030600 PINICIO.                                                         
030700     MOVE "S" TO BAL-ERROR-IND.                                   
030800     MOVE SPACES TO BAL-ERROR-MSG.                                
030900     MOVE 0 TO TOTAL-MONEDAS.                                     
031000                                                                  
031100     PERFORM VACIAR-TABLA-SALDOS THRU VACIAR-TABLA-SALDOS-EXIT.   
031200                                                                  
031300*    CONTROL DE FECHA DE EJECUCION, SOLO PARA DIAGNOSTICO EN      
031400*    CONSOLA; NO INTERVIENE EN NINGUNA COMPARACION DE NEGOCIO.    
031500*    LA FECHA DE HOY SOLO SE USA PARA LA TRAZA DE DIAGNOSTICO;    
031600*    EL CALCULO DE SALDO TRABAJA SIEMPRE CON EL RANGO PEDIDO POR  
031700*    EL LLAMADOR, NUNCA CON LA FECHA DE EJECUCION.                
031800     ACCEPT FECHA-HOY-AAMMDD FROM DATE.                           
031900     IF FH-ANO-CORTO < 50                                         
032000         COMPUTE FH-ANO-SIGLO = 2000 + FH-ANO-CORTO               
032100     ELSE                                                         
032200         COMPUTE FH-ANO-SIGLO = 1900 + FH-ANO-CORTO               
032300     END-IF.                                                      
032400     IF TRAZA-ACTIVA                                              
032500         DISPLAY "BANK2 - FECHA DE EJECUCION: " FH-ANO-SIGLO      
032600             "-" FH-MES "-" FH-DIA UPON CONSOLE                   
032700     END-IF.                                                      
032800                                                                  
032900*    SI EL RANGO NO ES VALIDO NO SE ABRE SIQUIERA EL MAESTRO; SE  
033000*    VA DIRECTO A PFIN CON BAL-ERROR-IND/BAL-ERROR-MSG YA         
033100*    RELLENOS POR BANK3.                                          
033200     PERFORM VALIDAR-RANGO-FECHAS THRU VALIDAR-RANGO-FECHAS-EXIT. 
033300     IF BAL-ES-ERROR                                              
033400         GO TO PFIN                                               
033500     END-IF.                                                      
033600                                                                  
033700* FORZAMOS QUE SE CREE EL MAESTRO SI TODAVIA NO EXISTE            
033800* (OPEN I-O SOBRE UN INDEXED INEXISTENTE LO CREA VACIO; CERRARLO  
033900* A CONTINUACION NO BORRA NADA, ASI QUE ES SEGURO REPETIRLO EN    
034000* CADA EJECUCION DE BANK2, INCLUSO SI EL MAESTRO YA EXISTIA).     
034100     OPEN I-O OPERACIONES CLOSE OPERACIONES.                      
034200                                                                  
034300     OPEN INPUT OPERACIONES.                                      
034400*    FSO = "05" ES "FICHERO OPTIONAL NO EXISTE, SE TRATA COMO     
034500*    VACIO"; CUALQUIER OTRO CODIGO DISTINTO DE "00" ES UN FALLO   
034600*    REAL DE E/S QUE DEBE RECHAZAR LA PETICION.                   
034700     IF FSO NOT = "00" AND FSO NOT = "05"                         
034800         MOVE "N" TO BAL-ERROR-IND                                
034900         MOVE "Unable to open operations master"                  
035000             TO BAL-ERROR-MSG                                     
035100         GO TO PFIN                                               
035200     END-IF.                                                      
035300                                                                  
035400     PERFORM LEER-OPERACIONES-CUENTA THRU                         
035500         LEER-OPERACIONES-CUENTA-EXIT.                            
035600                                                                  
035700     CLOSE OPERACIONES.                                           
035800                                                                  
035900* SE ABRE EN EXTEND PORQUE BALANCE-REPORT PUEDE LLEVAR YA EL      
036000* RESUMEN DE IMPORTACION U OTROS SALDOS ESCRITOS EN LA MISMA      
036100* EJECUCION POR BANK1; SOLO SE CREA DE NUEVO SI AUN NO EXISTE     
036200* (FSB = "35"). NO USAR OPEN OUTPUT A SECAS AQUI: TRUNCARIA EL    
036300* RESUMEN QUE BANK1 YA HAYA ESCRITO (VER REQ. 1201, 11/02/2004).  
036400     OPEN EXTEND BALANCE-REPORT.                                  
036500     IF FSB = "35"                                                
036600         OPEN OUTPUT BALANCE-REPORT                               
036700     END-IF.                                                      
036800     PERFORM ESCRIBIR-CABECERA THRU ESCRIBIR-CABECERA-EXIT.       
036900                                                                  
037000*    SIN IF TOTAL-MONEDAS NOT = 0 SE ESCRIBIRIA UN BUCLE DE CERO  
037100*    ITERACIONES, LO CUAL ES INOCUO, PERO SE DEJA EL IF EXPLICITO 
037200*    PARA QUE QUEDE CLARO EN EL CODIGO QUE "SIN MOVIMIENTOS" ES UN
037300*    CASO CONTEMPLADO, NO UN EFECTO COLATERAL DEL BUCLE.          
037400     IF TOTAL-MONEDAS NOT = 0                                     
037500         PERFORM ESCRIBIR-LINEAS-SALDO THRU                       
037600             ESCRIBIR-LINEAS-SALDO-EXIT                           
037700     END-IF.                                                      
037800                                                                  
037900     CLOSE BALANCE-REPORT.                                        
038000                                                                  
038100 PFIN.                                                            
038200*    UNICO PUNTO DE SALIDA DEL PROGRAMA, SE LLEGUE POR EL CAMINO  
038300*    NORMAL O POR UN GO TO DESDE UNA VALIDACION FALLIDA.          
038400     IF TRAZA-ACTIVA AND BAL-ES-ERROR                             
038500         DISPLAY "BANK2 - BALANCE RECHAZADO: " BAL-ERROR-MSG      
038600             UPON CONSOLE                                         
038700     END-IF.                                                      
038800                                                                  
038900     EXIT PROGRAM.                                                
039000                                                                  
039100* ----------------------------------------------------------------
039200* VACIAR-TABLA-SALDOS                                             
039300* DEJA LA TABLA DE SALDOS A BLANCOS/CEROS ANTES DE ACUMULAR, POR  
039400* SI EL CALL SE REUTILIZA VARIAS VECES EN LA MISMA EJECUCION (NO  
039500* OCURRE HOY, BANK1 SOLO LLAMA UNA VEZ POR TARJETA DE TIPO "B",   
039600* PERO SE MANTIENE LA CAUTELA DE LAS VERSIONES DE CAJERO).        
039700* ----------------------------------------------------------------
039800 VACIAR-TABLA-SALDOS.                                             
039900     MOVE 1 TO IX-MONEDA.                                         
040000                                                                  
040100 VACIAR-TABLA-SALDOS-LOOP.                                        
040200*    RECORRE LAS 10 POSICIONES FISICAS DE LA TABLA, NO SOLO LAS   
040300*    QUE ESTEN EN USO, PORQUE TOTAL-MONEDAS TODAVIA NO SE HA      
040400*    FIJADO EN ESTE PUNTO DE LA EJECUCION.                        
040500     IF IX-MONEDA > 10                                            
040600         GO TO VACIAR-TABLA-SALDOS-EXIT                           
040700     END-IF.                                                      
040800     MOVE SPACES TO SAL-MONEDA (IX-MONEDA).                       
040900     MOVE 0 TO SAL-CENT-ACUM (IX-MONEDA).                         
041000     ADD 1 TO IX-MONEDA.                                          
041100     GO TO VACIAR-TABLA-SALDOS-LOOP.                              
041200                                                                  
041300 VACIAR-TABLA-SALDOS-EXIT.                                        
041400*    TABLA-SALDOS QUEDA LISTA PARA QUE ACUMULAR-EN-MONEDA EMPIECE 
041500*    A DAR DE ALTA ENTRADAS DESDE LA POSICION 1.                  
041600     EXIT.                                                        
041700                                                                  
041800* ----------------------------------------------------------------
041900* VALIDAR-RANGO-FECHAS                                            
042000* DELEGA EN BANK3 LA COMPROBACION DE QUE DESDE NO SEA POSTERIOR   
042100* A HASTA. SI ALGUNA DE LAS DOS VIENE EN BLANCO, BANK3 NO APLICA  
042200* LA COMPROBACION Y SE RECORRE TODO EL HISTORICO DE LA CUENTA.    
042300* ----------------------------------------------------------------
042400 VALIDAR-RANGO-FECHAS.                                            
042500*    FUNCION "01" = VERIFICAR-RANGO-FECHAS EN BANK3; LA LINEA DE  
042600*    CABECERA NO APLICA A ESTA FUNCION, SE DEJA A BLANCOS.        
042700     MOVE "01" TO VAL3-FUNCION-COD.                               
042800     MOVE BAL-FECHA-DESDE TO VAL3-FECHA-DESDE.                    
042900     MOVE BAL-FECHA-HASTA TO VAL3-FECHA-HASTA.                    
043000     MOVE SPACES TO VAL3-CABECERA-LINEA.                          
043100     MOVE "S" TO VAL3-ERROR-IND.                                  
043200     MOVE SPACES TO VAL3-ERROR-MSG.                               
043300                                                                  
043400     CALL "BANK3" USING VAL3-FUNCION-COD                          
043500                         VAL3-FECHA-DESDE                         
043600                         VAL3-FECHA-HASTA                         
043700                         VAL3-CABECERA-LINEA                      
043800                         VAL3-ERROR-IND                           
043900                         VAL3-ERROR-MSG.                          
044000                                                                  
044100*    SE PROPAGA EL MENSAJE DE BANK3 TAL CUAL, SIN TRADUCIRLO NI   
044200*    REFORMATEARLO, PARA QUE EL TEXTO SEA IDENTICO AL QUE DARIAN  
044300*    BANK9/BANK10 ANTE EL MISMO RANGO INVALIDO.                   
044400     IF VAL3-ERROR-IND = "N"                                      
044500         MOVE "N" TO BAL-ERROR-IND                                
044600         MOVE VAL3-ERROR-MSG TO BAL-ERROR-MSG                     
044700     END-IF.                                                      
044800                                                                  
044900 VALIDAR-RANGO-FECHAS-EXIT.                                       
045000*    SI BAL-ERROR-IND QUEDA EN "N" AQUI, PINICIO VA DIRECTO A     
045100*    PFIN SIN TOCAR NINGUN FICHERO.                               
045200     EXIT.                                                        
045300                                                                  
045400* ----------------------------------------------------------------
045500* LEER-OPERACIONES-CUENTA                                         
045600* RECORRE SECUENCIALMENTE EL MAESTRO DE OPERACIONES Y ACUMULA EN  
045700* TABLA-SALDOS LAS OPERACIONES DE LA CUENTA SOLICITADA CUYA FECHA 
045800* CAIGA DENTRO DEL RANGO DESDE/HASTA (COMPARACION DE CADENA SOBRE 
045900* OPE-FECHA-HORA, IGUAL QUE EN BANK3). AMBOS LIMITES SON          
046000* INCLUSIVOS: UNA OPERACION CON FECHA IGUAL A DESDE O A HASTA SI  
046100* ENTRA EN EL CALCULO.                                            
046200* ----------------------------------------------------------------
046300 LEER-OPERACIONES-CUENTA.                                         
046400*    LECTURA SECUENCIAL COMPLETA DEL MAESTRO, DE PRINCIPIO A FIN; 
046500*    NO SE USA START/RECORD KEY PORQUE LA CLAVE ES OPE-NUM Y LAS  
046600*    OPERACIONES DE UNA CUENTA NO SON CONSECUTIVAS EN ESA CLAVE.  
046700     READ OPERACIONES NEXT RECORD AT END                          
046800         GO TO LEER-OPERACIONES-CUENTA-EXIT.                      
046900                                                                  
047000*    DESCARTA CUALQUIER OPERACION QUE NO SEA DE LA CUENTA PEDIDA  
047100*    ANTES DE MIRAR FECHAS O MONEDA.                              
047200     IF OPE-CUENTA NOT = BAL-CUENTA                               
047300         GO TO LEER-OPERACIONES-CUENTA                            
047400     END-IF.                                                      
047500                                                                  
047600*    RANGO ABIERTO POR EL LADO IZQUIERDO SI BAL-FECHA-DESDE VIENE 
047700*    EN BLANCO (SIN LIMITE INFERIOR).                             
047800     IF BAL-FECHA-DESDE NOT = SPACES                              
047900         IF OPE-FECHA-HORA < BAL-FECHA-DESDE                      
048000             GO TO LEER-OPERACIONES-CUENTA                        
048100         END-IF                                                   
048200     END-IF.                                                      
048300                                                                  
048400*    RANGO ABIERTO POR EL LADO DERECHO SI BAL-FECHA-HASTA VIENE   
048500*    EN BLANCO (SIN LIMITE SUPERIOR).                             
048600     IF BAL-FECHA-HASTA NOT = SPACES                              
048700         IF OPE-FECHA-HORA > BAL-FECHA-HASTA                      
048800             GO TO LEER-OPERACIONES-CUENTA                        
048900         END-IF                                                   
049000     END-IF.                                                      
049100                                                                  
049200*    A PARTIR DE AQUI LA OPERACION CUENTA PARA EL SALDO: ES DE LA 
049300*    CUENTA PEDIDA Y CAE DENTRO DEL RANGO (O EL RANGO ESTA        
049400*    ABIERTO POR ALGUNO DE LOS DOS LADOS).                        
049500     IF TRAZA-ACTIVA                                              
049600         DISPLAY "BANK2 - OPERACION EN RANGO: " OPF-FECHA-SOLO    
049700             UPON CONSOLE                                         
049800     END-IF.                                                      
049900                                                                  
050000*    PASO A CENTIMOS RESPETANDO EL SIGNO (REQ. 1188, 05/02/2004): 
050100*    EN UN IMPORTE NEGATIVO LA PARTE DECIMAL TAMBIEN RESTA, NO    
050200*    SUMA, O EL SALDO QUEDA DESVIADO EN CUENTAS CON CARGOS.       
050300     IF OPE-IMPORTE-ENT IS NEGATIVE                               
050400         COMPUTE CENT-IMPORTE-LINEA =                             
050500             (OPE-IMPORTE-ENT * 100) - OPE-IMPORTE-DEC            
050600     ELSE                                                         
050700         COMPUTE CENT-IMPORTE-LINEA =                             
050800             (OPE-IMPORTE-ENT * 100) + OPE-IMPORTE-DEC            
050900     END-IF.                                                      
051000                                                                  
051100     PERFORM ACUMULAR-EN-MONEDA THRU ACUMULAR-EN-MONEDA-EXIT.     
051200                                                                  
051300     GO TO LEER-OPERACIONES-CUENTA.                               
051400                                                                  
051500 LEER-OPERACIONES-CUENTA-EXIT.                                    
051600*    SE LLEGA AQUI SOLO DESDE EL AT END DEL READ; EL MAESTRO      
051700*    ENTERO HA SIDO RECORRIDO UNA VEZ.                            
051800     EXIT.                                                        
051900                                                                  
052000* ----------------------------------------------------------------
052100* ACUMULAR-EN-MONEDA                                              
052200* BUSCA LA MONEDA DE LA OPERACION EN LA TABLA; SI NO EXISTE, LA   
052300* DA DE ALTA EN LA SIGUIENTE ENTRADA LIBRE. BUSQUEDA LINEAL, NO   
052400* SEARCH/SEARCH ALL, PORQUE LA TABLA RARA VEZ SUPERA 2 O 3        
052500* ENTRADAS EN UNA CUENTA REAL.                                    
052600* ----------------------------------------------------------------
052700 ACUMULAR-EN-MONEDA.                                              
052800*    MONEDA-ENCONTRADA-IND NO SE USA MAS ABAJO EN ESTE PARRAFO    
052900*    (EL GO TO DECIDE EL CAMINO DIRECTAMENTE), PERO SE MANTIENE   
053000*    PORQUE LO MIRAN LAS TRAZAS DE DIAGNOSTICO DE VERSIONES       
053100*    ANTERIORES DEL PROGRAMA Y ES UN COSTE DESPRECIABLE DEJARLO.  
053200     MOVE "N" TO MONEDA-ENCONTRADA-IND.                           
053300     MOVE 1 TO IX-MONEDA.                                         
053400                                                                  
053500 ACUMULAR-EN-MONEDA-LOOP.                                         
053600*    BUSQUEDA LINEAL SOLO ENTRE LAS ENTRADAS EN USO (1 A          
053700*    TOTAL-MONEDAS), NO ENTRE LAS 10 POSICIONES FISICAS.          
053800     IF IX-MONEDA > TOTAL-MONEDAS                                 
053900         GO TO ACUMULAR-EN-MONEDA-ALTA                            
054000     END-IF.                                                      
054100     IF SAL-MONEDA (IX-MONEDA) = OPE-MONEDA                       
054200         MOVE "S" TO MONEDA-ENCONTRADA-IND                        
054300         GO TO ACUMULAR-EN-MONEDA-SUMA                            
054400     END-IF.                                                      
054500     ADD 1 TO IX-MONEDA.                                          
054600     GO TO ACUMULAR-EN-MONEDA-LOOP.                               
054700                                                                  
054800 ACUMULAR-EN-MONEDA-ALTA.                                         
054900*    NO HAY COMPROBACION EXPLICITA DE DESBORDE DE LA TABLA (MAS   
055000*    DE 10 MONEDAS): EN LA PRACTICA NINGUNA CUENTA DE UNIZARBANK  
055100*    OPERA EN MAS DE 10 DIVISAS DISTINTAS EN UN MISMO RANGO, IGUAL
055200*    QUE LA TABLA DE CUENTAS DE BANK1/BANK9 SE LIMITA A 20.       
055300     ADD 1 TO TOTAL-MONEDAS.                                      
055400     MOVE TOTAL-MONEDAS TO IX-MONEDA.                             
055500     MOVE OPE-MONEDA TO SAL-MONEDA (IX-MONEDA).                   
055600     MOVE 0 TO SAL-CENT-ACUM (IX-MONEDA).                         
055700     IF TRAZA-ACTIVA                                              
055800         DISPLAY "BANK2 - NUEVA ENTRADA DE SALDO: "               
055900             SALDO-ENTRY-R (IX-MONEDA) UPON CONSOLE               
056000     END-IF.                                                      
056100                                                                  
056200 ACUMULAR-EN-MONEDA-SUMA.                                         
056300*    SIEMPRE SE SUMA EN CENTIMOS, CON SIGNO YA RESUELTO EN        
056400*    LEER-OPERACIONES-CUENTA; UN CARGO RESTA SOLO PORQUE          
056500*    CENT-IMPORTE-LINEA YA LLEGA NEGATIVO.                        
056600     ADD CENT-IMPORTE-LINEA TO SAL-CENT-ACUM (IX-MONEDA).         
056700                                                                  
056800 ACUMULAR-EN-MONEDA-EXIT.                                         
056900*    PUNTO DE RETORNO COMUN TANTO SI LA MONEDA YA EXISTIA COMO SI 
057000*    SE HA DADO DE ALTA AHORA.                                    
057100     EXIT.                                                        
057200                                                                  
057300* ----------------------------------------------------------------
057400* ESCRIBIR-CABECERA                                               
057500* ESCRIBE LA PRIMERA LINEA DEL EXTRACTO: CUENTA + RANGO PEDIDO.   
057600* SE ESCRIBE SIEMPRE, HAYA O NO MOVIMIENTOS (REQ. 1120).          
057700* ----------------------------------------------------------------
057800 ESCRIBIR-CABECERA.                                               
057900*    SE MUEVE A LC-CUENTA/LC-DESDE/LC-HASTA Y NO DIRECTAMENTE A   
058000*    LINEA-REPORT PORQUE WRITE ... FROM RECONSTRUYE TODA LA LINEA 
058100*    DE 132 POSICIONES DE UNA VEZ, INCLUIDOS LOS FILLER DE RELLENO.
058200     MOVE BAL-CUENTA TO LC-CUENTA.                                
058300     MOVE BAL-FECHA-DESDE TO LC-DESDE.                            
058400     MOVE BAL-FECHA-HASTA TO LC-HASTA.                            
058500     WRITE LINEA-REPORT FROM LINEA-CABECERA.                      
058600                                                                  
058700 ESCRIBIR-CABECERA-EXIT.                                          
058800*    NO HAY CONDICION DE SALIDA ANTICIPADA EN ESTE PARRAFO; EL    
058900*    EXIT ES PURAMENTE EL FIN DEL RANGO PERFORM THRU.             
059000     EXIT.                                                        
059100                                                                  
059200* ----------------------------------------------------------------
059300* ESCRIBIR-LINEAS-SALDO                                           
059400* VUELCA UNA LINEA POR CADA MONEDA CON MOVIMIENTOS, DESHACIENDO   
059500* LA CONVERSION A CENTIMOS (DIVIDE...REMAINDER, SIN FUNCTION MOD).
059600* SOLO SE LLAMA CUANDO TOTAL-MONEDAS ES DISTINTO DE CERO; SI LA   
059700* CUENTA NO TUVO MOVIMIENTOS EN EL RANGO NO HAY NINGUNA LINEA QUE 
059800* ESCRIBIR AQUI (NI SIQUIERA UNA LINEA DE SALDO CERO).            
059900* ----------------------------------------------------------------
060000 ESCRIBIR-LINEAS-SALDO.                                           
060100     MOVE 1 TO IX-MONEDA.                                         
060200                                                                  
060300 ESCRIBIR-LINEAS-SALDO-LOOP.                                      
060400     IF IX-MONEDA > TOTAL-MONEDAS                                 
060500         GO TO ESCRIBIR-LINEAS-SALDO-EXIT                         
060600     END-IF.                                                      
060700                                                                  
060800*    DIVIDE...REMAINDER DESHACE LA CONVERSION A CENTIMOS SIN      
060900*    NECESITAR FUNCTION MOD; EL RESTO SALE CON EL MISMO SIGNO QUE 
061000*    EL DIVIDENDO, CONSISTENTE CON COMO SE CONSTRUYO EN           
061100*    LEER-OPERACIONES-CUENTA.                                     
061200     DIVIDE SAL-CENT-ACUM (IX-MONEDA) BY 100                      
061300         GIVING ENT-IMPORTE-LINEA                                 
061400         REMAINDER CENT-IMPORTE-RESTO.                            
061500                                                                  
061600     MOVE SAL-MONEDA (IX-MONEDA) TO LS-MONEDA.                    
061700     MOVE ENT-IMPORTE-LINEA TO LS-IMPORTE-ENT.                    
061800     MOVE CENT-IMPORTE-RESTO TO LS-IMPORTE-DEC.                   
061900     WRITE LINEA-REPORT FROM LINEA-SALDO-MONEDA.                  
062000                                                                  
062100     ADD 1 TO IX-MONEDA.                                          
062200     GO TO ESCRIBIR-LINEAS-SALDO-LOOP.                            
062300                                                                  
062400 ESCRIBIR-LINEAS-SALDO-EXIT.                                      
062500*    CUANDO SE LLEGA AQUI TODAS LAS LINEAS DE SALDO DE LA CUENTA  
062600*    YA ESTAN ESCRITAS EN BALANCE-REPORT.                         
062700     EXIT.                                                        
