000100* ----------------------------------------------------------------
000200* PROGRAMA    : BANK3                                             
000300* PROPOSITO   : MODULO COMUN DE VALIDACIONES DEL SUBSISTEMA DE    
000400*               EXTRACTOS (RANGOS DE FECHA Y CABECERA DE IMPORT). 
000500* ----------------------------------------------------------------
000600* ESTE MODULO NO ABRE NINGUN FICHERO NI TOCA EL MAESTRO DE        
000700* OPERACIONES. ES UN CALL "BANK3" USING ... DESDE BANK2, BANK9 Y  
000800* BANK10, QUE LE PASAN POR LINKAGE LO QUE HAY QUE VALIDAR Y       
000900* RECIBEN DE VUELTA UN INDICADOR DE ERROR Y UN TEXTO DE MENSAJE.  
001000* LA IDEA ES NO REPETIR LA MISMA COMPROBACION DE FECHAS O DE      
001100* CABECERA EN TRES SITIOS DISTINTOS CON RIESGO DE QUE DIVERJAN.   
001200* ----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.                                         
001400 PROGRAM-ID. BANK3.                                               
001500 AUTHOR. J M RUIZ.                                                
001600 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.               
001700 DATE-WRITTEN. 14/06/1990.                                        
001800 DATE-COMPILED.                                                   
001900 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                 
002000                                                                  
002100* ----------------------------------------------------------------
002200* HISTORIAL DE MODIFICACIONES                                     
002300* ----------------------------------------------------------------
002400* 14/06/1990  JMR  ALTA INICIAL. VALIDACION DE RANGO ORDEN/DEST   
002500*                  PARA TRANSFERENCIAS PROGRAMADAS (PERIOD_BANK). 
002600* 02/09/1990  JMR  SE AJUSTA MENSAJE DE FECHA NO POSTERIOR.       
002700* 22/01/1991  LG   SE CORRIGE DESBORDE AL COMPARAR MES Y DIA.     
002800* 11/11/1992  LG   LIMPIEZA DE PANTALLAS, SIN CAMBIO FUNCIONAL.   
002900* 30/03/1994  APA  SE ANADE TRAZA DE ERRORES A CONSOLA (UPSI-0).  
003000* 19/08/1996  CS   REESTRUCTURACION PARA SUBSISTEMA DE EXTRACTOS. 
003100*                  SE RETIRA PANTALLA; PASA A SER MODULO COMUN    
003200*                  INVOCADO POR CALL DESDE BANK2/BANK9/BANK10.    
003300* 19/08/1996  CS   NUEVO FUNCIONAMIENTO: VAL-FUNCION-COD SELECCIONA
003400*                  VERIFICAR-RANGO-FECHAS O VERIFICAR-CABECERA.   
003500* 03/02/1997  CS   SE AJUSTA TEXTO DE ERROR DE RANGO DE FECHAS A  
003600*                  LA REDACCION ACORDADA CON OPERACIONES. REQ 884.
003700* 17/09/1998  APA  REVISION MILENIO: CAMPOS DE FECHA YA VENIAN    
003800*                  CON ANO DE 4 DIGITOS (AAAA-MM-DD); SIN CAMBIOS 
003900*                  DE PICTURE, SOLO SE REVISA Y SE DEJA CONSTANCIA.
004000* 05/01/1999  APA  CIERRE DE REVISION Y2K. SIN INCIDENCIAS.       
004100* 14/04/2001  CS   SE ANADE VERIFICACION DE COLUMNA REQUERIDA     
004200*                  PARA EL FICHERO DE IMPORTACION. PET. SIS-318.  
004300* 23/10/2003  RAM  SE AMPLIA MENSAJE DE COLUMNA FALTANTE PARA     
004400*                  INCLUIR EL NOMBRE DE LA COLUMNA EN EL TEXTO.   
004500* 09/03/2005  RAM  SE DOCUMENTA EN COMENTARIOS EL FORMATO EXACTO  
004600*                  DE VAL-FUNCION-COD ("01"/"02") TRAS UNA        
004700*                  CONSULTA DEL EQUIPO DE BANK9. REQ. SIS-1244.   
004800* 18/11/2006  CS   REVISION GENERAL DE COMENTARIOS DEL MODULO     
004900*                  PARA DEJAR CONSTANCIA DE POR QUE CADA TABLA    
005000*                  Y CADA CAMPO DE TRABAJO EXISTE. SIN CAMBIO     
005100*                  FUNCIONAL. PET. SIS-1301.                      
005200* ----------------------------------------------------------------
005300                                                                  
005400 ENVIRONMENT DIVISION.                                            
005500 CONFIGURATION SECTION.                                           
005600* SPECIAL-NAMES: UPSI-0 ES EL SWITCH DE TRAZA COMPARTIDO POR TODO 
005700* EL SUBSISTEMA DE EXTRACTOS; SE ACTIVA DESDE JCL/PARAMETRO DE    
005800* ARRANQUE Y NO DESDE EL PROGRAMA, PARA NO TENER QUE RECOMPILAR   
005900* CUANDO OPERACIONES QUIERE TRAZA EXTRA EN UNA EJECUCION CONCRETA.
006000 SPECIAL-NAMES.                                                   
006100     UPSI-0 IS TRAZA-ACTIVA.                                      
006200                                                                  
006300 DATA DIVISION.                                                   
006400 WORKING-STORAGE SECTION.                                         
006500* --------------------------------------------------------------  
006600* NOMBRES DE COLUMNA EXIGIDOS EN LA CABECERA DEL EXTRACTO         
006700* LA TABLA SE DECLARA DOS VECES SOLAPADA (OCCURS Y REDEFINES) PARA
006800* PODER INICIALIZAR CADA POSICION CON UN VALUE LITERAL SIN TENER  
006900* QUE HACER SEIS MOVE EN PINICIO, AL ESTILO DE LAS TABLAS DE      
007000* CONSTANTES DE BANK9.                                            
007100* --------------------------------------------------------------  
007200 01 TABLA-COLUMNAS-REQ.                                           
007300     05 COLUMNA-REQ OCCURS 6 TIMES PIC X(20) VALUE SPACES.        
007400 01 TABLA-COLUMNAS-REQ-R REDEFINES TABLA-COLUMNAS-REQ.            
007500*    LAS SEIS COLUMNAS EXIGIDAS COINCIDEN CON LOS SEIS CAMPOS DEL 
007600*    REGISTRO DE IMPORTACION (VER BANK10, TABLA-CAMPOS); EL ORDEN 
007700*    AQUI NO IMPORTA, COMPROBAR-COLUMNAS BUSCA CADA UNA EN TODA   
007800*    LA LISTA DE TOKENS RECIBIDA, NO POSICION A POSICION.         
007900     05 COL-1 PIC X(20) VALUE "accountNumber".                    
008000     05 COL-2 PIC X(20) VALUE "operationDateTime".                
008100     05 COL-3 PIC X(20) VALUE "beneficiary".                      
008200     05 COL-4 PIC X(20) VALUE "comment".                          
008300     05 COL-5 PIC X(20) VALUE "amount".                           
008400     05 COL-6 PIC X(20) VALUE "currency".                         
008500                                                                  
008600* --------------------------------------------------------------  
008700* DESGLOSE DE LA CABECERA RECIBIDA EN TOKENS SEPARADOS POR COMA.  
008800* SE ADMITEN HASTA 10 TOKENS AUNQUE SOLO SE EXIJAN 6, POR SI EL   
008900* FICHERO TRAE COLUMNAS ADICIONALES QUE EL IMPORTADOR IGNORA.     
009000* --------------------------------------------------------------  
009100 01 TABLA-TOKENS-CABECERA.                                        
009200     05 TOKEN-CABECERA OCCURS 10 TIMES PIC X(20) VALUE SPACES.    
009300 01 TABLA-TOKENS-CAB-R REDEFINES TABLA-TOKENS-CABECERA.           
009400*    VISTA ALTERNATIVA DE LA MISMA TABLA EN DOS BLOQUES, SOLO SE  
009500*    USA PARA LA TRAZA UPON CONSOLE; LA LOGICA TRABAJA SIEMPRE    
009600*    SOBRE TOKEN-CABECERA (IX-TOKEN).                             
009700     05 TOKEN-CABECERA-1A4 PIC X(80).                             
009800     05 TOKEN-CABECERA-5A10 PIC X(120).                           
009900                                                                  
010000* --------------------------------------------------------------  
010100* CONTADORES E INDICADORES DE TRABAJO DE VERIFICAR-CABECERA.      
010200* TODOS DECLARADOS COMP PORQUE SON SUBINDICES/CONTADORES, NUNCA   
010300* SE IMPRIMEN NI SE EDITAN.                                       
010400* --------------------------------------------------------------  
010500 77 IX-COLUMNA                  PIC 9(2) COMP.                    
010600 77 IX-TOKEN                    PIC 9(2) COMP.                    
010700 77 TOTAL-TOKENS                PIC 9(2) COMP.                    
010800 77 ENCONTRADA-IND              PIC X(1).                         
010900     88 COLUMNA-ENCONTRADA      VALUE "S".                        
011000     88 COLUMNA-NO-ENCONTRADA   VALUE "N".                        
011100                                                                  
011200* POS-COMA ES EL PUNTERO DE UNSTRING; LARGO-CABECERA Y            
011300* RESTO-CABECERA SON EL MISMO PATRON DE "COPIA DE TRABAJO MAS     
011400* PUNTERO" QUE USA BANK1 PARA PARTIR LA TARJETA DE CONTROL Y      
011500* BANK10 PARA PARTIR CADA LINEA CSV.                              
011600 77 POS-COMA                    PIC 9(3) COMP.                    
011700 77 LARGO-CABECERA              PIC 9(3) COMP VALUE 200.          
011800 01  RESTO-CABECERA             PIC X(200).                       
011900                                                                  
012000* --------------------------------------------------------------  
012100* PARAMETROS DE LLAMADA (LINKAGE SECTION)                         
012200* VAL-FUNCION-COD DISTINGUE LAS DOS VALIDACIONES QUE OFRECE ESTE  
012300* MODULO; LOS DEMAS CAMPOS SOLO SE RELLENAN EN EL LADO QUE        
012400* CORRESPONDE A LA FUNCION PEDIDA (EL LLAMADOR PUEDE DEJAR LOS    
012500* OTROS A BLANCOS, BANK3 NO LOS LEE SI NO TOCAN).                 
012600* --------------------------------------------------------------  
012700 LINKAGE SECTION.                                                 
012800 01 VAL-FUNCION-COD             PIC X(2).                         
012900     88 VAL-RANGO-FECHAS        VALUE "01".                       
013000     88 VAL-CABECERA            VALUE "02".                       
013100* FECHAS EN FORMATO AAAA-MM-DDTHH:MM:SS (19 POSICIONES), LAS      
013200* MISMAS QUE OPE-FECHA-HORA EN EL MAESTRO DE OPERACIONES.         
013300 01 VAL-FECHA-DESDE             PIC X(19).                        
013400 01 VAL-FECHA-HASTA             PIC X(19).                        
013500* LINEA DE CABECERA COMPLETA TAL CUAL VIENE EN EL FICHERO DE      
013600* IMPORTACION, SIN RECORTAR; VERIFICAR-CABECERA LA PARTE POR      
013700* COMAS INTERNAMENTE.                                             
013800 01 VAL-CABECERA-LINEA          PIC X(200).                       
013900 01 VAL-CABECERA-1A-COL REDEFINES VAL-CABECERA-LINEA.             
014000*    SOLO SE USA PARA LA TRAZA DE LA PRIMERA COLUMNA RECIBIDA,    
014100*    PARA NO TENER QUE MOSTRAR LOS 200 CARACTERES EN CONSOLA.     
014200     05 VAL-PRIMERA-COL          PIC X(20).                       
014300     05 VAL-RESTO-1A-COL         PIC X(180).                      
014400 01 VAL-ERROR-IND               PIC X(1).                         
014500     88 VAL-ES-VALIDO          VALUE "S".                         
014600     88 VAL-ES-ERROR           VALUE "N".                         
014700 01 VAL-ERROR-MSG               PIC X(60).                        
014800                                                                  
014900 PROCEDURE DIVISION USING VAL-FUNCION-COD                         
015000                           VAL-FECHA-DESDE                        
015100                           VAL-FECHA-HASTA                        
015200                           VAL-CABECERA-LINEA                     
015300                           VAL-ERROR-IND                          
015400                           VAL-ERROR-MSG.                         
015500                                                                  
015600* ----------------------------------------------------------------
015700* PINICIO                                                         
015800* PUNTO DE ENTRADA UNICO DEL MODULO. DEJA EL RESULTADO "VALIDO"   
015900* POR DEFECTO Y SOLO LO VUELVE "ERROR" SI LA COMPROBACION QUE     
016000* CORRESPONDA ENCUENTRA ALGO MAL; ASI EL LLAMADOR SIEMPRE PUEDE   
016100* MIRAR VAL-ERROR-IND AL VOLVER SIN IMPORTAR QUE RAMA SE EJECUTO. 
016200* ----------------------------------------------------------------
016300 PINICIO.                                                         
016400     MOVE "S" TO VAL-ERROR-IND.                                   
016500     MOVE SPACES TO VAL-ERROR-MSG.                                
016600                                                                  
016700*    SELECCION DE FUNCION POR VAL-FUNCION-COD; SI LLEGARA UN      
016800*    CODIGO QUE NO SEA "01" NI "02" (ERROR DE PROGRAMACION EN EL  
016900*    LLAMADOR) SE DEVUELVE "VALIDO" SIN HACER NADA, POR-DISENO,   
017000*    EN LUGAR DE ABORTAR EL PROGRAMA LLAMADOR.                    
017100     IF VAL-RANGO-FECHAS                                          
017200         PERFORM VERIFICAR-RANGO-FECHAS THRU                      
017300             VERIFICAR-RANGO-FECHAS-EXIT                          
017400     ELSE                                                         
017500         IF VAL-CABECERA                                          
017600             PERFORM VERIFICAR-CABECERA THRU                      
017700                 VERIFICAR-CABECERA-EXIT                          
017800         END-IF                                                   
017900     END-IF.                                                      
018000                                                                  
018100     IF TRAZA-ACTIVA AND VAL-ES-ERROR                             
018200         DISPLAY "BANK3 - VALIDACION RECHAZADA: " VAL-ERROR-MSG   
018300             UPON CONSOLE                                         
018400     END-IF.                                                      
018500                                                                  
018600     EXIT PROGRAM.                                                
018700                                                                  
018800* ----------------------------------------------------------------
018900* VERIFICAR-RANGO-FECHAS                                          
019000* "DESDE" Y "HASTA" VIENEN EN FORMATO AAAA-MM-DDTHH:MM:SS Y SON   
019100* COMPARABLES COMO CADENA PORQUE AMBAS CONSERVAN ANCHO FIJO CON   
019200* CEROS A LA IZQUIERDA (EL MISMO TRUCO DE FECHA-TOTAL-USUARIO DE  
019300* PERIOD_BANK, PERO SIN NECESIDAD DE DESCOMPONER EN CAMPOS 9).    
019400* SI ALGUNA DE LAS DOS VIENE EN BLANCO NO HAY LIMITE EN ESE LADO  
019500* Y NO PROCEDE LA COMPARACION.                                    
019600* ----------------------------------------------------------------
019700 VERIFICAR-RANGO-FECHAS.                                          
019800*    RANGO ABIERTO: SI FALTA CUALQUIERA DE LAS DOS FECHAS NO HAY  
019900*    NADA QUE COMPARAR Y EL RANGO SE CONSIDERA VALIDO.            
020000     IF VAL-FECHA-DESDE = SPACES OR VAL-FECHA-HASTA = SPACES      
020100         GO TO VERIFICAR-RANGO-FECHAS-EXIT                        
020200     END-IF.                                                      
020300                                                                  
020400*    REQ 884: EL TEXTO EXACTO LO FIJO OPERACIONES, NO TOCAR SIN   
020500*    CONSULTAR (VER HISTORIAL 03/02/1997).                        
020600     IF VAL-FECHA-DESDE > VAL-FECHA-HASTA                         
020700         MOVE "N" TO VAL-ERROR-IND                                
020800         MOVE "Invalid date range: 'from' is after 'to'"          
020900             TO VAL-ERROR-MSG                                     
021000     END-IF.                                                      
021100                                                                  
021200 VERIFICAR-RANGO-FECHAS-EXIT.                                     
021300*    SE SALE CON VAL-ERROR-IND = "S" (VALIDO) SALVO QUE SE HAYA   
021400*    DETECTADO DESDE > HASTA MAS ARRIBA.                          
021500     EXIT.                                                        
021600                                                                  
021700* ----------------------------------------------------------------
021800* VERIFICAR-CABECERA                                              
021900* PARTE LA LINEA DE CABECERA POR COMAS Y COMPRUEBA QUE CADA UNA   
022000* DE LAS SEIS COLUMNAS EXIGIDAS APARECE EN LA LISTA. SE DETIENE   
022100* EN LA PRIMERA QUE FALTE.                                        
022200* ----------------------------------------------------------------
022300 VERIFICAR-CABECERA.                                              
022400     IF TRAZA-ACTIVA                                              
022500         DISPLAY "BANK3 - PRIMERA COLUMNA RECIBIDA: "             
022600             VAL-PRIMERA-COL UPON CONSOLE                         
022700     END-IF.                                                      
022800                                                                  
022900*    PREPARA EL DESGLOSE: TABLA DE TOKENS A BLANCOS, CONTADOR A   
023000*    CERO Y PUNTERO AL PRINCIPIO DE LA COPIA DE TRABAJO.          
023100     MOVE SPACES TO TABLA-TOKENS-CABECERA.                        
023200     MOVE 0 TO TOTAL-TOKENS.                                      
023300     MOVE 1 TO POS-COMA.                                          
023400     MOVE VAL-CABECERA-LINEA TO RESTO-CABECERA.                   
023500                                                                  
023600* ----------------------------------------------------------------
023700* PARTIR-CABECERA                                                 
023800* BUCLE GO TO QUE VA SACANDO TOKENS DE RESTO-CABECERA HASTA       
023900* AGOTAR LA LINEA O LLEGAR AL TOPE DE 10 TOKENS DE LA TABLA.      
024000* ----------------------------------------------------------------
024100 PARTIR-CABECERA.                                                 
024200     ADD 1 TO TOTAL-TOKENS.                                       
024300     IF TOTAL-TOKENS > 10                                         
024400         GO TO COMPROBAR-COLUMNAS                                 
024500     END-IF.                                                      
024600                                                                  
024700     UNSTRING RESTO-CABECERA DELIMITED BY ","                     
024800         INTO TOKEN-CABECERA (TOTAL-TOKENS)                       
024900         WITH POINTER POS-COMA                                    
025000     END-UNSTRING.                                                
025100                                                                  
025200     IF POS-COMA < LARGO-CABECERA                                 
025300         GO TO PARTIR-CABECERA                                    
025400     END-IF.                                                      
025500                                                                  
025600* ----------------------------------------------------------------
025700* COMPROBAR-COLUMNAS / COMPROBAR-COLUMNAS-LOOP                    
025800* RECORRE LAS SEIS COLUMNAS EXIGIDAS (TABLA-COLUMNAS-REQ) Y PARA  
025900* CADA UNA LANZA BUSCAR-TOKEN-LOOP SOBRE LOS TOKENS RECIBIDOS.    
026000* ----------------------------------------------------------------
026100 COMPROBAR-COLUMNAS.                                              
026200     MOVE 1 TO IX-COLUMNA.                                        
026300                                                                  
026400 COMPROBAR-COLUMNAS-LOOP.                                         
026500     IF IX-COLUMNA > 6                                            
026600         GO TO VERIFICAR-CABECERA-EXIT                            
026700     END-IF.                                                      
026800     MOVE "N" TO ENCONTRADA-IND.                                  
026900     MOVE 1 TO IX-TOKEN.                                          
027000                                                                  
027100* ----------------------------------------------------------------
027200* BUSCAR-TOKEN-LOOP / BUSCAR-TOKEN-FIN                            
027300* BUSQUEDA LINEAL DE LA COLUMNA ACTUAL (IX-COLUMNA) DENTRO DE LA  
027400* LISTA DE TOKENS RECIBIDA; NO SE SALE EN CUANTO SE ENCUENTRA     
027500* PARA MANTENER EL BUCLE SIMPLE, SOLO SE MARCA EL INDICADOR.      
027600* ----------------------------------------------------------------
027700 BUSCAR-TOKEN-LOOP.                                               
027800     IF IX-TOKEN > TOTAL-TOKENS                                   
027900         GO TO BUSCAR-TOKEN-FIN                                   
028000     END-IF.                                                      
028100     IF TOKEN-CABECERA (IX-TOKEN) = COLUMNA-REQ (IX-COLUMNA)      
028200         MOVE "S" TO ENCONTRADA-IND                               
028300     END-IF.                                                      
028400     ADD 1 TO IX-TOKEN.                                           
028500     GO TO BUSCAR-TOKEN-LOOP.                                     
028600                                                                  
028700 BUSCAR-TOKEN-FIN.                                                
028800*    REQ. SIS-318 / SIS-1244: SI FALTA LA COLUMNA SE DEVUELVE EL  
028900*    NOMBRE EXACTO QUE FALTA EN EL MENSAJE, NO UN TEXTO GENERICO, 
029000*    PARA QUE EL OPERADOR SEPA QUE CORREGIR EN EL FICHERO SIN     
029100*    TENER QUE MIRAR EL LISTADO DE COLUMNAS EXIGIDAS.             
029200     IF COLUMNA-NO-ENCONTRADA                                     
029300         MOVE "N" TO VAL-ERROR-IND                                
029400         STRING "Missing required column: " DELIMITED BY SIZE     
029500                COLUMNA-REQ (IX-COLUMNA) DELIMITED BY SPACE       
029600             INTO VAL-ERROR-MSG                                   
029700         GO TO VERIFICAR-CABECERA-EXIT                            
029800     END-IF.                                                      
029900     ADD 1 TO IX-COLUMNA.                                         
030000     GO TO COMPROBAR-COLUMNAS-LOOP.                               
030100                                                                  
030200 VERIFICAR-CABECERA-EXIT.                                         
030300*    SE LLEGA AQUI TANTO SI LAS SEIS COLUMNAS ESTABAN PRESENTES   
030400*    COMO SI FALTABA ALGUNA (EL MENSAJE YA QUEDO PUESTO EN        
030500*    BUSCAR-TOKEN-FIN EN ESE SEGUNDO CASO).                       
030600     EXIT.                                                        
