000100* ----------------------------------------------------------------
000200* PROGRAMA    : BANK9                                             
000300* PROPOSITO   : EXPORTACION DE OPERACIONES DEL MAESTRO A FICHERO  
000400*               CSV PARA UNA LISTA DE CUENTAS Y UN RANGO DE FECHAS.
000500* ----------------------------------------------------------------
000600* INVOCADO POR CALL "BANK9" USING DESDE BANK1 (PROCESAR-EXPORT)   
000700* PARA CADA TARJETA DE CONTROL DE TIPO "E". LA LISTA DE CUENTAS Y 
000800* EL RANGO DE FECHAS LOS RESUELVE BANK1 AL PARTIR LA TARJETA; ESTE
000900* PROGRAMA SOLO SABE RECORRER EL MAESTRO Y VOLCAR A CSV LO QUE    
001000* ENCAJA EN ESA LISTA Y ESE RANGO.                                
001100* ----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.                                         
001300 PROGRAM-ID. BANK9.                                               
001400 AUTHOR. J M RUIZ.                                                
001500 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.               
001600 DATE-WRITTEN. 28/07/1990.                                        
001700 DATE-COMPILED.                                                   
001800 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                 
001900                                                                  
002000* ----------------------------------------------------------------
002100* HISTORIAL DE MODIFICACIONES                                     
002200* ----------------------------------------------------------------
002300* 28/07/1990  JMR  ALTA INICIAL. CONSULTA PAGINADA DE MOVIMIENTOS 
002400*                  Y TRANSFERENCIAS EN PANTALLA (TABLA OCCURS 15).
002500* 14/02/1991  LG   SE CORRIGE EL FILTRO DE FECHA MINIMA/MAXIMA.   
002600* 11/11/1992  LG   LIMPIEZA DE PANTALLAS, SIN CAMBIO FUNCIONAL.   
002700* 19/08/1996  CS   REESTRUCTURACION PARA SUBSISTEMA DE EXTRACTOS. 
002800*                  SE RETIRA LA PANTALLA PAGINADA; PASA A SER EL  
002900*                  PROGRAMA BATCH DE EXPORTACION A CSV.           
003000* 19/08/1996  CS   LA TABLA DE 15 FILAS DE PANTALLA PASA A SER LA 
003100*                  LISTA DE CUENTAS SOLICITADAS EN LA EXPORTACION.
003200* 03/02/1997  CS   SE INVOCA BANK3 PARA VALIDAR EL RANGO DE FECHAS
003300*                  SOLICITADO, IGUAL QUE EN BANK2.                
003400* 17/09/1998  APA  REVISION MILENIO: SIN CAMBIOS DE PICTURE EN LAS
003500*                  FECHAS, YA VENIAN CON ANO DE 4 DIGITOS.        
003600* 05/01/1999  APA  CIERRE DE REVISION Y2K. SIN INCIDENCIAS.       
003700* 09/06/2002  CS   SE FORMATEA EL IMPORTE CON DOS DECIMALES FIJOS 
003800*                  EN LA LINEA EXPORTADA. PET. SIS-277.           
003900* 23/10/2003  RAM  SE DEVUELVE TOTAL-REGISTROS AL PROGRAMA        
004000*                  INVOCANTE (BANK1) EN LUGAR DE MOSTRARLO POR    
004100*                  PANTALLA. REQ. 1120.                           
004200* 05/02/2004  RAM  SE CORRIGE EL PASO A CENTIMOS DE IMPORTES      
004300*                  NEGATIVOS EN FORMATEAR-IMPORTE, MISMO DEFECTO  
004400*                  CORREGIDO EN BANK2. REQ. 1188.                 
004500* 18/11/2006  CS   REVISION GENERAL DE COMENTARIOS TRAS AUDITORIA 
004600*                  INTERNA DE MANTENIMIENTO. SIN CAMBIO FUNCIONAL.
004700*                  PET. SIS-1301.                                 
004800* 04/03/2009  CS   SE DOCUMENTA EL LIMITE DE 20 CUENTAS POR       
004900*                  EXPORTACION Y SU RELACION CON LA TARJETA DE    
005000*                  CONTROL DE BANK1.                              
005100* 22/06/2011  RAM  SE AMPLIA EL COMENTARIO DE CABECERA DE CADA    
005200*                  PARRAFO PARA FACILITAR EL MANTENIMIENTO A      
005300*                  PERSONAL NUEVO DEL EQUIPO. PET. SIS-1560.      
005400* 14/01/2013  CS   SE DOCUMENTAN LOS CAMPOS DE TRABAJO DEL        
005500*                  FORMATEO DE IMPORTES, SIN CAMBIO FUNCIONAL.    
005510* 18/03/2015  RAM  SE AMPLIA OPE-IMPORTE-ENT (Y LOS CAMPOS DE     
005520*                  TRABAJO DERIVADOS: CENT-IMPORTE-LINEA,         
005530*                  ENT-IMPORTE-LINEA Y ENT-IMPORTE-EDITADO) DE    
005540*                  15 A 17 DIGITOS ENTEROS, PARA AJUSTARSE AL     
005550*                  ANCHO DE IMPORTE DEFINIDO PARA TODO EL         
005560*                  SUBSISTEMA. PET. SIS-1601.                     
005600* ----------------------------------------------------------------
005700* NOTA GENERAL: ESTE PROGRAMA NO ACTUALIZA EL MAESTRO DE          
005800* OPERACIONES, SOLO LO LEE. LA UNICA ESCRITURA QUE HACE ES SOBRE  
005900* EXPORT-FILE, EL FICHERO CSV DE SALIDA.                          
006000* ----------------------------------------------------------------
006100                                                                  
006200 ENVIRONMENT DIVISION.                                            
006300 CONFIGURATION SECTION.                                           
006400* UPSI-0 ES EL MISMO SWITCH DE TRAZA DE TODO EL SUBSISTEMA DE     
006500* EXTRACTOS, COMUN A BANK1/BANK2/BANK3/BANK10.                    
006600 SPECIAL-NAMES.                                                   
006700     UPSI-0 IS TRAZA-ACTIVA.                                      
006800                                                                  
006900 INPUT-OUTPUT SECTION.                                            
007000 FILE-CONTROL.                                                    
007100*    INDEXED, ACCESO DINAMICO: AQUI SE NECESITA TANTO EL START    
007200*    POR CLAVE (PARA EMPEZAR SIEMPRE DESDE EL PRIMER REGISTRO)    
007300*    COMO LA LECTURA SECUENCIAL POSTERIOR.                        
007400     SELECT OPERACIONES ASSIGN TO DISK                            
007500     ORGANIZATION IS INDEXED                                      
007600     ACCESS MODE IS DYNAMIC                                       
007700     RECORD KEY IS OPE-NUM                                        
007800     FILE STATUS IS FSO.                                          
007900                                                                  
008000*    SALIDA CSV DE SOLO ESCRITURA, UNA EJECUCION = UN FICHERO     
008100*    NUEVO (A DIFERENCIA DE BALANCE-REPORT, EXPORT-FILE NO SE     
008200*    COMPARTE CON NINGUN OTRO PROGRAMA).                          
008300     SELECT EXPORT-FILE ASSIGN TO DISK                            
008400     ORGANIZATION IS LINE SEQUENTIAL                              
008500     FILE STATUS IS FSE.                                          
008600                                                                  
008700 DATA DIVISION.                                                   
008800 FILE SECTION.                                                    
008900* --------------------------------------------------------------  
009000* MAESTRO DE OPERACIONES DEL SUBSISTEMA DE EXTRACTOS              
009100* MISMO LAYOUT QUE EN BANK2/BANK3/BANK10, REPETIDO SIN COPY POR   
009200* COSTUMBRE DE LA CASA.                                           
009300* --------------------------------------------------------------  
009400 FD OPERACIONES                                                   
009500     LABEL RECORD STANDARD.                                       
009600 01 OPERACION-REG.                                                
009700     02 OPE-NUM               PIC  9(09).                         
009800*        SURROGATE ASIGNADO POR BANK10; ES LA CLAVE DEL START DE  
009900*        LEER-OPERACIONES-EXPORTAR.                               
010000     02 OPE-CUENTA            PIC  X(34).                         
010100*        IBAN O CUENTA EQUIVALENTE; ES LA CLAVE DE BUSQUEDA EN    
010200*        BUSCAR-CUENTA-EN-LISTA.                                  
010300     02 OPE-FECHA-HORA        PIC  X(19).                         
010400*        FORMATO ISO AAAA-MM-DDTHH:MM:SS; COMPARABLE COMO CADENA  
010500*        SIN NECESIDAD DE CONVERTIRLA A NUMERICO.                 
010600     02 OPE-BENEFICIARIO      PIC  X(255).                        
010700*        SE EXPORTA TAL CUAL, RECORTADO POR HALLAR-LONGITUD; SI   
010800*        CONTUVIERA UNA COMA SE ROMPERIA EL CSV, PERO ESE CASO NO 
010900*        LO TRATA ESTE PROGRAMA (VER NON-GOALS).                  
011000     02 OPE-COMENTARIO        PIC  X(100).                        
011100     02 OPE-IMPORTE-ENT       PIC S9(17).                         
011200     02 OPE-IMPORTE-DEC       PIC  9(02).                         
011300*        SE RECOMPONEN EN FORMATEAR-IMPORTE PARA DAR EL TEXTO     
011400*        "ENTERO.DD" QUE LLEVA LA LINEA EXPORTADA.                
011500     02 OPE-MONEDA            PIC  X(03).                         
011600*        CODIGO ISO DE TRES LETRAS (EUR, USD, GBP...); SE COPIA   
011700*        TAL CUAL EN LA LINEA CSV, SIN VALIDAR CONTRA NINGUNA     
011800*        TABLA DE MONEDAS CONOCIDAS.                              
011900     02 FILLER                PIC  X(13).                         
012000*        HUECO DE CRECIMIENTO FUTURO, SIN USO ACTUAL.             
012100 01 OPERACION-REG-FECHA REDEFINES OPERACION-REG.                  
012200*    VISTA ALTERNATIVA PARA LA TRAZA DE "EXPORTANDO OPERACION".   
012300     02 OPF-NUM               PIC  9(09).                         
012400*        MISMO BYTE QUE OPE-NUM, SOLO RENOMBRADO PARA ESTA VISTA. 
012500     02 OPF-CUENTA            PIC  X(34).                         
012600     02 OPF-FECHA-SOLO        PIC  X(10).                         
012700*        PRIMEROS 10 CARACTERES DE OPE-FECHA-HORA, ES DECIR SOLO  
012800*        LA PARTE AAAA-MM-DD, SIN LA HORA.                        
012900     02 FILLER                PIC  X(393).                        
013000*        RESTO DEL REGISTRO, SIN INTERES PARA ESTA TRAZA.         
013100                                                                  
013200* --------------------------------------------------------------  
013300* FICHERO DE EXPORTACION (CSV, CABECERA + UNA LINEA POR OPERACION)
013400* ANCHO DE 700 PARA DAR CABIDA AL BENEFICIARIO (255) Y AL         
013500* COMENTARIO (100) SIN TRUNCAR, IGUAL QUE LINEA-CSV EN BANK10.    
013600* --------------------------------------------------------------  
013700 FD EXPORT-FILE                                                   
013800     LABEL RECORD STANDARD.                                       
013900 01 LINEA-EXPORT               PIC X(700).                        
014000*    LINEA DE DETALLE CONSTRUIDA EN ESCRIBIR-LINEA-EXPORT; TAMBIEN
014100*    SE USA EN ESCRIBIR-CABECERA-EXPORT PARA LA PRIMERA LINEA.    
014200 01 LINEA-EXPORT-TRAZA REDEFINES LINEA-EXPORT.                    
014300*    SOLO PARA LA TRAZA UPON CONSOLE; NO SE MUESTRA LA LINEA      
014400*    ENTERA PORQUE PUEDE SER DEMASIADO LARGA PARA LA CONSOLA DEL  
014500*    OPERADOR.                                                    
014600     02 LET-PRIMEROS-60         PIC X(60).                        
014700     02 FILLER                  PIC X(640).                       
014800                                                                  
014900 WORKING-STORAGE SECTION.                                         
015000* FSO: FILE STATUS DEL MAESTRO. FSE: FILE STATUS DEL FICHERO DE   
015100* EXPORTACION. SE COMPRUEBAN SOLO TRAS CADA OPEN.                 
015200 77 FSO                        PIC X(2).                          
015300*    "00" OPERACION CORRECTA; CUALQUIER OTRO VALOR SE TRATA COMO  
015400*    FALLO DE APERTURA DEL MAESTRO.                               
015500 77 FSE                        PIC X(2).                          
015600*    "00" OPERACION CORRECTA; CUALQUIER OTRO VALOR SE TRATA COMO  
015700*    FALLO DE APERTURA DEL FICHERO DE EXPORTACION.                
015800                                                                  
015900* --------------------------------------------------------------  
016000* LISTA DE CUENTAS SOLICITADAS EN LA EXPORTACION (SUSTITUYE A LA  
016100* TABLA DE 15 FILAS DE PANTALLA DEL PROGRAMA ORIGINAL)            
016200* HASTA 20 CUENTAS, EL MISMO TOPE QUE BANK1 ADMITE EN LA TARJETA  
016300* DE CONTROL DE TIPO "E"; SI AMBOS LIMITES DIVERGIERAN SE PODRIAN 
016400* PEDIR CUENTAS QUE NUNCA LLEGARIAN A ESTA TABLA.                 
016500* --------------------------------------------------------------  
016600 01 TABLA-CUENTAS-BUSQUEDA.                                       
016700     05 CTA-BUSQUEDA OCCURS 20 TIMES.                             
016800         10 CTA-BUSQUEDA-NUM  PIC X(34).                          
016900*           CUENTA SOLICITADA, COPIADA DESDE EXP-CUENTA POR       
017000*           CARGAR-CUENTAS-SOLICITADAS.                           
017100         10 FILLER            PIC X(1).                           
017200*           FILLER DE RELLENO, IGUAL QUE EN EL RESTO DE TABLAS DE 
017300*           ESTE TALLER.                                          
017400 01 TABLA-CUENTAS-BUSQUEDA-R REDEFINES TABLA-CUENTAS-BUSQUEDA.    
017500*    VISTA DE UNA SOLA CADENA POR ENTRADA; NO SE USA HOY EN       
017600*    NINGUNA TRAZA, SE MANTIENE POR SIMETRIA CON TABLA-SALDOS-R   
017700*    DE BANK2 Y TABLA-CUENTAS-CTL-R DE BANK1.                     
017800     05 CTA-BUSQUEDA-ENTRY OCCURS 20 TIMES PIC X(35).             
017900                                                                  
018000* IX-CUENTA ES EL SUBINDICE COMPARTIDO POR CARGAR-CUENTAS-        
018100* SOLICITADAS Y BUSCAR-CUENTA-EN-LISTA; CUENTA-ENCONTRADA-IND ES  
018200* EL RESULTADO DE LA BUSQUEDA LINEAL DE BUSCAR-CUENTA-EN-LISTA.   
018300 77 IX-CUENTA                  PIC 9(2) COMP.                     
018400*    COMP PORQUE ES UN SUBINDICE DE TABLA, RECORRIDO EN TODAS LAS 
018500*    ITERACIONES DE LOS DOS BUCLES QUE LO USAN.                   
018600 77 CUENTA-ENCONTRADA-IND      PIC X(1).                          
018700     88 CUENTA-ENCONTRADA      VALUE "S".                         
018800     88 CUENTA-NO-ENCONTRADA   VALUE "N".                         
018900                                                                  
019000* --------------------------------------------------------------  
019100* AREA DE PASO DE PARAMETROS PARA EL CALL A BANK3                 
019200* --------------------------------------------------------------  
019300 01 VAL3-FUNCION-COD           PIC X(2).                          
019400*    "01" ES LA UNICA FUNCION QUE ESTE PROGRAMA INVOCA DE BANK3   
019500*    (VALIDACION DE RANGO DE FECHAS); NUNCA SE USA "02".          
019600 01 VAL3-FECHA-DESDE           PIC X(19).                         
019700 01 VAL3-FECHA-HASTA           PIC X(19).                         
019800* VAL3-CABECERA-LINEA NO SE USA EN LA FUNCION "01" (RANGO DE      
019900* FECHAS); SE DEJA A BLANCOS SOLO PORQUE BANK3 EXIGE EL           
020000* PARAMETRO EN SU LINKAGE.                                        
020100 01 VAL3-CABECERA-LINEA        PIC X(200).                        
020200 01 VAL3-ERROR-IND             PIC X(1).                          
020300*    "S" RANGO VALIDO, "N" RANGO RECHAZADO; SE TRASLADA A         
020400*    EXP-ERROR-IND SIN REINTERPRETAR.                             
020500 01 VAL3-ERROR-MSG             PIC X(60).                         
020600*    MENSAJE DE BANK3 TAL CUAL, SE PROPAGA SIN REFORMATEAR.       
020700                                                                  
020800* --------------------------------------------------------------  
020900* FORMATEO DEL IMPORTE EN LA LINEA EXPORTADA (SIN FUNCTION NUMVAL,
021000* SIN FUNCTION TRIM): SE RECOMBINA EN CENTIMOS Y SE VUELVE A      
021100* DESCOMPONER, IGUAL QUE EN BANK2.                                
021200* --------------------------------------------------------------  
021300 77 CENT-IMPORTE-LINEA         PIC S9(19).                        
021400*    CON DOS DIGITOS MAS QUE OPE-IMPORTE-ENT (S9(17)) PORQUE AL   
021500*    MULTIPLICAR POR 100 EL RESULTADO PUEDE NECESITAR HASTA DOS   
021600*    POSICIONES ADICIONALES.                                      
021700 77 ENT-IMPORTE-LINEA          PIC S9(17).                        
021800*    PARTE ENTERA TRAS VOLVER A PARTIR CENT-IMPORTE-LINEA.        
021900 77 DEC-IMPORTE-LINEA          PIC  9(02).                        
022000*    PARTE DECIMAL, SIEMPRE SIN SIGNO (EL SIGNO LO LLEVA SOLO LA  
022100*    PARTE ENTERA EN EL TEXTO FINAL).                             
022200 01 ENT-IMPORTE-EDITADO        PIC -(16)9.                        
022300*    EDICION NUMERICA CON SIGNO FLOTANTE Y SIN CEROS DE RELLENO A 
022400*    LA IZQUIERDA; FORMATEAR-IMPORTE-ESPACIO LE QUITA LOS BLANCOS 
022500*    INICIALES A MANO (SIN FUNCTION TRIM).                        
022600 77 IX-RECORTE                 PIC 9(3) COMP.                     
022700*    PUNTERO DE STRING COMPARTIDO POR ESCRIBIR-LINEA-EXPORT (AL   
022800*    CONSTRUIR LA LINEA CSV) Y POR FORMATEAR-IMPORTE-ESPACIO (AL  
022900*    RECORTAR EL IMPORTE EDITADO); NUNCA SE USA A LA VEZ PARA LAS 
023000*    DOS COSAS, ASI QUE COMPARTIRLO ES SEGURO.                    
023100 01 IMPORTE-TEXTO              PIC X(22).                         
023200*    TEXTO FINAL "ENTERO.DD" QUE SE CONCATENA EN LA LINEA CSV.    
023300                                                                  
023400* CAMPO-GENERICO/LARGO-GENERICO SON EL AREA DE TRABAJO COMPARTIDA 
023500* POR HALLAR-LONGITUD; CUALQUIER PARRAFO QUE QUIERA SABER CUANTOS 
023600* CARACTERES SIGNIFICATIVOS TIENE UN CAMPO LO COPIA AQUI PRIMERO. 
023700 01 CAMPO-GENERICO             PIC X(255).                        
023800*    255 POSICIONES PORQUE ES EL CAMPO MAS ANCHO QUE PUEDE        
023900*    RECIBIR (OPE-BENEFICIARIO); LOS DEMAS CAMPOS SIMPLEMENTE     
024000*    DEJAN EL RESTO EN BLANCO.                                    
024100 77 LARGO-GENERICO             PIC 9(3) COMP.                     
024200*    COMP PORQUE ES UN CONTADOR QUE SE DECREMENTA EN CADA VUELTA  
024300*    DE HALLAR-LONGITUD-LOOP.                                     
024400                                                                  
024500* ACUMULADOR LOCAL DE REGISTROS EXPORTADOS; SOLO AL FINAL SE      
024600* COPIA A EXP-TOTAL-REGISTROS (LINKAGE), PARA NO TOCAR EL         
024700* PARAMETRO DE SALIDA MIENTRAS EL BUCLE SIGUE EN MARCHA.          
024800 77 TOTAL-REGISTROS-LOCAL      PIC 9(09).                         
024900                                                                  
025000* --------------------------------------------------------------  
025100* PARAMETROS DE LLAMADA DESDE BANK1 (PROCESAR-EXPORT)             
025200* --------------------------------------------------------------  
025300 LINKAGE SECTION.                                                 
025400 01 EXP-TOTAL-CUENTAS          PIC 9(2) COMP.                     
025500* NUMERO REAL DE CUENTAS RELLENAS EN TABLA-CUENTAS-SOLICITADAS;   
025600* LAS ENTRADAS POR ENCIMA DE ESTE VALOR SE IGNORAN AUNQUE         
025700* VINIERAN RELLENAS DE UNA LLAMADA ANTERIOR.                      
025800 01 TABLA-CUENTAS-SOLICITADAS.                                    
025900*    LISTA DE CUENTAS A EXPORTAR, RESUELTA POR BANK1 A PARTIR DE  
026000*    LA TARJETA DE CONTROL. SOLO LAS PRIMERAS EXP-TOTAL-CUENTAS   
026100*    ENTRADAS SON SIGNIFICATIVAS.                                 
026200     05 EXP-CUENTA OCCURS 20 TIMES PIC X(34).                     
026300 01 EXP-FECHA-DESDE            PIC X(19).                         
026400*    EXTREMO INFERIOR DEL RANGO; EN BLANCO SIGNIFICA "SIN LIMITE  
026500*    INFERIOR".                                                   
026600 01 EXP-FECHA-HASTA            PIC X(19).                         
026700*    EXTREMO SUPERIOR DEL RANGO; EN BLANCO SIGNIFICA "SIN LIMITE  
026800*    SUPERIOR".                                                   
026900 01 EXP-ERROR-IND              PIC X(1).                          
027000     88 EXP-ES-VALIDO          VALUE "S".                         
027100     88 EXP-ES-ERROR           VALUE "N".                         
027200*    UNICO INDICADOR DE RESULTADO; BANK1 LO MIRA PARA DECIDIR SI  
027300*    ESCRIBE O NO EL RESUMEN DE EXPORTACION.                      
027400 01 EXP-ERROR-MSG              PIC X(60).                         
027500*    MISMO ANCHO DE 60 QUE EL RESTO DE MENSAJES DE ERROR DEL      
027600*    SUBSISTEMA, PARA QUE TODOS CUADREN EN BALANCE-REPORT.        
027700 01 EXP-TOTAL-REGISTROS        PIC 9(09).                         
027800*    UNICO DATO DE SALIDA DISTINTO DEL INDICADOR DE ERROR; BANK1  
027900*    LO VUELCA A BALANCE-REPORT COMO RESUMEN DE EXPORTACION.      
028000                                                                  
028100* ORDEN DE PARAMETROS FIJADO EN 19/08/1996; CUALQUIER CAMBIO AQUI 
028200* OBLIGA A REVISAR TAMBIEN EL CALL "BANK9" DE BANK1.              
028300 PROCEDURE DIVISION USING EXP-TOTAL-CUENTAS                       
028400                           TABLA-CUENTAS-SOLICITADAS              
028500                           EXP-FECHA-DESDE                        
028600                           EXP-FECHA-HASTA                        
028700                           EXP-ERROR-IND                          
028800                           EXP-ERROR-MSG                          
028900                           EXP-TOTAL-REGISTROS.                   
029000                                                                  
029100* ----------------------------------------------------------------
029200* PINICIO                                                         
029300* PUNTO DE ENTRADA UNICO. CARGA LA LISTA DE CUENTAS, VALIDA EL    
029400* RANGO, RECORRE EL MAESTRO Y ESCRIBE LA CABECERA CSV MAS UNA     
029500* LINEA POR OPERACION QUE ENCAJE.                                 
029600* ----------------------------------------------------------------
029700 PINICIO.                                                         
029800*    SE PARTE SIEMPRE DE "EXITO" (EXP-ERROR-IND = "S") Y SE       
029900*    CORRIGE A "N" EN CUANTO ALGO FALLA; ASI SOLO HAY QUE TOCAR   
030000*    EL INDICADOR EN LOS CAMINOS DE ERROR.                        
030100     MOVE "S" TO EXP-ERROR-IND.                                   
030200     MOVE SPACES TO EXP-ERROR-MSG.                                
030300     MOVE 0 TO EXP-TOTAL-REGISTROS.                               
030400     MOVE 0 TO TOTAL-REGISTROS-LOCAL.                             
030500                                                                  
030600*    PRIMER PASO: TRAER LA LISTA DE CUENTAS A TRABAJO ANTES DE    
030700*    ABRIR NINGUN FICHERO.                                        
030800     PERFORM CARGAR-CUENTAS-SOLICITADAS THRU                      
030900         CARGAR-CUENTAS-SOLICITADAS-EXIT.                         
031000                                                                  
031100*    SI EL RANGO NO ES VALIDO NO SE ABRE NINGUN FICHERO; SE VA    
031200*    DIRECTO A PFIN CON EL MENSAJE QUE HAYA DEVUELTO BANK3.       
031300     PERFORM VALIDAR-RANGO-FECHAS THRU VALIDAR-RANGO-FECHAS-EXIT. 
031400     IF EXP-ES-ERROR                                              
031500         GO TO PFIN                                               
031600     END-IF.                                                      
031700                                                                  
031800* FORZAMOS QUE SE CREE EL MAESTRO SI TODAVIA NO EXISTE            
031900* (MISMO IDIOMA OPEN I-O / CLOSE QUE EN BANK2; SEGURO DE REPETIR  
032000* PORQUE NO TRUNCA UN INDEXED YA EXISTENTE).                      
032100     OPEN I-O OPERACIONES CLOSE OPERACIONES.                      
032200     OPEN INPUT OPERACIONES.                                      
032300     IF FSO NOT = "00"                                            
032400         MOVE "N" TO EXP-ERROR-IND                                
032500         MOVE "Unable to open operations master" TO EXP-ERROR-MSG 
032600         GO TO PFIN                                               
032700     END-IF.                                                      
032800                                                                  
032900*    EXPORT-FILE SIEMPRE SE ABRE EN OUTPUT (NO EN EXTEND COMO     
033000*    BALANCE-REPORT): CADA EXPORTACION GENERA SU PROPIO FICHERO   
033100*    DESDE CERO, NO SE ACUMULA ENTRE EJECUCIONES.                 
033200     OPEN OUTPUT EXPORT-FILE.                                     
033300     IF FSE NOT = "00"                                            
033400         MOVE "N" TO EXP-ERROR-IND                                
033500         MOVE "Unable to open export file" TO EXP-ERROR-MSG       
033600         CLOSE OPERACIONES                                        
033700         GO TO PFIN                                               
033800     END-IF.                                                      
033900                                                                  
034000     PERFORM ESCRIBIR-CABECERA-EXPORT THRU                        
034100         ESCRIBIR-CABECERA-EXPORT-EXIT.                           
034200                                                                  
034300     PERFORM LEER-OPERACIONES-EXPORTAR THRU                       
034400         LEER-OPERACIONES-EXPORTAR-EXIT.                          
034500                                                                  
034600*    SOLO AL TERMINAR EL BARRIDO SE COPIA EL CONTADOR LOCAL AL    
034700*    PARAMETRO DE SALIDA.                                         
034800     MOVE TOTAL-REGISTROS-LOCAL TO EXP-TOTAL-REGISTROS.           
034900                                                                  
035000     CLOSE OPERACIONES.                                           
035100     CLOSE EXPORT-FILE.                                           
035200                                                                  
035300 PFIN.                                                            
035400*    UNICO PUNTO DE SALIDA, SE LLEGUE POR EL CAMINO NORMAL O POR  
035500*    UN GO TO DESDE UNA VALIDACION/APERTURA FALLIDA.              
035600     IF TRAZA-ACTIVA AND EXP-ES-ERROR                             
035700         DISPLAY "BANK9 - EXPORTACION RECHAZADA: " EXP-ERROR-MSG  
035800             UPON CONSOLE                                         
035900     END-IF.                                                      
036000                                                                  
036100     EXIT PROGRAM.                                                
036200                                                                  
036300* ----------------------------------------------------------------
036400* CARGAR-CUENTAS-SOLICITADAS                                      
036500* COPIA LA LISTA DE CUENTAS DEL LINKAGE A LA TABLA DE TRABAJO, IGUAL
036600* QUE LA PANTALLA ORIGINAL CARGABA SUS 15 FILAS ANTES DE PINTARLAS.
036700* ----------------------------------------------------------------
036800 CARGAR-CUENTAS-SOLICITADAS.                                      
036900*    SE LIMPIA TODA LA TABLA ANTES DE RELLENARLA, PARA QUE NO     
037000*    QUEDEN RESTOS DE UNA LLAMADA ANTERIOR EN LAS POSICIONES QUE  
037100*    ESTA VEZ NO SE VAYAN A USAR.                                 
037200     MOVE SPACES TO TABLA-CUENTAS-BUSQUEDA.                       
037300     MOVE 1 TO IX-CUENTA.                                         
037400                                                                  
037500 CARGAR-CUENTAS-SOLICITADAS-LOOP.                                 
037600*    DOBLE CONDICION DE PARADA: EL TOPE FISICO DE LA TABLA (20) Y 
037700*    EL NUMERO REAL DE CUENTAS QUE TRAJO LA LLAMADA, QUE PUEDE    
037800*    SER MENOR.                                                   
037900     IF IX-CUENTA > 20 OR IX-CUENTA > EXP-TOTAL-CUENTAS           
038000         GO TO CARGAR-CUENTAS-SOLICITADAS-EXIT                    
038100     END-IF.                                                      
038200*    COPIA DIRECTA, SIN CONVERSION: EL FORMATO DE CUENTA ES EL    
038300*    MISMO EN LINKAGE Y EN WORKING-STORAGE.                       
038400     MOVE EXP-CUENTA (IX-CUENTA) TO CTA-BUSQUEDA-NUM (IX-CUENTA). 
038500     ADD 1 TO IX-CUENTA.                                          
038600     GO TO CARGAR-CUENTAS-SOLICITADAS-LOOP.                       
038700                                                                  
038800 CARGAR-CUENTAS-SOLICITADAS-EXIT.                                 
038900*    TABLA-CUENTAS-BUSQUEDA QUEDA LISTA PARA QUE                  
039000*    BUSCAR-CUENTA-EN-LISTA LA RECORRA POR CADA OPERACION LEIDA.  
039100     EXIT.                                                        
039200                                                                  
039300* ----------------------------------------------------------------
039400* VALIDAR-RANGO-FECHAS                                            
039500* DELEGA EN BANK3 LA MISMA COMPROBACION DE RANGO QUE BANK2; SI    
039600* DESDE/HASTA VIENEN EN BLANCO ESE LADO DEL RANGO QUEDA ABIERTO.  
039700* ----------------------------------------------------------------
039800 VALIDAR-RANGO-FECHAS.                                            
039900*    SE RELLENA EL AREA DE PARAMETROS DE BANK3 CON FUNCION "01"   
040000*    Y SE DEJA VAL3-CABECERA-LINEA EN BLANCO, YA QUE ESA FUNCION  
040100*    NO LA UTILIZA.                                               
040200     MOVE "01" TO VAL3-FUNCION-COD.                               
040300     MOVE EXP-FECHA-DESDE TO VAL3-FECHA-DESDE.                    
040400     MOVE EXP-FECHA-HASTA TO VAL3-FECHA-HASTA.                    
040500     MOVE SPACES TO VAL3-CABECERA-LINEA.                          
040600     MOVE "S" TO VAL3-ERROR-IND.                                  
040700     MOVE SPACES TO VAL3-ERROR-MSG.                               
040800                                                                  
040900     CALL "BANK3" USING VAL3-FUNCION-COD                          
041000                         VAL3-FECHA-DESDE                         
041100                         VAL3-FECHA-HASTA                         
041200                         VAL3-CABECERA-LINEA                      
041300                         VAL3-ERROR-IND                           
041400                         VAL3-ERROR-MSG.                          
041500                                                                  
041600*    SE PROPAGA EL MENSAJE DE BANK3 TAL CUAL, IGUAL QUE EN BANK2, 
041700*    PARA QUE EL TEXTO SEA IDENTICO SEA CUAL SEA EL PROGRAMA QUE  
041800*    RECHACE EL RANGO.                                            
041900     IF VAL3-ERROR-IND = "N"                                      
042000         MOVE "N" TO EXP-ERROR-IND                                
042100         MOVE VAL3-ERROR-MSG TO EXP-ERROR-MSG                     
042200     END-IF.                                                      
042300                                                                  
042400 VALIDAR-RANGO-FECHAS-EXIT.                                       
042500     EXIT.                                                        
042600                                                                  
042700* ----------------------------------------------------------------
042800* ESCRIBIR-CABECERA-EXPORT                                        
042900* ESCRIBE LA PRIMERA LINEA DEL CSV CON LOS NOMBRES DE LAS SEIS    
043000* COLUMNAS, EN EL MISMO ORDEN Y ORTOGRAFIA QUE TABLA-COLUMNAS-REQ 
043100* DE BANK3 EXIGE AL VALIDAR UN FICHERO DE IMPORTACION.            
043200* ----------------------------------------------------------------
043300 ESCRIBIR-CABECERA-EXPORT.                                        
043400*    NOMBRES DE COLUMNA FIJOS, EN INGLES, IGUAL QUE EL FICHERO DE 
043500*    IMPORTACION QUE BANK10 SABE LEER; ASI UN EXTRACTO EXPORTADO  
043600*    POR ESTE PROGRAMA SE PUEDE VOLVER A IMPORTAR SIN AJUSTES.    
043700     MOVE SPACES TO LINEA-EXPORT.                                 
043800     STRING "accountNumber,operationDateTime,beneficiary,"        
043900            DELIMITED BY SIZE                                     
044000            "comment,amount,currency" DELIMITED BY SIZE           
044100         INTO LINEA-EXPORT.                                       
044200     WRITE LINEA-EXPORT.                                          
044300                                                                  
044400 ESCRIBIR-CABECERA-EXPORT-EXIT.                                   
044500*    LA CABECERA NO CUENTA PARA TOTAL-REGISTROS-LOCAL; SOLO LAS   
044600*    LINEAS DE DETALLE ESCRITAS EN ESCRIBIR-LINEA-EXPORT SUMAN.   
044700     EXIT.                                                        
044800                                                                  
044900* ----------------------------------------------------------------
045000* LEER-OPERACIONES-EXPORTAR                                       
045100* RECORRE SECUENCIALMENTE EL MAESTRO Y EXPORTA LAS OPERACIONES CUYA
045200* CUENTA ESTA EN LA LISTA SOLICITADA Y CUYA FECHA CAE DENTRO DEL  
045300* RANGO (AMBOS EXTREMOS INCLUIDOS).                               
045400* ----------------------------------------------------------------
045500 LEER-OPERACIONES-EXPORTAR.                                       
045600*    START CON "NOT LESS THAN 0" GARANTIZA EMPEZAR SIEMPRE DESDE  
045700*    EL PRIMER REGISTRO DEL MAESTRO, AUNQUE ESTE PARRAFO SE       
045800*    INVOCARA MAS DE UNA VEZ EN LA MISMA EJECUCION.               
045900     MOVE 0 TO OPE-NUM.                                           
046000     START OPERACIONES KEY IS NOT LESS THAN OPE-NUM               
046100         INVALID KEY GO TO LEER-OPERACIONES-EXPORTAR-EXIT         
046200     END-START.                                                   
046300                                                                  
046400 LEER-OPERACIONES-EXPORTAR-LOOP.                                  
046500*    LECTURA SECUENCIAL HACIA ADELANTE DESDE LA POSICION DEJADA   
046600*    POR EL START; AL LLEGAR AL FINAL DEL MAESTRO SE SALE DEL     
046700*    BUCLE SIN MARCAR ERROR (FIN NORMAL DEL BARRIDO).             
046800     READ OPERACIONES NEXT RECORD AT END                          
046900         GO TO LEER-OPERACIONES-EXPORTAR-EXIT.                    
047000                                                                  
047100*    PRIMER FILTRO: LA CUENTA TIENE QUE ESTAR EN LA LISTA         
047200*    SOLICITADA; SI NO LO ESTA NO MERECE LA PENA NI MIRAR FECHAS. 
047300     PERFORM BUSCAR-CUENTA-EN-LISTA THRU                          
047400         BUSCAR-CUENTA-EN-LISTA-EXIT.                             
047500     IF CUENTA-NO-ENCONTRADA                                      
047600         GO TO LEER-OPERACIONES-EXPORTAR-LOOP                     
047700     END-IF.                                                      
047800                                                                  
047900*    SEGUNDO FILTRO: RANGO DE FECHAS, CON LOS MISMOS DOS LADOS    
048000*    OPCIONALES QUE EN BANK2.                                     
048100     IF EXP-FECHA-DESDE NOT = SPACES                              
048200         IF OPE-FECHA-HORA < EXP-FECHA-DESDE                      
048300             GO TO LEER-OPERACIONES-EXPORTAR-LOOP                 
048400         END-IF                                                   
048500     END-IF.                                                      
048600     IF EXP-FECHA-HASTA NOT = SPACES                              
048700         IF OPE-FECHA-HORA > EXP-FECHA-HASTA                      
048800             GO TO LEER-OPERACIONES-EXPORTAR-LOOP                 
048900         END-IF                                                   
049000     END-IF.                                                      
049100                                                                  
049200     IF TRAZA-ACTIVA                                              
049300         DISPLAY "BANK9 - EXPORTANDO OPERACION: " OPF-NUM         
049400             " " OPF-FECHA-SOLO UPON CONSOLE                      
049500     END-IF.                                                      
049600                                                                  
049700     PERFORM ESCRIBIR-LINEA-EXPORT THRU                           
049800         ESCRIBIR-LINEA-EXPORT-EXIT.                              
049900     ADD 1 TO TOTAL-REGISTROS-LOCAL.                              
050000                                                                  
050100     GO TO LEER-OPERACIONES-EXPORTAR-LOOP.                        
050200                                                                  
050300 LEER-OPERACIONES-EXPORTAR-EXIT.                                  
050400*    SE LLEGA AQUI CUANDO EL MAESTRO SE HA AGOTADO; EN ESE PUNTO  
050500*    TOTAL-REGISTROS-LOCAL YA TIENE EL NUMERO EXACTO DE LINEAS DE 
050600*    DETALLE ESCRITAS.                                            
050700     EXIT.                                                        
050800                                                                  
050900* ----------------------------------------------------------------
051000* BUSCAR-CUENTA-EN-LISTA                                          
051100* BUSQUEDA LINEAL DE OPE-CUENTA DENTRO DE TABLA-CUENTAS-BUSQUEDA; 
051200* SALE EN CUANTO LA ENCUENTRA, A DIFERENCIA DE BUSCAR-TOKEN-LOOP  
051300* DE BANK3 QUE RECORRE TODA LA LISTA SIEMPRE.                     
051400* ----------------------------------------------------------------
051500 BUSCAR-CUENTA-EN-LISTA.                                          
051600*    SE ASUME "NO ENCONTRADA" POR DEFECTO Y SOLO SE CORRIGE A     
051700*    "ENCONTRADA" SI EL BUCLE DA CON UNA COINCIDENCIA EXACTA.     
051800     MOVE "N" TO CUENTA-ENCONTRADA-IND.                           
051900     MOVE 1 TO IX-CUENTA.                                         
052000                                                                  
052100 BUSCAR-CUENTA-EN-LISTA-LOOP.                                     
052200*    COMO LA LISTA SOLICITADA NUNCA TIENE MAS DE 20 ENTRADAS, UNA 
052300*    BUSQUEDA LINEAL SIMPLE ES SUFICIENTE; NO HACE FALTA SEARCH   
052400*    ALL NI MANTENER LA LISTA ORDENADA.                           
052500     IF IX-CUENTA > 20 OR IX-CUENTA > EXP-TOTAL-CUENTAS           
052600         GO TO BUSCAR-CUENTA-EN-LISTA-EXIT                        
052700     END-IF.                                                      
052800     IF CTA-BUSQUEDA-NUM (IX-CUENTA) = OPE-CUENTA                 
052900         MOVE "S" TO CUENTA-ENCONTRADA-IND                        
053000         GO TO BUSCAR-CUENTA-EN-LISTA-EXIT                        
053100     END-IF.                                                      
053200     ADD 1 TO IX-CUENTA.                                          
053300     GO TO BUSCAR-CUENTA-EN-LISTA-LOOP.                           
053400                                                                  
053500 BUSCAR-CUENTA-EN-LISTA-EXIT.                                     
053600*    CUENTA-ENCONTRADA-IND QUEDA EN "S" SOLO SI LA CUENTA DE LA   
053700*    OPERACION ACTUAL COINCIDIA CON ALGUNA ENTRADA DE LA LISTA.   
053800     EXIT.                                                        
053900                                                                  
054000* ----------------------------------------------------------------
054100* ESCRIBIR-LINEA-EXPORT                                           
054200* CONSTRUYE LA LINEA CSV DE LA OPERACION ACTUAL Y LA ESCRIBE EN   
054300* EXPORT-FILE. CADA CAMPO DE TEXTO SE RECORTA A SU LARGO REAL CON 
054400* HALLAR-LONGITUD ANTES DE CONCATENARLO (SIN FUNCTION TRIM).      
054500* ----------------------------------------------------------------
054600 ESCRIBIR-LINEA-EXPORT.                                           
054700*    EL IMPORTE SE FORMATEA PRIMERO PORQUE IMPORTE-TEXTO SE       
054800*    NECESITA MAS ABAJO AL CONSTRUIR EL CUARTO TRAMO DE LA LINEA. 
054900     PERFORM FORMATEAR-IMPORTE THRU FORMATEAR-IMPORTE-EXIT.       
055000                                                                  
055100*    PRIMER TRAMO: CUENTA + COMA + FECHA/HORA COMPLETA + COMA.    
055200*    LA FECHA NO SE RECORTA PORQUE SIEMPRE OCUPA LOS 19           
055300*    CARACTERES DEL FORMATO ISO.                                  
055400     MOVE OPE-CUENTA TO CAMPO-GENERICO.                           
055500     PERFORM HALLAR-LONGITUD THRU HALLAR-LONGITUD-EXIT.           
055600     IF LARGO-GENERICO = 0                                        
055700         MOVE 1 TO LARGO-GENERICO                                 
055800     END-IF.                                                      
055900     MOVE SPACES TO LINEA-EXPORT.                                 
056000     MOVE 1 TO IX-RECORTE.                                        
056100     STRING CAMPO-GENERICO (1:LARGO-GENERICO) DELIMITED BY SIZE   
056200            "," DELIMITED BY SIZE                                 
056300            OPE-FECHA-HORA DELIMITED BY SIZE                      
056400            "," DELIMITED BY SIZE                                 
056500         INTO LINEA-EXPORT                                        
056600         WITH POINTER IX-RECORTE.                                 
056700                                                                  
056800*    SEGUNDO TRAMO: BENEFICIARIO, QUE PUEDE VENIR VACIO (NO TODAS 
056900*    LAS OPERACIONES TIENEN BENEFICIARIO RELLENO); SI ESTA VACIO  
057000*    SIMPLEMENTE SE DEJA LA COMA SIN NADA DELANTE.                
057100     MOVE OPE-BENEFICIARIO TO CAMPO-GENERICO.                     
057200     PERFORM HALLAR-LONGITUD THRU HALLAR-LONGITUD-EXIT.           
057300     IF LARGO-GENERICO > 0                                        
057400         STRING CAMPO-GENERICO (1:LARGO-GENERICO) DELIMITED BY SIZE
057500             INTO LINEA-EXPORT                                    
057600             WITH POINTER IX-RECORTE                              
057700     END-IF.                                                      
057800     STRING "," DELIMITED BY SIZE                                 
057900         INTO LINEA-EXPORT                                        
058000         WITH POINTER IX-RECORTE.                                 
058100                                                                  
058200*    TERCER TRAMO: COMENTARIO, MISMO TRATAMIENTO DE CAMPO         
058300*    OPCIONAL QUE EL BENEFICIARIO.                                
058400     MOVE OPE-COMENTARIO TO CAMPO-GENERICO.                       
058500     PERFORM HALLAR-LONGITUD THRU HALLAR-LONGITUD-EXIT.           
058600     IF LARGO-GENERICO > 0                                        
058700         STRING CAMPO-GENERICO (1:LARGO-GENERICO) DELIMITED BY SIZE
058800             INTO LINEA-EXPORT                                    
058900             WITH POINTER IX-RECORTE                              
059000     END-IF.                                                      
059100*    CUARTO TRAMO: IMPORTE YA FORMATEADO ("ENTERO.DD") + MONEDA.  
059200     STRING "," DELIMITED BY SIZE                                 
059300            IMPORTE-TEXTO DELIMITED BY SPACE                      
059400            "," DELIMITED BY SIZE                                 
059500            OPE-MONEDA DELIMITED BY SIZE                          
059600         INTO LINEA-EXPORT                                        
059700         WITH POINTER IX-RECORTE.                                 
059800                                                                  
059900     IF TRAZA-ACTIVA                                              
060000         DISPLAY "BANK9 - LINEA EXPORTADA: " LET-PRIMEROS-60      
060100             UPON CONSOLE                                         
060200     END-IF.                                                      
060300                                                                  
060400     WRITE LINEA-EXPORT.                                          
060500                                                                  
060600 ESCRIBIR-LINEA-EXPORT-EXIT.                                      
060700*    LINEA-EXPORT QUEDA LIBRE PARA LA SIGUIENTE OPERACION; EL     
060800*    MOVE SPACES DEL PRINCIPIO DE ESTE PARRAFO SE ENCARGA DE      
060900*    LIMPIARLA EN LA PROXIMA LLAMADA.                             
061000     EXIT.                                                        
061100                                                                  
061200* ----------------------------------------------------------------
061300* FORMATEAR-IMPORTE                                               
061400* RECOMPONE OPE-IMPORTE-ENT/DEC EN CENTIMOS, LOS VUELVE A PARTIR Y
061500* CONSTRUYE EL TEXTO "ENTERO.DD" SIN FUNCTION ALGUNA.             
061600* ----------------------------------------------------------------
061700 FORMATEAR-IMPORTE.                                               
061800*    RECONSTRUYE EL IMPORTE ORIGINAL (ENT + DEC) EN UNA SOLA      
061900*    CANTIDAD EN CENTIMOS, CON LA QUE LUEGO SE PUEDE DIVIDIR SIN  
062000*    PERDER PRECISION NI TENER QUE TRATAR EL SIGNO DOS VECES.     
062100*    PASO A CENTIMOS CON SIGNO (REQ. 1188, 05/02/2004): EN UN     
062200*    IMPORTE NEGATIVO LA PARTE DECIMAL TAMBIEN RESTA, MISMO       
062300*    DEFECTO Y MISMA CORRECCION QUE EN BANK2.                     
062400     IF OPE-IMPORTE-ENT IS NEGATIVE                               
062500         COMPUTE CENT-IMPORTE-LINEA =                             
062600             (OPE-IMPORTE-ENT * 100) - OPE-IMPORTE-DEC            
062700     ELSE                                                         
062800         COMPUTE CENT-IMPORTE-LINEA =                             
062900             (OPE-IMPORTE-ENT * 100) + OPE-IMPORTE-DEC            
063000     END-IF.                                                      
063100*    LA DIVISION POR 100 CON REMAINDER SEPARA DE NUEVO LA PARTE   
063200*    ENTERA DE LA DECIMAL, YA LISTAS PARA EDITAR.                 
063300     DIVIDE CENT-IMPORTE-LINEA BY 100                             
063400         GIVING ENT-IMPORTE-LINEA                                 
063500         REMAINDER DEC-IMPORTE-LINEA.                             
063600                                                                  
063700     MOVE ENT-IMPORTE-LINEA TO ENT-IMPORTE-EDITADO.               
063800     MOVE SPACES TO IMPORTE-TEXTO.                                
063900     MOVE 1 TO IX-RECORTE.                                        
064000                                                                  
064100 FORMATEAR-IMPORTE-ESPACIO.                                       
064200*    RECORTA LOS ESPACIOS INICIALES DE LA EDICION CON SIGNO       
064300*    FLOTANTE (PIC -(16)9), A MANO, SIN FUNCTION TRIM.            
064400*    IX-RECORTE > 17 ES LA GUARDA DE SEGURIDAD: EL CAMPO TIENE    
064500*    17 POSICIONES, SI LLEGARA A RECORRERLAS TODAS SIN ENCONTRAR  
064600*    UN CARACTER SIGNIFICATIVO SE SALE IGUAL (CASO IMPORTE CERO). 
064700     IF IX-RECORTE > 17                                           
064800         GO TO FORMATEAR-IMPORTE-CONSTRUIR                        
064900     END-IF.                                                      
065000     IF ENT-IMPORTE-EDITADO (IX-RECORTE:1) NOT = " "              
065100         GO TO FORMATEAR-IMPORTE-CONSTRUIR                        
065200     END-IF.                                                      
065300     ADD 1 TO IX-RECORTE.                                         
065400     GO TO FORMATEAR-IMPORTE-ESPACIO.                             
065500                                                                  
065600 FORMATEAR-IMPORTE-CONSTRUIR.                                     
065700*    EL PUNTO DECIMAL SIEMPRE SE ESCRIBE LITERAL, NUNCA SE DEJA   
065800*    AL FORMATO REGIONAL DE LA MAQUINA (VER SPECIAL-NAMES, SIN    
065900*    DECIMAL-POINT IS COMMA EN ESTE TALLER).                      
066000     STRING ENT-IMPORTE-EDITADO (IX-RECORTE:) DELIMITED BY SPACE  
066100            "." DELIMITED BY SIZE                                 
066200            DEC-IMPORTE-LINEA DELIMITED BY SIZE                   
066300         INTO IMPORTE-TEXTO.                                      
066400                                                                  
066500 FORMATEAR-IMPORTE-EXIT.                                          
066600     EXIT.                                                        
066700                                                                  
066800* ----------------------------------------------------------------
066900* HALLAR-LONGITUD                                                 
067000* CALCULA EN LARGO-GENERICO EL NUMERO DE CARACTERES SIGNIFICATIVOS
067100* (SIN ESPACIOS FINALES) DE CAMPO-GENERICO. SUSTITUYE A FUNCTION  
067200* TRIM, QUE NO SE EMPLEA EN ESTE TALLER.                          
067300* ----------------------------------------------------------------
067400 HALLAR-LONGITUD.                                                 
067500*    SE ARRANCA SUPONIENDO QUE EL CAMPO ESTA COMPLETAMENTE LLENO  
067600*    (255 CARACTERES) Y SE VA RECORTANDO HACIA ATRAS.             
067700     MOVE 255 TO LARGO-GENERICO.                                  
067800                                                                  
067900 HALLAR-LONGITUD-LOOP.                                            
068000*    RECORRE DESDE EL FINAL HACIA ATRAS HASTA ENCONTRAR EL PRIMER 
068100*    CARACTER NO BLANCO, O HASTA AGOTAR EL CAMPO (CAMPO EN        
068200*    BLANCO, LARGO-GENERICO ACABA EN 0).                          
068300     IF LARGO-GENERICO = 0                                        
068400         GO TO HALLAR-LONGITUD-EXIT                               
068500     END-IF.                                                      
068600*    EN CUANTO SE ENCUENTRA UN CARACTER DISTINTO DE ESPACIO, ESA  
068700*    POSICION ES LA LONGITUD SIGNIFICATIVA Y SE SALE DEL BUCLE.   
068800     IF CAMPO-GENERICO (LARGO-GENERICO:1) NOT = " "               
068900         GO TO HALLAR-LONGITUD-EXIT                               
069000     END-IF.                                                      
069100     SUBTRACT 1 FROM LARGO-GENERICO.                              
069200     GO TO HALLAR-LONGITUD-LOOP.                                  
069300                                                                  
069400 HALLAR-LONGITUD-EXIT.                                            
069500*    LARGO-GENERICO VALE 0 SI CAMPO-GENERICO ESTABA TOTALMENTE EN 
069600*    BLANCO; LOS PARRAFOS LLAMADORES TRATAN ESE CASO SEGUN SI EL  
069700*    CAMPO ES OBLIGATORIO (CUENTA) U OPCIONAL (BENEFICIARIO).     
069800     EXIT.                                                        
