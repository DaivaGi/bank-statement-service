000100* ----------------------------------------------------------------
000200* PROGRAMA    : BANK10                                            
000300* PROPOSITO   : IMPORTACION DE EXTRACTOS (FICHERO CSV) AL MAESTRO 
000400*               DE OPERACIONES DEL SUBSISTEMA DE EXTRACTOS.       
000500* ----------------------------------------------------------------
000600* INVOCADO POR CALL "BANK10" USING DESDE BANK1 (PROCESAR-IMPORT)  
000700* PARA CADA TARJETA DE CONTROL DE TIPO "I". ESTE PROGRAMA NO      
000800* RECIBE NINGUN PARAMETRO DE NEGOCIO: SIEMPRE IMPORTA EL MISMO    
000900* IMPORT-FILE Y DEVUELVE SOLO LOS DOS CONTADORES Y EL RESULTADO.  
001000* ----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.                                         
001200 PROGRAM-ID. BANK10.                                              
001300 AUTHOR. J M RUIZ.                                                
001400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.               
001500 DATE-WRITTEN. 20/07/1990.                                        
001600 DATE-COMPILED.                                                   
001700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                 
001800                                                                  
001900* ----------------------------------------------------------------
002000* HISTORIAL DE MODIFICACIONES                                     
002100* ----------------------------------------------------------------
002200* 20/07/1990  JMR  ALTA INICIAL. EJECUCION DE TRANSFERENCIAS      
002300*                  PROGRAMADAS PENDIENTES (PUNTUALES Y MENSUALES).
002400* 03/03/1991  LG   SE CORRIGE SALDO DEL DESTINATARIO CUANDO NO    
002500*                  TIENE MOVIMIENTOS PREVIOS.                     
002600* 11/11/1992  LG   LIMPIEZA GENERAL, SIN CAMBIO FUNCIONAL.        
002700* 19/08/1996  CS   REESTRUCTURACION PARA SUBSISTEMA DE EXTRACTOS. 
002800*                  SE RETIRA LA LOGICA DE TRANSFERENCIAS; PASA A  
002900*                  SER EL PROGRAMA BATCH DE IMPORTACION DE CSV.   
003000* 19/08/1996  CS   SE LEE IMPORT-FILE LINEA A LINEA Y SE VUELCA   
003100*                  EN EL MAESTRO OPERACIONES (SIN TARJETAS).      
003200* 03/02/1997  CS   SE INVOCA BANK3 PARA VALIDAR LA CABECERA DEL   
003300*                  FICHERO ANTES DE LEER LAS LINEAS DE DATOS.     
003400* 21/05/1997  CS   SE ANADE COMPROBACION DE DUPLICADOS CONTRA EL  
003500*                  MAESTRO (SEIS CAMPOS DE NEGOCIO). REQ. 760.    
003600* 17/09/1998  APA  REVISION MILENIO: OPE-FECHA-HORA SE GUARDA YA  
003700*                  CON ANO DE 4 DIGITOS; SIN CAMBIOS DE PICTURE.  
003800* 05/01/1999  APA  CIERRE DE REVISION Y2K. SIN INCIDENCIAS.       
003900* 14/04/2001  CS   SE ANADE RECORTE DE ESPACIOS EN LOS CAMPOS     
004000*                  LEIDOS DEL CSV. PET. SIS-318.                  
004100* 23/10/2003  RAM  SE DEVUELVEN LOS CONTADORES DE IMPORTADOS Y    
004200*                  DUPLICADOS AL PROGRAMA INVOCANTE (BANK1).      
004300* 18/11/2006  CS   REVISION GENERAL DE COMENTARIOS TRAS AUDITORIA 
004400*                  INTERNA DE MANTENIMIENTO. SIN CAMBIO FUNCIONAL.
004500*                  PET. SIS-1301.                                 
004600* 09/07/2008  RAM  SE CORRIGE EL ANCHO DE RESTO-LINEA, QUE        
004700*                  TRUNCABA LA LINEA A PARTIR DEL CARACTER 200 Y  
004800*                  PODIA RECORTAR EL BENEFICIARIO O EL COMENTARIO 
004900*                  EN LINEAS LARGAS. PET. SIS-1455.               
005000* 04/03/2009  CS   SE DOCUMENTAN LOS SEIS CAMPOS DE LA CLAVE DE   
005100*                  NEGOCIO USADA EN LA COMPROBACION DE DUPLICADOS.
005200* 22/06/2011  RAM  SE AMPLIA EL COMENTARIO DE CABECERA DE CADA    
005300*                  PARRAFO PARA FACILITAR EL MANTENIMIENTO A      
005400*                  PERSONAL NUEVO DEL EQUIPO. PET. SIS-1560.      
005500* 14/01/2013  CS   SE DOCUMENTAN LOS CAMPOS DE TRABAJO DE LA      
005600*                  DESCOMPOSICION DEL IMPORTE, SIN CAMBIO         
005700*                  FUNCIONAL.                                     
005710* 18/03/2015  RAM  SE AMPLIA OPE-IMPORTE-ENT Y                    
005720*                  NUEVO-IMPORTE-ENT DE 15 A 17 DIGITOS           
005730*                  ENTEROS, PARA AJUSTARSE AL ANCHO DE            
005740*                  IMPORTE DEFINIDO PARA TODO EL SUBSISTEMA.      
005750*                  DE PASO SE CORRIGE LA PARTE DECIMAL DE UN      
005760*                  SOLO DIGITO ("X.5"), QUE SE MOVIA SIN          
005770*                  COMPLETAR CON EL CERO DE RELLENO Y SALIA       
005780*                  GRABADA COMO 5 CENTIMOS EN LUGAR DE 50.        
005790*                  PET. SIS-1601.                                 
005791* 09/08/2026  RAM  OPC-CLAVE-NEGOCIO DE OPERACION-REG-COMPARA     
005792*                  SOLO CUBRIA 428 DE LOS 430 BYTES DE LOS SEIS   
005793*                  CAMPOS DE NEGOCIO, POR LO QUE COMPROBAR-       
005794*                  DUPLICADO SOLO COMPARABA EL PRIMER CARACTER    
005795*                  DE OPE-MONEDA. SE AMPLIA A X(430); EL FILLER   
005796*                  SIGUIENTE YA CUBRIA EL RESTO DEL REGISTRO Y    
005797*                  NO CAMBIA. PET. SIS-1688.                      
005800* ----------------------------------------------------------------
005900* NOTA GENERAL: LA UNICA ESCRITURA SOBRE EL MAESTRO ES "WRITE",   
006000* ESTE PROGRAMA NUNCA REESCRIBE NI BORRA UN REGISTRO YA EXISTENTE.
006100* SI LA LINEA IMPORTADA ES UN DUPLICADO SIMPLEMENTE NO SE GRABA.  
006200* ----------------------------------------------------------------
006300                                                                  
006400 ENVIRONMENT DIVISION.                                            
006500 CONFIGURATION SECTION.                                           
006600* UPSI-0 ES EL MISMO SWITCH DE TRAZA DE TODO EL SUBSISTEMA DE     
006700* EXTRACTOS, COMUN A BANK1/BANK2/BANK3/BANK9.                     
006800 SPECIAL-NAMES.                                                   
006900     UPSI-0 IS TRAZA-ACTIVA.                                      
007000                                                                  
007100 INPUT-OUTPUT SECTION.                                            
007200 FILE-CONTROL.                                                    
007300*    FICHERO DE ENTRADA, LINE SEQUENTIAL PORQUE LO ENTREGA EL     
007400*    BANCO (O EL CLIENTE) COMO TEXTO PLANO, NO COMO UN FORMATO    
007500*    PROPIETARIO.                                                 
007600     SELECT IMPORT-FILE ASSIGN TO DISK                            
007700     ORGANIZATION IS LINE SEQUENTIAL                              
007800     FILE STATUS IS FSI.                                          
007900                                                                  
008000*    MAESTRO INDEXADO, ACCESO DINAMICO: SE NECESITA START POR     
008100*    CLAVE (HALLAR-ULTIMO-OPE-NUM Y COMPROBAR-DUPLICADO) Y        
008200*    TAMBIEN ESCRITURA DIRECTA (WRITE EN LEER-LINEA-DATOS).       
008300     SELECT OPERACIONES ASSIGN TO DISK                            
008400     ORGANIZATION IS INDEXED                                      
008500     ACCESS MODE IS DYNAMIC                                       
008600     RECORD KEY IS OPE-NUM                                        
008700     FILE STATUS IS FSO.                                          
008800                                                                  
008900 DATA DIVISION.                                                   
009000 FILE SECTION.                                                    
009100* --------------------------------------------------------------  
009200* FICHERO DE EXTRACTO A IMPORTAR (CSV, CABECERA + LINEAS DE DATO) 
009300* ANCHO DE 700 PARA PODER RECIBIR UN BENEFICIARIO DE HASTA 255    
009400* CARACTERES MAS UN COMENTARIO DE HASTA 100, SIN CONTAR LOS       
009500* SEPARADORES Y EL RESTO DE COLUMNAS.                             
009600* --------------------------------------------------------------  
009700 FD IMPORT-FILE                                                   
009800     LABEL RECORD STANDARD.                                       
009900 01 LINEA-CSV                  PIC X(700).                        
010000*    CADA LLAMADA A READ IMPORT-FILE TRAE AQUI LA SIGUIENTE LINEA 
010100*    DEL FICHERO, SEA LA CABECERA O UNA LINEA DE DATOS.           
010200 01 LINEA-CSV-TRAZA REDEFINES LINEA-CSV.                          
010300*    SOLO PARA LA TRAZA UPON CONSOLE; SE MUESTRAN LOS PRIMEROS 60 
010400*    CARACTERES PORQUE UNA LINEA ENTERA PUEDE SER DEMASIADO LARGA 
010500*    PARA LA CONSOLA DEL OPERADOR.                                
010600     02 LCT-PRIMEROS-60         PIC X(60).                        
010700     02 FILLER                 PIC X(640).                        
010800                                                                  
010900* --------------------------------------------------------------  
011000* MAESTRO DE OPERACIONES DEL SUBSISTEMA DE EXTRACTOS              
011100* MISMO LAYOUT QUE EN BANK2/BANK3/BANK9, REPETIDO SIN COPY POR    
011200* COSTUMBRE DE LA CASA.                                           
011300* --------------------------------------------------------------  
011400 FD OPERACIONES                                                   
011500     LABEL RECORD STANDARD.                                       
011600 01 OPERACION-REG.                                                
011700     02 OPE-NUM               PIC  9(09).                         
011800*        SURROGATE ASIGNADO POR ESTE MISMO PROGRAMA EN            
011900*        LEER-LINEA-DATOS, A PARTIR DE LAST-OPE-NUM + 1.          
012000     02 OPE-CUENTA            PIC  X(34).                         
012100     02 OPE-FECHA-HORA        PIC  X(19).                         
012200     02 OPE-BENEFICIARIO      PIC  X(255).                        
012300     02 OPE-COMENTARIO        PIC  X(100).                        
012400     02 OPE-IMPORTE-ENT       PIC S9(17).                         
012410*        PARTE ENTERA DEL IMPORTE A 17 DIGITOS, SEGUN EL          
012420*        AMBITO DE NEGOCIO DEL SUBSISTEMA; OPE-IMPORTE-DEC        
012430*        SIGUE A 2 DIGITOS, SIN SIGNO.                            
012500     02 OPE-IMPORTE-DEC       PIC  9(02).                         
012600*        RECONSTRUIDOS EN CONSTRUIR-OPERACION A PARTIR DEL TEXTO  
012700*        DEL CSV, SIN USAR FUNCTION NUMVAL.                       
012800     02 OPE-MONEDA            PIC  X(03).                         
012900*        SE GUARDA SIEMPRE EN MAYUSCULAS, AUNQUE EL CSV LA TRAIGA 
013000*        EN MINUSCULAS; VER INSPECT CONVERTING EN                 
013100*        CONSTRUIR-OPERACION.                                     
013200     02 FILLER                PIC  X(13).                         
013300 01 OPERACION-REG-COMPARA REDEFINES OPERACION-REG.                
013400*    VISTA USADA SOLO POR COMPROBAR-DUPLICADO: AGRUPA LOS SEIS    
013500*    CAMPOS DE NEGOCIO (CUENTA+FECHA+BENEFICIARIO+COMENTARIO+     
013600*    IMPORTE+MONEDA) EN UNA UNICA CADENA COMPARABLE DE UNA SOLA   
013700*    VEZ, EN LUGAR DE COMPARAR CAMPO A CAMPO.                     
013800     02 OPC-NUM               PIC  9(09).                         
013900     02 OPC-CLAVE-NEGOCIO     PIC  X(430).                        
014000     02 FILLER                PIC  X(13).                         
014100                                                                  
014200 WORKING-STORAGE SECTION.                                         
014300* FSI: FILE STATUS DEL FICHERO DE IMPORTACION. FSO: FILE STATUS   
014400* DEL MAESTRO. SE COMPRUEBAN SOLO TRAS CADA OPEN.                 
014500 77 FSI                        PIC X(2).                          
014600*    "00" OPERACION CORRECTA; CUALQUIER OTRO VALOR SE TRATA COMO  
014700*    FALLO DE APERTURA DEL FICHERO DE IMPORTACION.                
014800 77 FSO                        PIC X(2).                          
014900*    "00" OPERACION CORRECTA; CUALQUIER OTRO VALOR SE TRATA COMO  
015000*    FALLO DE APERTURA DEL MAESTRO.                               
015100                                                                  
015200* --------------------------------------------------------------  
015300* TOKENS DE LA LINEA CSV (CABECERA O DATOS)                       
015400* --------------------------------------------------------------  
015500 77 POS-COMA                   PIC 9(3) COMP.                     
015600*    PUNTERO DE UNSTRING; COMP PORQUE AVANZA EN CADA UNO DE LOS   
015700*    SEIS CAMPOS DE LA LINEA.                                     
015800 01 RESTO-LINEA                PIC X(700).                        
015900*    COPIA DE TRABAJO DE LINEA-CSV SOBRE LA QUE SE VA APLICANDO   
016000*    EL UNSTRING; DEBE TENER EL MISMO ANCHO QUE LINEA-CSV (700)   
016100*    PARA NO TRUNCAR BENEFICIARIOS O COMENTARIOS LARGOS (VER      
016200*    ENTRADA DEL 09/07/2008 EN EL HISTORIAL).                     
016300                                                                  
016400 01 TABLA-CAMPOS.                                                 
016500     05 CAMPO-CSV OCCURS 6 TIMES PIC X(255) VALUE SPACES.         
016600*       SEIS CAMPOS, EN EL MISMO ORDEN QUE LAS COLUMNAS DEL CSV:  
016700*       CUENTA, FECHA, BENEFICIARIO, COMENTARIO, IMPORTE, MONEDA. 
016800 01 TABLA-CAMPOS-R REDEFINES TABLA-CAMPOS.                        
016900*    VISTA CON NOMBRE POR COLUMNA, PARA QUE CONSTRUIR-OPERACION   
017000*    NO TENGA QUE REFERIRSE A CAMPO-CSV POR NUMERO DE INDICE.     
017100     05 CAMPO-CUENTA           PIC X(255).                        
017200     05 CAMPO-FECHA            PIC X(255).                        
017300     05 CAMPO-BENEFICIARIO     PIC X(255).                        
017400     05 CAMPO-COMENTARIO       PIC X(255).                        
017500     05 CAMPO-IMPORTE          PIC X(255).                        
017600     05 CAMPO-MONEDA           PIC X(255).                        
017700                                                                  
017800 77 IX-CAMPO                   PIC 9(2) COMP.                     
017900*    SUBINDICE DE TABLA-CAMPOS, RECORRIDO EN PARTIR-LINEA Y EN    
018000*    RECORTAR-CAMPOS.                                             
018100 77 IX-RECORTE                 PIC 9(3) COMP.                     
018200*    PUNTERO AUXILIAR DE RECORTAR-CAMPOS, INDEPENDIENTE DE        
018300*    POS-COMA PORQUE SE USA EN UN MOMENTO DISTINTO DEL PROCESO.   
018400                                                                  
018500* --------------------------------------------------------------  
018600* DESCOMPOSICION DEL IMPORTE RECIBIDO COMO TEXTO (SIN FUNCTION    
018700* NUMVAL): SIGNO, PARTE ENTERA Y PARTE DECIMAL SEPARADAS POR "."  
018800* --------------------------------------------------------------  
018810 77 IMPORTE-PARTE-DEC-PAD      PIC X(2).                          
018820*    AREA INTERMEDIA PARA EL CASO DE UN SOLO DIGITO DECIMAL       
018830*    (VER CONSTRUIR-OPERACION): SE COMPONE AQUI EL DIGITO MAS     
018840*    UN CERO DE RELLENO ANTES DE MOVERLO A NUEVO-IMPORTE-DEC,     
018850*    PORQUE UN STRING NO DEBE DESTINAR DIRECTAMENTE A UN          
018860*    CAMPO NUMERICO.                                              
018899 77 IMPORTE-ES-NEGATIVO-IND    PIC X(1).                          
019000     88 IMPORTE-ES-NEGATIVO    VALUE "S".                         
019100     88 IMPORTE-ES-POSITIVO    VALUE "N".                         
019200*    REFLEJA SOLO EL SIGNO LITERAL "-" DE CAMPO-IMPORTE, ANTES    
019300*    DE CUALQUIER CONVERSION A NUMERICO.                          
019400 01 IMPORTE-SIN-SIGNO          PIC X(40).                         
019500*    CAMPO-IMPORTE SIN EL SIGNO "-" INICIAL, SI LO TENIA; A ESTE  
019600*    CAMPO SE LE APLICA EL UNSTRING POR EL PUNTO DECIMAL.         
019700 01 IMPORTE-PARTES.                                               
019800*    RESULTADO DEL UNSTRING DE IMPORTE-SIN-SIGNO POR EL PUNTO     
019900*    DECIMAL; AMBAS PARTES VIAJAN COMO TEXTO HASTA EL MOVE FINAL  
020000*    A LOS CAMPOS NUMERICOS.                                      
020100     05 IMPORTE-PARTE-ENT      PIC X(20).                         
020200     05 IMPORTE-PARTE-DEC      PIC X(20).                         
020300 77 NUEVO-IMPORTE-ENT          PIC S9(17).                        
020400*    CON SIGNO PORQUE AQUI SE APLICA EL MULTIPLY -1 CUANDO EL     
020500*    IMPORTE ORIGINAL ERA NEGATIVO; OPE-IMPORTE-ENT HEREDA ESE    
020600*    SIGNO.                                                       
020700 77 NUEVO-IMPORTE-DEC          PIC  9(02).                        
020800*    SIEMPRE SIN SIGNO, IGUAL QUE OPE-IMPORTE-DEC.                
020900                                                                  
021000 77 LAST-OPE-NUM               PIC 9(09).                         
021100*    MAYOR OPE-NUM VISTO AL RECORRER EL MAESTRO EN                
021200*    HALLAR-ULTIMO-OPE-NUM; CADA LINEA IMPORTADA CON EXITO LE     
021300*    SUMA 1 ANTES DE GRABAR, IGUAL QUE EL IDIOMA LAST-MOV-NUM DE  
021400*    LOS PROGRAMAS ORIGINALES DE ESTE TALLER.                     
021500                                                                  
021600 77 DUPLICADO-IND              PIC X(1).                          
021700     88 ES-DUPLICADO           VALUE "S".                         
021800     88 NO-ES-DUPLICADO        VALUE "N".                         
021900 01 CLAVE-NEGOCIO-GUARDADA     PIC X(428).                        
022000*    COPIA DE OPC-CLAVE-NEGOCIO DE LA LINEA QUE SE ESTA           
022100*    IMPORTANDO; SE GUARDA PORQUE COMPROBAR-DUPLICADO TIENE QUE   
022200*    RECORRER EL MAESTRO (Y POR TANTO PISAR OPERACION-REG CON     
022300*    CADA READ) PARA COMPARARLA CONTRA LAS YA EXISTENTES.         
022400                                                                  
022500* --------------------------------------------------------------  
022600* AREA DE PASO DE PARAMETROS PARA EL CALL A BANK3                 
022700* --------------------------------------------------------------  
022800 01 VAL3-FUNCION-COD           PIC X(2).                          
022900*    "02" ES LA UNICA FUNCION QUE ESTE PROGRAMA INVOCA DE BANK3   
023000*    (VALIDACION DE CABECERA); NUNCA SE USA "01".                 
023100 01 VAL3-FECHA-DESDE           PIC X(19).                         
023200*    NO SE USA EN LA FUNCION "02"; SE DEJA A BLANCOS SOLO PORQUE  
023300*    BANK3 EXIGE EL PARAMETRO EN SU LINKAGE.                      
023400 01 VAL3-FECHA-HASTA           PIC X(19).                         
023500*    MISMO CASO QUE VAL3-FECHA-DESDE.                             
023600 01 VAL3-CABECERA-LINEA        PIC X(200).                        
023700*    COPIA DE LOS PRIMEROS 200 CARACTERES DE LA LINEA DE          
023800*    CABECERA; 200 ES SUFICIENTE PORQUE LOS SEIS NOMBRES DE       
023900*    COLUMNA EXIGIDOS NUNCA OCUPAN TANTO, A DIFERENCIA DE UNA     
024000*    LINEA DE DATOS CON UN BENEFICIARIO LARGO.                    
024100 01 VAL3-ERROR-IND             PIC X(1).                          
024200 01 VAL3-ERROR-MSG             PIC X(60).                         
024300*    MENSAJE DE BANK3 TAL CUAL, SE PROPAGA SIN REFORMATEAR.       
024400                                                                  
024500 LINKAGE SECTION.                                                 
024600 01 IMP-ERROR-IND              PIC X(1).                          
024700     88 IMP-ES-VALIDO          VALUE "S".                         
024800     88 IMP-ES-ERROR           VALUE "N".                         
024900*    UNICO INDICADOR DE RESULTADO; BANK1 LO MIRA PARA DECIDIR SI  
025000*    ESCRIBE O NO EL RESUMEN DE IMPORTACION.                      
025100 01 IMP-ERROR-MSG              PIC X(60).                         
025200*    MISMO ANCHO DE 60 QUE EL RESTO DE MENSAJES DE ERROR DEL      
025300*    SUBSISTEMA, PARA QUE TODOS CUADREN EN BALANCE-REPORT.        
025400 01 IMP-IMPORTADOS             PIC 9(09).                         
025500*    NUMERO DE LINEAS DE DATOS GRABADAS CON EXITO EN EL MAESTRO.  
025600 01 IMP-DUPLICADOS             PIC 9(09).                         
025700*    NUMERO DE LINEAS DE DATOS DESCARTADAS POR COINCIDIR CON UN   
025800*    REGISTRO YA EXISTENTE (MISMOS SEIS CAMPOS DE NEGOCIO). TAMBIEN
025900*    SE SUMA AQUI SI UNA ESCRITURA FALLARA POR INVALID KEY, AUNQUE
026000*    ESE CASO NO DEBERIA DARSE CON OPE-NUM COMO SURROGATE PROPIO. 
026100                                                                  
026200* ORDEN DE PARAMETROS FIJADO EN 19/08/1996; CUALQUIER CAMBIO AQUI 
026300* OBLIGA A REVISAR TAMBIEN EL CALL "BANK10" DE BANK1.             
026400 PROCEDURE DIVISION USING IMP-ERROR-IND                           
026500                           IMP-ERROR-MSG                          
026600                           IMP-IMPORTADOS                         
026700                           IMP-DUPLICADOS.                        
026800                                                                  
026900* ----------------------------------------------------------------
027000* PINICIO                                                         
027100* PUNTO DE ENTRADA UNICO. ABRE LOS DOS FICHEROS, VALIDA LA        
027200* CABECERA, CALCULA EL PROXIMO SURROGATE Y RECORRE LAS LINEAS DE  
027300* DATOS.                                                          
027400* ----------------------------------------------------------------
027500 PINICIO.                                                         
027600*    SE PARTE SIEMPRE DE "EXITO" (IMP-ERROR-IND = "S") Y SE       
027700*    CORRIGE A "N" EN CUANTO ALGO FALLA.                          
027800     MOVE "S" TO IMP-ERROR-IND.                                   
027900     MOVE SPACES TO IMP-ERROR-MSG.                                
028000     MOVE 0 TO IMP-IMPORTADOS.                                    
028100     MOVE 0 TO IMP-DUPLICADOS.                                    
028200                                                                  
028300* FORZAMOS QUE SE CREE EL MAESTRO SI TODAVIA NO EXISTE            
028400* (MISMO IDIOMA OPEN I-O / CLOSE QUE EN BANK2/BANK9; SEGURO DE    
028500* REPETIR PORQUE NO TRUNCA UN INDEXED YA EXISTENTE).              
028600     OPEN I-O OPERACIONES CLOSE OPERACIONES.                      
028700                                                                  
028800     OPEN INPUT IMPORT-FILE.                                      
028900     IF FSI NOT = "00"                                            
029000         MOVE "N" TO IMP-ERROR-IND                                
029100         MOVE "Unable to open import statement file"              
029200             TO IMP-ERROR-MSG                                     
029300         GO TO PFIN                                               
029400     END-IF.                                                      
029500                                                                  
029600*    AQUI SE ABRE EN I-O (NO EN INPUT COMO EN BANK2/BANK9) PORQUE 
029700*    ESTE PROGRAMA ES EL UNICO QUE ESCRIBE EN EL MAESTRO.         
029800     OPEN I-O OPERACIONES.                                        
029900     IF FSO NOT = "00"                                            
030000         MOVE "N" TO IMP-ERROR-IND                                
030100         MOVE "Unable to open operations master"                  
030200             TO IMP-ERROR-MSG                                     
030300         CLOSE IMPORT-FILE                                        
030400         GO TO PFIN                                               
030500     END-IF.                                                      
030600                                                                  
030700*    SI LA CABECERA NO TRAE LAS SEIS COLUMNAS EXIGIDAS, NO SE LEE 
030800*    NI UNA SOLA LINEA DE DATOS.                                  
030900     PERFORM LEER-CABECERA THRU LEER-CABECERA-EXIT.               
031000     IF IMP-ES-ERROR                                              
031100         GO TO PCERRAR                                            
031200     END-IF.                                                      
031300                                                                  
031400     PERFORM HALLAR-ULTIMO-OPE-NUM THRU                           
031500         HALLAR-ULTIMO-OPE-NUM-EXIT.                              
031600                                                                  
031700     PERFORM LEER-LINEA-DATOS THRU LEER-LINEA-DATOS-EXIT.         
031800                                                                  
031900 PCERRAR.                                                         
032000*    SE CIERRAN LOS DOS FICHEROS JUNTOS, TANTO SI LA IMPORTACION  
032100*    TERMINO BIEN COMO SI SE RECHAZO POR CABECERA INVALIDA.       
032200     CLOSE IMPORT-FILE.                                           
032300     CLOSE OPERACIONES.                                           
032400                                                                  
032500 PFIN.                                                            
032600*    UNICO PUNTO DE SALIDA, SE LLEGUE POR EL CAMINO NORMAL O POR  
032700*    UN GO TO DESDE UNA APERTURA FALLIDA.                         
032800     IF TRAZA-ACTIVA AND IMP-ES-ERROR                             
032900         DISPLAY "BANK10 - IMPORTACION RECHAZADA: " IMP-ERROR-MSG 
033000             UPON CONSOLE                                         
033100     END-IF.                                                      
033200                                                                  
033300     EXIT PROGRAM.                                                
033400                                                                  
033500* ----------------------------------------------------------------
033600* LEER-CABECERA                                                   
033700* LEE LA PRIMERA LINEA DEL FICHERO Y LA PASA A BANK3 (FUNCION 02) 
033800* PARA COMPROBAR QUE LAS SEIS COLUMNAS EXIGIDAS ESTAN PRESENTES.  
033900* ----------------------------------------------------------------
034000 LEER-CABECERA.                                                   
034100*    SI EL FICHERO ESTA COMPLETAMENTE VACIO (NI SIQUIERA TIENE    
034200*    CABECERA) SE RECHAZA CON EL MISMO MENSAJE QUE USA BANK3      
034300*    CUANDO FALTA LA PRIMERA COLUMNA OBLIGATORIA.                 
034400     READ IMPORT-FILE AT END                                      
034500         MOVE "N" TO IMP-ERROR-IND                                
034600         MOVE "Missing required column: accountNumber"            
034700             TO IMP-ERROR-MSG                                     
034800         GO TO LEER-CABECERA-EXIT                                 
034900     END-READ.                                                    
035000                                                                  
035100*    SE RELLENA EL AREA DE PARAMETROS DE BANK3 CON FUNCION "02"   
035200*    Y SOLO LOS PRIMEROS 200 CARACTERES DE LA CABECERA, QUE       
035300*    SIEMPRE BASTAN PARA LOS SEIS NOMBRES DE COLUMNA.             
035400     MOVE "02" TO VAL3-FUNCION-COD.                               
035500     MOVE SPACES TO VAL3-FECHA-DESDE.                             
035600     MOVE SPACES TO VAL3-FECHA-HASTA.                             
035700     MOVE SPACES TO VAL3-CABECERA-LINEA.                          
035800     MOVE LINEA-CSV (1:200) TO VAL3-CABECERA-LINEA.               
035900     MOVE "S" TO VAL3-ERROR-IND.                                  
036000     MOVE SPACES TO VAL3-ERROR-MSG.                               
036100                                                                  
036200     CALL "BANK3" USING VAL3-FUNCION-COD                          
036300                         VAL3-FECHA-DESDE                         
036400                         VAL3-FECHA-HASTA                         
036500                         VAL3-CABECERA-LINEA                      
036600                         VAL3-ERROR-IND                           
036700                         VAL3-ERROR-MSG.                          
036800                                                                  
036900*    SE PROPAGA EL MENSAJE DE BANK3 TAL CUAL, IGUAL QUE EN        
037000*    BANK2/BANK9, PARA QUE EL TEXTO SEA IDENTICO SEA CUAL SEA EL  
037100*    PROGRAMA QUE RECHACE LA CABECERA.                            
037200     IF VAL3-ERROR-IND = "N"                                      
037300         MOVE "N" TO IMP-ERROR-IND                                
037400         MOVE VAL3-ERROR-MSG TO IMP-ERROR-MSG                     
037500     END-IF.                                                      
037600                                                                  
037700 LEER-CABECERA-EXIT.                                              
037800*    SI IMP-ES-ERROR, PINICIO NO LLEGARA A LEER NINGUNA LINEA DE  
037900*    DATOS.                                                       
038000     EXIT.                                                        
038100                                                                  
038200* ----------------------------------------------------------------
038300* HALLAR-ULTIMO-OPE-NUM                                           
038400* RECORRE EL MAESTRO PARA OBTENER EL NUMERO DE OPERACION MAS ALTO 
038500* YA ASIGNADO, IGUAL QUE LAST-MOV-NUM EN LOS PROGRAMAS ORIGINALES.
038600* ----------------------------------------------------------------
038700 HALLAR-ULTIMO-OPE-NUM.                                           
038800*    SE EMPIEZA DESDE 0 PORQUE EL MAESTRO PUEDE ESTAR VACIO EN LA 
038900*    PRIMERA IMPORTACION (MAESTRO RECIEN CREADO POR EL OPEN I-O / 
039000*    CLOSE DE PINICIO).                                           
039100     MOVE 0 TO LAST-OPE-NUM.                                      
039200                                                                  
039300 HALLAR-ULTIMO-OPE-NUM-LOOP.                                      
039400*    BARRIDO SECUENCIAL COMPLETO DEL MAESTRO; NO SE USA START     
039500*    PORQUE HAY QUE LEER TODOS LOS REGISTROS PARA ENCONTRAR EL    
039600*    MAYOR, NO SOLO POSICIONARSE EN UNO.                          
039700     READ OPERACIONES NEXT RECORD AT END                          
039800         GO TO HALLAR-ULTIMO-OPE-NUM-EXIT.                        
039900     IF OPE-NUM > LAST-OPE-NUM                                    
040000         MOVE OPE-NUM TO LAST-OPE-NUM                             
040100     END-IF.                                                      
040200     GO TO HALLAR-ULTIMO-OPE-NUM-LOOP.                            
040300                                                                  
040400 HALLAR-ULTIMO-OPE-NUM-EXIT.                                      
040500*    LAST-OPE-NUM QUEDA EN 0 SI EL MAESTRO ESTABA VACIO; LA       
040600*    PRIMERA LINEA IMPORTADA RECIBIRA ENTONCES OPE-NUM = 1.       
040700     EXIT.                                                        
040800                                                                  
040900* ----------------------------------------------------------------
041000* LEER-LINEA-DATOS                                                
041100* LEE CADA LINEA DE DATOS, LA PARTE EN SEIS CAMPOS, Y LA GRABA SI 
041200* NO ES DUPLICADA.                                                
041300* ----------------------------------------------------------------
041400 LEER-LINEA-DATOS.                                                
041500*    FIN DE FICHERO NORMAL: SIMPLEMENTE SE DEJA DE LEER, NO ES UN 
041600*    ERROR.                                                       
041700     READ IMPORT-FILE AT END                                      
041800         GO TO LEER-LINEA-DATOS-EXIT.                             
041900                                                                  
042000     IF TRAZA-ACTIVA                                              
042100         DISPLAY "BANK10 - LINEA LEIDA: " LCT-PRIMEROS-60         
042200             UPON CONSOLE                                         
042300     END-IF.                                                      
042400                                                                  
042500*    LOS CUATRO PASOS DE TRANSFORMACION DE LA LINEA, EN ORDEN:    
042600*    PARTIR POR COMAS, RECORTAR ESPACIOS, CONSTRUIR EL REGISTRO   
042700*    DEL MAESTRO Y COMPROBAR SI YA EXISTE.                        
042800     PERFORM PARTIR-LINEA THRU PARTIR-LINEA-EXIT.                 
042900     PERFORM RECORTAR-CAMPOS THRU RECORTAR-CAMPOS-EXIT.           
043000     PERFORM CONSTRUIR-OPERACION THRU CONSTRUIR-OPERACION-EXIT.   
043100     PERFORM COMPROBAR-DUPLICADO THRU COMPROBAR-DUPLICADO-EXIT.   
043200                                                                  
043300*    SOLO SE GRABA SI NO ES DUPLICADO; EL SURROGATE SE ASIGNA EN  
043400*    ESE MISMO MOMENTO, NO ANTES, PARA NO "GASTAR" NUMEROS EN     
043500*    LINEAS QUE AL FINAL NO SE VAN A GRABAR.                      
043600     IF ES-DUPLICADO                                              
043700         ADD 1 TO IMP-DUPLICADOS                                  
043800     ELSE                                                         
043900         ADD 1 TO LAST-OPE-NUM                                    
044000         MOVE LAST-OPE-NUM TO OPE-NUM                             
044100         WRITE OPERACION-REG INVALID KEY                          
044200             ADD 1 TO IMP-DUPLICADOS                              
044300         NOT INVALID KEY                                          
044400             ADD 1 TO IMP-IMPORTADOS                              
044500         END-WRITE                                                
044600     END-IF.                                                      
044700                                                                  
044800     GO TO LEER-LINEA-DATOS.                                      
044900                                                                  
045000 LEER-LINEA-DATOS-EXIT.                                           
045100*    SE LLEGA AQUI CUANDO IMPORT-FILE SE HA AGOTADO; EN ESE PUNTO 
045200*    IMP-IMPORTADOS E IMP-DUPLICADOS YA TIENEN LOS TOTALES FINALES.
045300     EXIT.                                                        
045400                                                                  
045500* ----------------------------------------------------------------
045600* PARTIR-LINEA                                                    
045700* DESGLOSA LA LINEA CSV EN LOS SEIS CAMPOS DE TABLA-CAMPOS.       
045800* ----------------------------------------------------------------
045900 PARTIR-LINEA.                                                    
046000*    SE LIMPIA LA TABLA ANTES DE PARTIR; SI UNA LINEA TRAJERA     
046100*    MENOS DE SEIS CAMPOS LOS SOBRANTES QUEDARIAN EN BLANCO EN    
046200*    LUGAR DE CONSERVAR EL VALOR DE LA LINEA ANTERIOR.            
046300     MOVE SPACES TO TABLA-CAMPOS.                                 
046400     MOVE 1 TO POS-COMA.                                          
046500     MOVE 1 TO IX-CAMPO.                                          
046600*    SE COPIA LA LINEA ENTERA (700 POSICIONES) A RESTO-LINEA;     
046700*    COPIAR SOLO UNA PARTE TRUNCARIA CAMPOS LARGOS COMO EL        
046800*    BENEFICIARIO O EL COMENTARIO.                                
046900     MOVE LINEA-CSV TO RESTO-LINEA.                               
047000                                                                  
047100 PARTIR-LINEA-LOOP.                                               
047200*    SEIS VUELTAS FIJAS, UNA POR CADA COLUMNA DEL CSV.            
047300     IF IX-CAMPO > 6                                              
047400         GO TO PARTIR-LINEA-EXIT                                  
047500     END-IF.                                                      
047600                                                                  
047700*    LOS CINCO PRIMEROS CAMPOS SE PARTEN POR COMA CON UNSTRING;   
047800*    EL SEXTO (MONEDA) SE TOMA CON LO QUE QUEDA DESDE POS-COMA EN 
047900*    ADELANTE, YA QUE NO HAY UNA COMA FINAL QUE LO DELIMITE.      
048000     IF IX-CAMPO < 6                                              
048100         UNSTRING RESTO-LINEA DELIMITED BY ","                    
048200             INTO CAMPO-CSV (IX-CAMPO)                            
048300             WITH POINTER POS-COMA                                
048400         END-UNSTRING                                             
048500     ELSE                                                         
048600         MOVE RESTO-LINEA (POS-COMA:) TO CAMPO-CSV (IX-CAMPO)     
048700     END-IF.                                                      
048800                                                                  
048900     ADD 1 TO IX-CAMPO.                                           
049000     GO TO PARTIR-LINEA-LOOP.                                     
049100                                                                  
049200 PARTIR-LINEA-EXIT.                                               
049300*    TABLA-CAMPOS QUEDA CON LOS SEIS CAMPOS SIN RECORTAR; LOS     
049400*    ESPACIOS DE RELLENO A LA IZQUIERDA LOS QUITA EL SIGUIENTE    
049500*    PARRAFO.                                                     
049600     EXIT.                                                        
049700                                                                  
049800* ----------------------------------------------------------------
049900* RECORTAR-CAMPOS                                                 
050000* RECORTA LOS ESPACIOS SOBRANTES A LA IZQUIERDA DE CADA CAMPO     
050100* (LAS COMILLAS DE FIN DE CAMPO YA QUEDAN A LA DERECHA POR SER    
050200* PIC X DE ANCHO FIJO). NO SE USA FUNCTION TRIM.                  
050300* ----------------------------------------------------------------
050400 RECORTAR-CAMPOS.                                                 
050500*    SE EMPIEZA POR EL PRIMER CAMPO Y SE RECORREN LOS SEIS EN     
050600*    ORDEN, IGUAL QUE EN PARTIR-LINEA.                            
050700     MOVE 1 TO IX-CAMPO.                                          
050800                                                                  
050900 RECORTAR-CAMPOS-LOOP.                                            
051000*    UN PARRAFO POR CADA UNO DE LOS SEIS CAMPOS, RECORRIDO CON    
051100*    EL MISMO SUBINDICE IX-CAMPO QUE PARTIR-LINEA.                
051200     IF IX-CAMPO > 6                                              
051300         GO TO RECORTAR-CAMPOS-EXIT                               
051400     END-IF.                                                      
051500     MOVE 1 TO IX-RECORTE.                                        
051600                                                                  
051700 RECORTAR-CAMPOS-ESPACIO.                                         
051800*    AVANZA POSICION A POSICION DESDE EL PRINCIPIO DEL CAMPO      
051900*    HASTA EL PRIMER CARACTER NO BLANCO, O HASTA AGOTAR EL CAMPO  
052000*    (255 POSICIONES) SI ESTA TOTALMENTE EN BLANCO.               
052100     IF IX-RECORTE > 255                                          
052200         GO TO RECORTAR-CAMPOS-SIGUIENTE                          
052300     END-IF.                                                      
052400     IF CAMPO-CSV (IX-CAMPO) (IX-RECORTE:1) NOT = " "             
052500         GO TO RECORTAR-CAMPOS-APLICAR                            
052600     END-IF.                                                      
052700     ADD 1 TO IX-RECORTE.                                         
052800     GO TO RECORTAR-CAMPOS-ESPACIO.                               
052900                                                                  
053000 RECORTAR-CAMPOS-APLICAR.                                         
053100*    SI EL CAMPO YA EMPEZABA SIN ESPACIOS (IX-RECORTE = 1) NO     
053200*    HACE FALTA MOVER NADA; SI NO, SE DESPLAZA EL CONTENIDO AL    
053300*    PRINCIPIO DEL CAMPO.                                         
053400     IF IX-RECORTE > 1                                            
053500         MOVE CAMPO-CSV (IX-CAMPO) (IX-RECORTE:)                  
053600             TO CAMPO-CSV (IX-CAMPO)                              
053700     END-IF.                                                      
053800                                                                  
053900 RECORTAR-CAMPOS-SIGUIENTE.                                       
054000     ADD 1 TO IX-CAMPO.                                           
054100     GO TO RECORTAR-CAMPOS-LOOP.                                  
054200                                                                  
054300 RECORTAR-CAMPOS-EXIT.                                            
054400*    LOS SEIS CAMPOS QUEDAN YA SIN ESPACIOS DE RELLENO A LA       
054500*    IZQUIERDA, LISTOS PARA CONSTRUIR-OPERACION.                  
054600     EXIT.                                                        
054700                                                                  
054800* ----------------------------------------------------------------
054900* CONSTRUIR-OPERACION                                             
055000* RELLENA OPERACION-REG A PARTIR DE LOS CAMPOS RECORTADOS. LA     
055100* MONEDA SE PASA A MAYUSCULAS CON INSPECT (SIN FUNCTION UPPER).   
055200* EL IMPORTE SE DESCOMPONE EN SIGNO / ENTERO / DECIMAL A MANO     
055300* (SIN FUNCTION NUMVAL).                                          
055400* ----------------------------------------------------------------
055500 CONSTRUIR-OPERACION.                                             
055600*    LOS CUATRO CAMPOS DE TEXTO SE COPIAN DIRECTAMENTE, CADA UNO  
055700*    RECORTADO A SU ANCHO DE DESTINO EN EL MAESTRO.               
055800     MOVE CAMPO-CUENTA (1:34) TO OPE-CUENTA.                      
055900     MOVE CAMPO-FECHA (1:19) TO OPE-FECHA-HORA.                   
056000     MOVE CAMPO-BENEFICIARIO TO OPE-BENEFICIARIO.                 
056100     MOVE CAMPO-COMENTARIO (1:100) TO OPE-COMENTARIO.             
056200     MOVE CAMPO-MONEDA (1:3) TO OPE-MONEDA.                       
056300                                                                  
056400*    EL CODIGO DE MONEDA SE NORMALIZA SIEMPRE A MAYUSCULAS, YA    
056500*    QUE EL CSV PUEDE LLEGAR CON "eur" EN MINUSCULAS Y DEBE       
056600*    QUEDAR IGUAL QUE EL QUE ESCRIBE BANK9 AL EXPORTAR.           
056700     INSPECT OPE-MONEDA CONVERTING                                
056800         "abcdefghijklmnopqrstuvwxyz"                             
056900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
057000                                                                  
057100*    PRIMERO SE SEPARA EL SIGNO, LUEGO EL PUNTO DECIMAL; ASI EL   
057200*    UNSTRING SOLO TIENE QUE TRATAR CON DIGITOS Y EL PUNTO, NUNCA 
057300*    CON EL SIGNO.                                                
057400     MOVE "N" TO IMPORTE-ES-NEGATIVO-IND.                         
057500     MOVE SPACES TO IMPORTE-SIN-SIGNO.                            
057600     IF CAMPO-IMPORTE (1:1) = "-"                                 
057700         MOVE "S" TO IMPORTE-ES-NEGATIVO-IND                      
057800         MOVE CAMPO-IMPORTE (2:) TO IMPORTE-SIN-SIGNO             
057900     ELSE                                                         
058000         MOVE CAMPO-IMPORTE TO IMPORTE-SIN-SIGNO                  
058100     END-IF.                                                      
058200                                                                  
058300     MOVE SPACES TO IMPORTE-PARTES.                               
058400     UNSTRING IMPORTE-SIN-SIGNO DELIMITED BY "."                  
058500         INTO IMPORTE-PARTE-ENT IMPORTE-PARTE-DEC.                
058600                                                                  
058700*    SI NO HABIA PARTE ENTERA O DECIMAL (IMPORTE DEL TIPO ".50" O 
058800*    "12.") SE TOMA 0 EN LUGAR DE DEJAR UN CAMPO NUMERICO EN      
058900*    BLANCO, QUE PROVOCARIA UN ERROR DE DATOS AL MOVERLO.         
059000     IF IMPORTE-PARTE-ENT = SPACES                                
059100         MOVE 0 TO NUEVO-IMPORTE-ENT                              
059200     ELSE                                                         
059300         MOVE IMPORTE-PARTE-ENT TO NUEVO-IMPORTE-ENT              
059400     END-IF.                                                      
059500     IF IMPORTE-PARTE-DEC = SPACES                                
059600         MOVE 0 TO NUEVO-IMPORTE-DEC                              
059620*        SI EL CSV SOLO TRAJO UN DECIMAL (CASO "X.5",             
059640*        PERMITIDO POR LAS REGLAS DE NEGOCIO) HAY QUE             
059660*        COMPLETAR CON UN CERO A LA DERECHA ANTES DE MOVER,       
059680*        PORQUE "5" SON 50 CENTIMOS, NO 5.                        
059700     ELSE IF IMPORTE-PARTE-DEC (2:1) = SPACE                      
059720         STRING IMPORTE-PARTE-DEC (1:1) "0" DELIMITED BY SIZE     
059740             INTO IMPORTE-PARTE-DEC-PAD                           
059760         MOVE IMPORTE-PARTE-DEC-PAD TO NUEVO-IMPORTE-DEC          
059800*        SOLO SE TOMAN LOS DOS PRIMEROS DIGITOS DECIMALES; UN     
059900*        IMPORTE CON MAS DE DOS DECIMALES EN EL CSV SE TRUNCA,    
060000*        NO SE REDONDEA.                                          
060100     ELSE                                                         
060120         MOVE IMPORTE-PARTE-DEC (1:2) TO NUEVO-IMPORTE-DEC        
060150         END-IF                                                   
060200     END-IF.                                                      
060300                                                                  
060400*    EL SIGNO SOLO AFECTA A LA PARTE ENTERA; OPE-IMPORTE-DEC      
060500*    NUNCA LLEVA SIGNO, IGUAL QUE EN BANK2/BANK9.                 
060600     IF IMPORTE-ES-NEGATIVO                                       
060700         MULTIPLY -1 BY NUEVO-IMPORTE-ENT                         
060800     END-IF.                                                      
060900                                                                  
061000*    TRASLADO FINAL A LOS CAMPOS DEFINITIVOS DEL MAESTRO.         
061100     MOVE NUEVO-IMPORTE-ENT TO OPE-IMPORTE-ENT.                   
061200     MOVE NUEVO-IMPORTE-DEC TO OPE-IMPORTE-DEC.                   
061300                                                                  
061400 CONSTRUIR-OPERACION-EXIT.                                        
061500*    OPERACION-REG QUEDA COMPLETO SALVO OPE-NUM, QUE SE ASIGNA    
061600*    MAS TARDE EN LEER-LINEA-DATOS SOLO SI LA LINEA NO RESULTA    
061700*    SER UN DUPLICADO.                                            
061800     EXIT.                                                        
061900                                                                  
062000* ----------------------------------------------------------------
062100* COMPROBAR-DUPLICADO                                             
062200* RECORRE SECUENCIALMENTE EL MAESTRO BUSCANDO UN REGISTRO CON LOS 
062300* MISMOS SEIS CAMPOS DE NEGOCIO (CLAVE DE NEGOCIO COMPLETA).      
062400* ----------------------------------------------------------------
062500 COMPROBAR-DUPLICADO.                                             
062600     MOVE "N" TO DUPLICADO-IND.                                   
062700*    SE GUARDA LA CLAVE DE NEGOCIO DE LA LINEA ACTUAL ANTES DE    
062800*    EMPEZAR A LEER EL MAESTRO, PORQUE CADA READ SIGUIENTE VA A   
062900*    PISAR OPERACION-REG (Y POR TANTO OPC-CLAVE-NEGOCIO) CON EL   
063000*    CONTENIDO DE OTRO REGISTRO.                                  
063100     MOVE OPC-CLAVE-NEGOCIO TO CLAVE-NEGOCIO-GUARDADA.            
063200                                                                  
063300*    START CON "NOT LESS THAN 0" GARANTIZA EMPEZAR SIEMPRE DESDE  
063400*    EL PRIMER REGISTRO DEL MAESTRO, AUNQUE ESTE PARRAFO SE       
063500*    INVOQUE UNA VEZ POR CADA LINEA IMPORTADA.                    
063600     MOVE 0 TO OPE-NUM.                                           
063700     START OPERACIONES KEY IS NOT LESS THAN OPE-NUM               
063800         INVALID KEY GO TO COMPROBAR-DUPLICADO-RESTAURAR          
063900     END-START.                                                   
064000                                                                  
064100 COMPROBAR-DUPLICADO-LOOP.                                        
064200*    IGUAL QUE EN HALLAR-ULTIMO-OPE-NUM, ES UN BARRIDO COMPLETO,  
064300*    NO UNA BUSQUEDA POR CLAVE: LA CLAVE DE NEGOCIO NO ES         
064400*    RECORD KEY DE OPERACIONES, SOLO OPE-NUM LO ES.               
064500     READ OPERACIONES NEXT RECORD AT END                          
064600         GO TO COMPROBAR-DUPLICADO-RESTAURAR.                     
064700*    LA COMPARACION ES DE LOS 428 CARACTERES DE LA CLAVE DE       
064800*    NEGOCIO DE UNA SOLA VEZ, NO CAMPO A CAMPO; ES CORRECTO       
064900*    PORQUE OPC-CLAVE-NEGOCIO AGRUPA EXACTAMENTE LOS SEIS CAMPOS  
065000*    QUE DEFINEN UNA OPERACION COMO IGUAL A OTRA.                 
065100     IF OPC-CLAVE-NEGOCIO = CLAVE-NEGOCIO-GUARDADA                
065200         MOVE "S" TO DUPLICADO-IND                                
065300         GO TO COMPROBAR-DUPLICADO-RESTAURAR                      
065400     END-IF.                                                      
065500     GO TO COMPROBAR-DUPLICADO-LOOP.                              
065600                                                                  
065700 COMPROBAR-DUPLICADO-RESTAURAR.                                   
065800*    SE RESTAURA OPC-CLAVE-NEGOCIO (Y POR TANTO OPERACION-REG)    
065900*    CON LOS DATOS DE LA LINEA QUE SE ESTA IMPORTANDO, YA QUE EL  
066000*    BARRIDO ANTERIOR LOS HABIA SOBRESCRITO CON EL ULTIMO         
066100*    REGISTRO LEIDO DEL MAESTRO. SIN ESTE RESTAURAR, EL POSTERIOR 
066200*    WRITE DE LEER-LINEA-DATOS GRABARIA DATOS EQUIVOCADOS.        
066300     MOVE CLAVE-NEGOCIO-GUARDADA TO OPC-CLAVE-NEGOCIO.            
066400                                                                  
066500 COMPROBAR-DUPLICADO-EXIT.                                        
066600*    DUPLICADO-IND QUEDA EN "S" SOLO SI ALGUN REGISTRO YA         
066700*    EXISTENTE TENIA LA MISMA CLAVE DE NEGOCIO QUE LA LINEA       
066800*    ACTUAL.                                                      
066900     EXIT.                                                        
